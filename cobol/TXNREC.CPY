000100*----------------------------------------------------------------*
000200*  TXNREC.CPY                                                    *
000300*  REGISTRO DE TRANSACCION NORMALIZADA (UNA FILA DEL EXTRACTO    *
000400*  BANCARIO/TARJETA YA INGESTADA).  COMPARTIDO POR EL DRIVER DE  *
000500*  INGESTA Y POR EL SUBPROGRAMA DE DETECCION DE ANOMALIAS.       *
000600*----------------------------------------------------------------*
000700*  041223 RGB  TP2-014  LAYOUT INICIAL DEL LOTE DE FINANZAS.      RB041223
000800*  120124 RGB  TP2-031  AMPLIADO WS-TXN-DESCRIPTION A X(60).      RB120124
000900*  260998 NBG  Y2K-000  REVISADO - CAMPOS DE ANIO A 4 DIGITOS.    NB260998
001000 01  WS-TXN-REC.
001100     05  WS-TXN-ROW-NUMBER           PIC 9(05).
001200     05  WS-TXN-DATASET-ID           PIC X(36).
001300     05  WS-TXN-FECHA.
001400         10  WS-TXN-ANIO             PIC X(04).
001500         10  FILLER                  PIC X       VALUE '-'.
001600         10  WS-TXN-MES              PIC X(02).
001700         10  FILLER                  PIC X       VALUE '-'.
001800         10  WS-TXN-DIA              PIC X(02).
001900     05  WS-TXN-MERCHANT             PIC X(40).
002000     05  WS-TXN-DESCRIPTION          PIC X(60).
002100     05  WS-TXN-AMOUNT-CENTS         PIC S9(11).
002200     05  WS-TXN-CURRENCY             PIC X(03).
002300     05  WS-TXN-TYPE                 PIC X(07).
002400         88  WS-TXN-ES-INGRESO               VALUE 'income'.
002500         88  WS-TXN-ES-GASTO                 VALUE 'expense'.
002600         88  WS-TXN-ES-NEUTRO                 VALUE 'neutral'.
002700     05  FILLER                      PIC X(10).
