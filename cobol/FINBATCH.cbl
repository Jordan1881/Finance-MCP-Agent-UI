000100*----------------------------------------------------------------*
000200*  Authors: Noemi Berge, Claudia Perdiguera, Ricardo Balsimelli,
000300*           Ricardo Garcia, Senen Urdaneta.
000400*  Purpose: BATCH DE ANALISIS DE TRANSACCIONES FINANCIERAS -
000500*           INGESTA, REPORTE MENSUAL, TOP COMERCIOS, ANOMALIAS,
000600*           SUGERENCIAS DE AHORRO Y REPORTE FINAL COMBINADO.
000700*  Tectonics: cobc
000800*----------------------------------------------------------------*
000900*  FECHA    PROGRAMADOR TICKET   DESCRIPCION
001000*  -------- ----------- -------- --------------------------------
001100*  041223   RGB         TP2-014  VERSION INICIAL - INGESTA Y      RB041223
001200*                                REPORTE MENSUAL SOLAMENTE
001300*  120124   NBG         TP2-031  AGREGADO TOP COMERCIOS Y         NB120124
001400*                                DESCRIPCION EN TXN-REC AMPLIADA
001500*  180124   CPD         TP2-033  AGREGADO ARCHIVO DE CONTROL DE   CP180124
001600*                                DATASET (DSETCTL)
001700*  260998   NBG         Y2K-000  REVISADO - FECHAS DE 4 DIGITOS   NB260998
001800*                                EN TODO EL PROGRAMA
001900*  210224   RGB         TP2-046  AGREGADO CALCULO DE SUGERENCIAS  RB210224
002000*                                DE AHORRO Y VISTA AJUSTADA
002100*  050324   RGB         TP2-051  AGREGADO LLAMADO A ANOMDET Y     RB050324
002200*                                REPORTE FINAL COMBINADO
002300*  170324   SUR         TP2-053  EL PARSEO DE IMPORTE SOLO CUBRE  SU170324
002400*                                HASTA 2 DECIMALES DE FRACCION;
002500*                                PEDIDO TP2-060 PARA MAS DECIMALES
002600*  090424   SUR         TP2-062  IMPORTE EN BLANCO O SIN DIGITOS  SU090424
002700*                                RECHAZADO COMO "invalid amount"
002800*                                EN VEZ DE QUEDAR EN CERO
002900*  150424   RGB         TP2-064  TITULO/RAZON/FUENTE DE LA        RB150424
003000*                                SUGERENCIA POR CATEGORIA FIJADOS
003100*                                POR NORMA, NO DESDE EL PLAYBOOK
003200*  150424   SUR         TP2-065  MERXLATE ESTABA CARGADA PERO NO  SU150424
003300*                                SE USABA; CABLEADA A LA IMPRESION
003400*                                DE CATEGORIAS Y TOP COMERCIOS
003500*  220424   CPD         TP2-067  GASTO/INGRESO/NETO, CATEGORIAS,  CP220424
003600*                                TOP COMERCIOS, IMPACTO DE
003700*                                SUGERENCIA Y VISTA AJUSTADA
003800*                                IMPRIMIAN CENTAVOS SIN DIVIDIR
003900*                                POR 100 (100 VECES DE MAS)
004000*  230424   SUR         TP2-068  SIN FILAS VALIDAS AHORA CORTA LA SU230424
004100*                                CORRIDA CON MENSAJE DE ERROR Y
004200*                                LAS PRIMERAS 5 ADVERTENCIAS
004300*  230424   SUR         TP2-070  LK-ANOM-TABLA AMPLIADA A 62 PARA SU230424
004400*                                IGUALAR LA SALIDA DE ANOMDET, QUE
004500*                                YA NO RECORTA A 10 COMBINADOS
004600*----------------------------------------------------------------*
004700 IDENTIFICATION DIVISION.
004800 PROGRAM-ID. FINBATCH.
004900 AUTHOR. R. BALSIMELLI.
005000 INSTALLATION. GRUPO CONSUMOS.
005100 DATE-WRITTEN. 12/04/93.
005200 DATE-COMPILED.
005300 SECURITY. CONFIDENCIAL - USO INTERNO SOLAMENTE.
005400*----------------------------------------------------------------*
005500 ENVIRONMENT DIVISION.
005600 CONFIGURATION SECTION.
005700 SPECIAL-NAMES.
005800     C01 IS TOP-OF-FORM
005900     UPSI-0 IS SW-PARM-PRESENTE.
006000
006100 INPUT-OUTPUT SECTION.
006200 FILE-CONTROL.
006300     SELECT ENT-TXNIN
006400         ASSIGN TO 'TXNIN'
006500         ORGANIZATION IS LINE SEQUENTIAL
006600         FILE STATUS IS FS-TXNIN.
006700
006800     SELECT ENT-PARM
006900         ASSIGN TO 'FINPARM'
007000         ORGANIZATION IS LINE SEQUENTIAL
007100         FILE STATUS IS FS-PARM.
007200
007300     SELECT WRK-TXNSTORE
007400         ASSIGN TO 'TXNSTORE'
007500         ORGANIZATION IS SEQUENTIAL
007600         FILE STATUS IS FS-TXNSTORE.
007700
007800     SELECT WRK-DSETCTL
007900         ASSIGN TO 'DSETCTL'
008000         ORGANIZATION IS SEQUENTIAL
008100         FILE STATUS IS FS-DSETCTL.
008200
008300     SELECT SAL-RPTOUT
008400         ASSIGN TO 'RPTOUT'
008500         ORGANIZATION IS LINE SEQUENTIAL
008600         FILE STATUS IS FS-RPTOUT.
008700*----------------------------------------------------------------*
008800 DATA DIVISION.
008900
009000 FILE SECTION.
009100 FD  ENT-TXNIN.
009200 01  WS-TXNIN-REG                    PIC X(300).
009300
009400 FD  ENT-PARM.
009500 01  WS-PARM-REG.
009600     05  WS-PARM-MES-SOLIC           PIC X(07).
009700     05  WS-PARM-CANT-SUGER          PIC 9(01).
009800     05  WS-PARM-TOP-N               PIC 9(02).
009900     05  FILLER                      PIC X(70).
010000
010100 FD  WRK-TXNSTORE.
010200 COPY TXNREC.
010300
010400 FD  WRK-DSETCTL.
010500 COPY DSETREC.
010600
010700 FD  SAL-RPTOUT.
010800 01  WS-RPT-LINEA-FD                 PIC X(100).
010900
011000 WORKING-STORAGE SECTION.
011100 COPY MERXLATE.
011200
011300 01  FS-STATUS-AREA.
011400     05  FS-TXNIN                    PIC X(02).
011500         88  FS-TXNIN-OK                 VALUE '00'.
011600         88  FS-TXNIN-EOF                 VALUE '10'.
011700     05  FS-PARM                     PIC X(02).
011800         88  FS-PARM-OK                  VALUE '00'.
011900     05  FS-TXNSTORE                 PIC X(02).
012000         88  FS-TXNSTORE-OK              VALUE '00'.
012100         88  FS-TXNSTORE-EOF              VALUE '10'.
012200     05  FS-DSETCTL                  PIC X(02).
012300         88  FS-DSETCTL-OK               VALUE '00'.
012400     05  FS-RPTOUT                   PIC X(02).
012500         88  FS-RPTOUT-OK                VALUE '00'.
012600     05  FILLER                      PIC X(10).
012700
012800 01  WS-SWITCHES.
012900     05  WS-SW-FIN-TXNIN              PIC X(01) VALUE 'N'.
013000         88  WS-FIN-TXNIN                 VALUE 'Y'.
013100     05  WS-SW-FIN-TXNSTORE           PIC X(01) VALUE 'N'.
013200         88  WS-FIN-TXNSTORE               VALUE 'Y'.
013300     05  WS-SW-FILA-VALIDA            PIC X(01) VALUE 'Y'.
013400         88  WS-FILA-ES-VALIDA             VALUE 'Y'.
013500     05  WS-SW-PRIMER-COMERCIO        PIC X(01) VALUE 'Y'.
013600         88  WS-ES-PRIMER-COMERCIO         VALUE 'Y'.
013700     05  FILLER                       PIC X(10).
013800
013900*----------------------------------------------------------------*
014000*  CONTADOR DE SECUENCIA DE DATASET, PERSISTIDO ENTRE CORRIDAS.
014100*  REEMPLAZA AL CONTADOR AUTOINCREMENTAL DE LA VERSION ORIGINAL.
014200*----------------------------------------------------------------*
014300 01  WS-DATASET-SEQ-AREA.
014400     05  WS-DATASET-SEQ-NUM           PIC 9(10) COMP VALUE 1.
014500     05  FILLER                       PIC X(06).
014600 01  WS-DATASET-ID-GEN                PIC X(36).
014700
014800 01  WS-FECHA-Y-HORA-CORRIDA          PIC X(20) VALUE
014900         '1993-04-12T00:00:00'.
015000
015100*----------------------------------------------------------------*
015200*  TABLA DE ALIAS DE ENCABEZADO - 8 ROLES DE COLUMNA, HASTA 4
015300*  ALIAS COMPILADOS POR ROL.  MISMA CONVENCION QUE CATKWD.CPY -
015400*  LITERAL PLANO REDEFINIDO EN TABLA.
015500*----------------------------------------------------------------*
015600 01  WS-TAB-ALIAS-DATOS.
015700     05  FILLER PIC X(12) VALUE 'date'.
015800     05  FILLER PIC X(20) VALUE 'transaction_date'.
015900     05  FILLER PIC X(20) VALUE 'posted_at'.
016000     05  FILLER PIC X(20) VALUE 'posted_date'.
016100     05  FILLER PIC X(12) VALUE 'merchant'.
016200     05  FILLER PIC X(20) VALUE 'payee'.
016300     05  FILLER PIC X(20) VALUE 'vendor'.
016400     05  FILLER PIC X(20) VALUE 'name'.
016500     05  FILLER PIC X(12) VALUE 'description'.
016600     05  FILLER PIC X(20) VALUE 'memo'.
016700     05  FILLER PIC X(20) VALUE 'note'.
016800     05  FILLER PIC X(20) VALUE 'details'.
016900     05  FILLER PIC X(12) VALUE 'amount'.
017000     05  FILLER PIC X(20) VALUE 'transaction_amount'.
017100     05  FILLER PIC X(20) VALUE 'value'.
017200     05  FILLER PIC X(20) VALUE SPACES.
017300     05  FILLER PIC X(12) VALUE 'debit'.
017400     05  FILLER PIC X(20) VALUE 'withdrawal'.
017500     05  FILLER PIC X(20) VALUE 'outflow'.
017600     05  FILLER PIC X(20) VALUE SPACES.
017700     05  FILLER PIC X(12) VALUE 'credit'.
017800     05  FILLER PIC X(20) VALUE 'deposit'.
017900     05  FILLER PIC X(20) VALUE 'inflow'.
018000     05  FILLER PIC X(20) VALUE SPACES.
018100     05  FILLER PIC X(12) VALUE 'type'.
018200     05  FILLER PIC X(20) VALUE 'transaction_type'.
018300     05  FILLER PIC X(20) VALUE 'direction'.
018400     05  FILLER PIC X(20) VALUE SPACES.
018500     05  FILLER PIC X(12) VALUE 'currency'.
018600     05  FILLER PIC X(20) VALUE 'ccy'.
018700     05  FILLER PIC X(20) VALUE SPACES.
018800     05  FILLER PIC X(20) VALUE SPACES.
018900 01  WS-TAB-ALIAS REDEFINES WS-TAB-ALIAS-DATOS.
019000     05  WS-AL-ROL OCCURS 8 TIMES
019100                   INDEXED BY IX-AL-ROL.
019200         10  WS-AL-ROL-NOMBRE         PIC X(12).
019300         10  WS-AL-ALIAS OCCURS 4 TIMES
019400                         INDEXED BY IX-AL-ALIAS.
019500             15  WS-AL-ALIAS-TXT      PIC X(20).
019600 77  WS-AL-ROL-FECHA                  PIC 9(01) COMP VALUE 1.
019700 77  WS-AL-ROL-COMERCIO               PIC 9(01) COMP VALUE 2.
019800 77  WS-AL-ROL-DESCRIPCION            PIC 9(01) COMP VALUE 3.
019900 77  WS-AL-ROL-IMPORTE                PIC 9(01) COMP VALUE 4.
020000 77  WS-AL-ROL-DEBITO                 PIC 9(01) COMP VALUE 5.
020100 77  WS-AL-ROL-CREDITO                PIC 9(01) COMP VALUE 6.
020200 77  WS-AL-ROL-TIPO                   PIC 9(01) COMP VALUE 7.
020300 77  WS-AL-ROL-MONEDA                 PIC 9(01) COMP VALUE 8.
020400
020500*----------------------------------------------------------------*
020600*  POSICION DE COLUMNA RESUELTA PARA CADA ROL (0 = NO PRESENTE
020700*  EN EL ENCABEZADO DE ESTE ARCHIVO).
020800*----------------------------------------------------------------*
020900 01  WS-TAB-POS-COLUMNA.
021000     05  WS-POS-ROL OCCURS 8 TIMES
021100                    INDEXED BY IX-POS-ROL
021200                    PIC 9(02) COMP.
021300     05  FILLER                       PIC X(04).
021400 77  WS-CANT-COLUMNAS                 PIC 9(02) COMP.
021500
021600 01  WS-TAB-COLUMNAS-FILA.
021700     05  WS-COL-VALOR OCCURS 10 TIMES
021800                      INDEXED BY IX-COL
021900                      PIC X(60).
022000     05  FILLER                       PIC X(04).
022100
022200 01  WS-CAMPOS-FILA.
022300     05  WS-CF-COMERCIO-O             PIC X(40).
022400     05  WS-CF-DESCRIPCION-O          PIC X(60).
022500     05  WS-CF-FECHA-O                PIC X(10).
022600     05  WS-CF-MONEDA-O               PIC X(03).
022700     05  WS-CF-TIPO-O                 PIC X(07).
022800     05  WS-CF-CENTS-O                PIC S9(11).
022900     05  WS-CF-ES-VALIDA              PIC X(01).
023000     05  WS-CF-MOTIVO-ERROR           PIC X(40).
023100     05  FILLER                       PIC X(10).
023200
023300 01  WS-CALC-IMPORTE.
023400     05  WS-IM-TEXTO                  PIC X(20).
023500     05  WS-IM-TEXTO-R REDEFINES WS-IM-TEXTO.
023600         10  WS-IM-BYTE OCCURS 20 TIMES PIC X(01).
023700     05  WS-IM-COMPACTO                PIC X(20).
023800     05  WS-IM-COMPACTO-R REDEFINES WS-IM-COMPACTO.
023900         10  WS-IM-COMP-BYTE OCCURS 20 TIMES PIC X(01).
024000     05  WS-IM-LARGO                  PIC 9(02) COMP.
024100     05  WS-IM-LARGO-COMP             PIC 9(02) COMP.
024200     05  WS-IM-SIGNO-NEG               PIC X(01).
024300         88  WS-IM-ES-NEGATIVO             VALUE 'Y'.
024400     05  WS-IM-SW-VALIDO                PIC X(01).
024500         88  WS-IM-IMPORTE-VALIDO          VALUE 'Y'.
024600     05  WS-IM-POS-PUNTO               PIC 9(02) COMP.
024700     05  WS-IM-PARTE-ENTERA            PIC 9(09).
024800     05  WS-IM-PARTE-FRACCION          PIC 9(02).
024900     05  WS-IM-CENTS-ABS               PIC 9(11).
025000     05  WS-IM-DEBITO-CENTS            PIC S9(11).
025100     05  WS-IM-CREDITO-CENTS           PIC S9(11).
025200     05  WS-IM-INDICE                  PIC 9(02) COMP.
025300     05  FILLER                       PIC X(10).
025400
025500*----------------------------------------------------------------*
025600*  TOPE DE ADVERTENCIAS RETENIDAS PARA EL MENSAJE FINAL DE
025700*  INGESTA (SE MUESTRAN LAS PRIMERAS 5, SEGUN LA NORMA).
025800*----------------------------------------------------------------*
025900 01  WS-TAB-ADVERTENCIAS.
026000     05  WS-AD-MENSAJE OCCURS 5 TIMES
026100                       INDEXED BY IX-AD
026200                       PIC X(60).
026300     05  FILLER                       PIC X(04).
026400 01  WS-CANT-ADVERTENCIAS             PIC 9(05) COMP VALUE ZERO.
026500 01  WS-CANT-FILAS-VALIDAS            PIC 9(07) COMP VALUE ZERO.
026600 01  WS-CANT-FILAS-LEIDAS             PIC 9(07) COMP VALUE ZERO.
026700
026800*----------------------------------------------------------------*
026900*  TABLA DE TRANSACCIONES EN MEMORIA, RELEIDA DE TXNSTORE PARA
027000*  ARMAR EL REPORTE, EL TOP DE COMERCIOS Y LA VISTA AJUSTADA.
027100*----------------------------------------------------------------*
027200 01  WS-TABLA-TXN.
027300     05  WS-TX-ENTRADA OCCURS 2000 TIMES
027400                       INDEXED BY IX-TX-A IX-TX-B.
027500         10  WS-TX-FECHA              PIC X(10).
027600         10  WS-TX-MES                PIC X(07).
027700         10  WS-TX-COMERCIO           PIC X(40).
027800         10  WS-TX-CATEGORIA          PIC X(20).
027900         10  WS-TX-MONEDA             PIC X(03).
028000         10  WS-TX-CENTS              PIC S9(11).
028100         10  FILLER                   PIC X(05).
028200 01  WS-CANT-TXN                      PIC 9(04) COMP VALUE ZERO.
028300 77  WS-TOPE-TABLA-TXN                PIC 9(04) COMP VALUE 2000.
028400
028500*----------------------------------------------------------------*
028600*  TOTALES DE CATEGORIA (GASTOS), COMERCIOS Y MONEDA.
028700*----------------------------------------------------------------*
028800 01  WS-TABLA-CATEGORIAS.
028900     05  WS-CA-ENTRADA OCCURS 11 TIMES
029000                       INDEXED BY IX-CT-A IX-CT-B.
029100         10  WS-CA-NOMBRE             PIC X(20).
029200         10  WS-CA-TOTAL              PIC 9(13).
029300         10  FILLER                   PIC X(05).
029400 01  WS-CANT-CATEG-VISTAS             PIC 9(02) COMP VALUE ZERO.
029500
029600 01  WS-TABLA-COMERCIOS-RPT.
029700     05  WS-TM-ENTRADA OCCURS 200 TIMES
029800                       INDEXED BY IX-TM-A IX-TM-B.
029900         10  WS-TM-NOMBRE             PIC X(40).
030000         10  WS-TM-MONEDA             PIC X(03).
030100         10  WS-TM-TOTAL              PIC 9(13).
030200         10  WS-TM-CANT               PIC 9(07) COMP.
030300         10  FILLER                   PIC X(05).
030400 01  WS-TM-ENTRADA-TEMP.
030500     10  WS-TM-NOMBRE-T               PIC X(40).
030600     10  WS-TM-MONEDA-T               PIC X(03).
030700     10  WS-TM-TOTAL-T                PIC 9(13).
030800     10  WS-TM-CANT-T                 PIC 9(07) COMP.
030900     10  FILLER                       PIC X(05).
031000 01  WS-CANT-COMERCIOS-RPT            PIC 9(03) COMP VALUE ZERO.
031100 77  WS-TOPE-TOP-N                    PIC 9(02) COMP VALUE 5.
031200
031300 01  WS-TABLA-MONEDAS.
031400     05  WS-MO-ENTRADA OCCURS 5 TIMES
031500                       INDEXED BY IX-MO-A
031600                       PIC X(03).
031700     05  WS-MO-CANT OCCURS 5 TIMES
031800                     INDEXED BY IX-MO-B
031900                     PIC 9(05) COMP.
032000     05  FILLER                       PIC X(04).
032100 01  WS-CANT-MONEDAS-VISTAS           PIC 9(01) COMP VALUE ZERO.
032200
032300 01  WS-TABLA-MESES-VISTOS.
032400     05  WS-MV-MES OCCURS 40 TIMES
032500                   INDEXED BY IX-MV-A
032600                   PIC X(07).
032700     05  FILLER                       PIC X(04).
032800 01  WS-CANT-MESES-VISTOS             PIC 9(02) COMP VALUE ZERO.
032900
033000 01  WS-TOTALES-REPORTE.
033100     05  WS-TR-INGRESO                PIC 9(13).
033200     05  WS-TR-GASTO                  PIC 9(13).
033300     05  WS-TR-NETO                   PIC S9(13).
033400     05  WS-TR-MES-REPORTE            PIC X(07).
033500     05  WS-TR-MONEDA-REPORTE         PIC X(03).
033600     05  WS-TR-DATASET-ID             PIC X(36).
033700     05  FILLER                       PIC X(10).
033800
033900 01  WS-VISTA-AJUSTADA.
034000     05  WS-AJ-GASTO                  PIC 9(13).
034100     05  WS-AJ-NETO                   PIC S9(13).
034200     05  WS-AJ-CANT-CATEG-CONSUMO     PIC 9(02) COMP.
034300     05  WS-AJ-CANT-SUGER-CONSUMO     PIC 9(01) COMP.
034400     05  WS-AJ-ES-AHORRO              PIC X(01).
034500         88  WS-AJ-ES-MES-DE-AHORRO       VALUE 'Y'.
034600     05  FILLER                       PIC X(10).
034700
034800 01  WS-TABLA-SUGERENCIAS-TEMP.
034900     05  WS-SGT-ENTRADA OCCURS 7 TIMES
035000                        INDEXED BY IX-SGT-A.
035100         10  WS-SGT-TITULO            PIC X(60).
035200         10  WS-SGT-CATEGORIA         PIC X(20).
035300         10  WS-SGT-IMPACTO           PIC 9(09)V99.
035400         10  WS-SGT-RAZON             PIC X(100).
035500         10  WS-SGT-ACCION-1          PIC X(70).
035600         10  WS-SGT-ACCION-2          PIC X(70).
035700         10  WS-SGT-FUENTE            PIC X(10).
035800         10  FILLER                   PIC X(05).
035900
036000*----------------------------------------------------------------*
036100*  TABLA DE SUGERENCIAS DE AHORRO.
036200*----------------------------------------------------------------*
036300 01  WS-TABLA-SUGERENCIAS.
036400     05  WS-SG-ENTRADA OCCURS 7 TIMES
036500                       INDEXED BY IX-SG-A IX-SG-B.
036600         10  WS-SG-TITULO             PIC X(60).
036700         10  WS-SG-CATEGORIA          PIC X(20).
036800         10  WS-SG-IMPACTO            PIC 9(09)V99.
036900         10  WS-SG-RAZON              PIC X(100).
037000         10  WS-SG-ACCION-1           PIC X(70).
037100         10  WS-SG-ACCION-2           PIC X(70).
037200         10  WS-SG-FUENTE             PIC X(10).
037300         10  FILLER                   PIC X(05).
037400 01  WS-CANT-SUGERENCIAS              PIC 9(01) COMP VALUE ZERO.
037500 77  WS-TOPE-SUGERENCIAS-PEDIDAS      PIC 9(01) COMP VALUE 3.
037600
037700*----------------------------------------------------------------*
037800*  TABLA DE JUGADAS (PLAYBOOK) POR CATEGORIA PARA LAS
037900*  SUGERENCIAS DE AHORRO.  CARGADA UNA VEZ AL INICIO POR
038000*  1400-CARGAR-PLAYBOOK.  LA ENTRADA 5 ('other') ES EL DEFAULT
038100*  PARA CUALQUIER CATEGORIA SIN JUGADA PROPIA.
038200*----------------------------------------------------------------*
038300 01  WS-TAB-PLAYBOOK.
038400     05  WS-PB-ENTRADA OCCURS 5 TIMES
038500                       INDEXED BY IX-PB-A IX-PB-B.
038600         10  WS-PB-CATEGORIA          PIC X(20).
038700         10  WS-PB-ACCION-1           PIC X(70).
038800         10  WS-PB-ACCION-2           PIC X(70).
038900         10  FILLER                   PIC X(05).
039000 77  WS-CANT-PLAYBOOK                 PIC 9(01) COMP VALUE 5.
039100
039200 01  WS-TAB-FALLBACK.
039300     05  WS-FB-TITULO OCCURS 3 TIMES
039400                      INDEXED BY IX-FB-A
039500                      PIC X(60).
039600     05  FILLER                       PIC X(04).
039700 77  WS-CANT-FALLBACK                 PIC 9(01) COMP VALUE 3.
039800 77  WS-CONTADOR-PADDING              PIC 9(01) COMP VALUE ZERO.
039900
040000*----------------------------------------------------------------*
040100*  TABLA DE HALLAZGOS DE ANOMDET (ANOMREC), CANTIDAD DEVUELTA.
040200*  230424 SUR TP2-070: OCCURS AMPLIADO A 62 PARA IGUALAR LA
040300*  TABLA DE SALIDA DE ANOMDET, QUE YA NO RECORTA A UN TOPE
040400*  COMBINADO DE 10 HALLAZGOS.
040500*----------------------------------------------------------------*
040600 01  LK-PARM-ANOMALIAS.
040700     05  LK-ANOM-DATASET-ID           PIC X(36).
040800     05  LK-ANOM-MES-OBJETIVO         PIC X(07).
040900     05  LK-ANOM-CANT-HALLAZGOS       PIC 9(02) COMP.
041000     05  LK-ANOM-TABLA OCCURS 62 TIMES
041100                      INDEXED BY IX-AN-SAL.
041200         COPY ANOMREC REPLACING ==WS-ANOM-REG== BY ==FILLER==
041300                                 ==WS-ANOM-==    BY ==LK-ANOM-==.
041400     05  FILLER                       PIC X(05).
041500
041600 01  WS-PARM-CATEGORIZAR.
041700     05  WS-PC-COMERCIO               PIC X(40).
041800     05  WS-PC-DESCRIPCION            PIC X(60).
041900     05  WS-PC-CATEGORIA-O            PIC X(20).
042000     05  FILLER                       PIC X(10).
042100
042200 01  WS-PARM-FECHA.
042300     05  WS-PF-ENTRADA                PIC X(10).
042400     05  WS-PF-SALIDA                 PIC X(10).
042500     05  WS-PF-INDIC                  PIC X(01).
042600         88  WS-PF-ES-VALIDA              VALUE 'S'.
042700     05  WS-PF-MOTIVO-ERROR           PIC X(40).
042800     05  FILLER                       PIC X(10).
042900
043000*----------------------------------------------------------------*
043100*  AREA DE TRABAJO PARA RENDERIZAR LAS LINEAS DEL REPORTE.
043200*----------------------------------------------------------------*
043300 COPY RPTLINE.
043400
043500 01  WS-VARIOS.
043600     05  WS-VR-MONTO-EDITADO          PIC 9(11)V99.
043700     05  WS-VR-MONTO-EDITADO-NETO     PIC S9(11)V99.
043800     05  WS-VR-CANT-EDITADA           PIC 9(04).
043900     05  WS-VR-INDICE-1               PIC 9(04) COMP.
044000     05  WS-VR-INDICE-2               PIC 9(04) COMP.
044100     05  WS-VR-CATEGORIA-PRUEBA       PIC X(20).
044200     05  WS-VR-NUMERO-ED              PIC 9.
044300     05  FILLER                       PIC X(10).
044400
044500 01  WS-CA-ENTRADA-TEMP.
044600     05  WS-CA-NOMBRE-TEMP            PIC X(20).
044700     05  WS-CA-TOTAL-TEMP             PIC 9(13).
044800     05  FILLER                       PIC X(05).
044900
045000 LINKAGE SECTION.
045100
045200 PROCEDURE DIVISION.
045300 0000-INICIO.
045400     PERFORM 1000-INICIAR-PROGRAMA
045500         THRU 1000-INICIAR-PROGRAMA-FIN.
045600     PERFORM 2000-PROCESAR-CONSUMO
045700         THRU 2000-PROCESAR-CONSUMO-FIN.
045800     IF WS-CANT-FILAS-VALIDAS GREATER ZERO
045900         PERFORM 3000-LEER-ALMACEN
046000             THRU 3000-LEER-ALMACEN-FIN
046100         PERFORM 7000-RESOLVER-CONTEXTO-MES
046200             THRU 7000-RESOLVER-CONTEXTO-MES-FIN
046300         PERFORM 4000-ARMAR-REPORTE-MENSUAL
046400             THRU 4000-ARMAR-REPORTE-MENSUAL-FIN
046500         PERFORM 3500-TOP-COMERCIOS
046600             THRU 3500-TOP-COMERCIOS-FIN
046700         PERFORM 5000-DETECTAR-ANOMALIAS
046800             THRU 5000-DETECTAR-ANOMALIAS-FIN
046900         PERFORM 6000-ARMAR-SUGERENCIAS
047000             THRU 6000-ARMAR-SUGERENCIAS-FIN
047100         PERFORM 8000-VISTA-CONSUMO-AJUSTADO
047200             THRU 8000-VISTA-CONSUMO-AJUSTADO-FIN
047300         PERFORM 9000-GRABAR-REPORTE-FINAL
047400             THRU 9000-GRABAR-REPORTE-FINAL-FIN
047500     ELSE
047600         PERFORM 2900-SIN-FILAS-VALIDAS
047700             THRU 2900-SIN-FILAS-VALIDAS-FIN
047800     END-IF.
047900     PERFORM 9999-FINALIZAR-PROGRAMA
048000         THRU 9999-FINALIZAR-PROGRAMA-FIN.
048100     STOP RUN.
048200
048300*----------------------------------------------------------------*
048400*  1000-  APERTURA DE ARCHIVOS, LECTURA OPCIONAL DE PARM Y
048500*  ARMADO DE LA TABLA DE ALIAS DE ENCABEZADO.
048600*----------------------------------------------------------------*
048700 1000-INICIAR-PROGRAMA.
048800     MOVE SPACES TO WS-TR-MES-REPORTE.
048900     MOVE 3 TO WS-TOPE-SUGERENCIAS-PEDIDAS.
049000     OPEN INPUT ENT-TXNIN.
049100     IF NOT FS-TXNIN-OK
049200         DISPLAY 'ERROR AL ABRIR ARCHIVO DE ENTRADA TXNIN'
049300         DISPLAY 'FILE STATUS: ' FS-TXNIN
049400         STOP RUN
049500     END-IF.
049600     OPEN OUTPUT WRK-TXNSTORE.
049700     OPEN OUTPUT WRK-DSETCTL.
049800     OPEN INPUT ENT-PARM.
049900     IF FS-PARM-OK
050000         READ ENT-PARM
050100             AT END CONTINUE
050200         END-READ
050300         MOVE WS-PARM-MES-SOLIC TO WS-TR-MES-REPORTE
050400         IF WS-PARM-CANT-SUGER GREATER ZERO
050500             MOVE WS-PARM-CANT-SUGER
050600                 TO WS-TOPE-SUGERENCIAS-PEDIDAS
050700         END-IF
050800         IF WS-PARM-TOP-N GREATER ZERO
050900             MOVE WS-PARM-TOP-N TO WS-TOPE-TOP-N
051000         END-IF
051100         CLOSE ENT-PARM
051200     END-IF.
051300     IF WS-TOPE-TOP-N LESS THAN 1
051400         MOVE 1 TO WS-TOPE-TOP-N
051500     END-IF.
051600     IF WS-TOPE-TOP-N GREATER THAN 50
051700         MOVE 50 TO WS-TOPE-TOP-N
051800     END-IF.
051900     IF WS-TOPE-SUGERENCIAS-PEDIDAS LESS THAN 3
052000         MOVE 3 TO WS-TOPE-SUGERENCIAS-PEDIDAS
052100     END-IF.
052200     IF WS-TOPE-SUGERENCIAS-PEDIDAS GREATER THAN 7
052300         MOVE 7 TO WS-TOPE-SUGERENCIAS-PEDIDAS
052400     END-IF.
052500     PERFORM 1300-ASIGNAR-DATASET-ID
052600         THRU 1300-ASIGNAR-DATASET-ID-FIN.
052700     PERFORM 1400-CARGAR-PLAYBOOK
052800         THRU 1400-CARGAR-PLAYBOOK-FIN.
052900 1000-INICIAR-PROGRAMA-FIN.
053000     EXIT.
053100
053200*----------------------------------------------------------------*
053300*  1400-  CARGA LA TABLA DE JUGADAS DE AHORRO Y LAS IDEAS FIJAS
053400*  DE RESPALDO.  TP2-046: agregado junto con el resto del calculo
053500*  de sugerencias.
053600*----------------------------------------------------------------*
053700 1400-CARGAR-PLAYBOOK.
053800     MOVE 'subscriptions'      TO WS-PB-CATEGORIA (1).
053900     MOVE 'Cancel subscriptions you no longer use'
054000         TO WS-PB-ACCION-1 (1).
054100     MOVE 'Negotiate or downgrade active plans'
054200         TO WS-PB-ACCION-2 (1).
054300     MOVE 'transfers'           TO WS-PB-CATEGORIA (2).
054400     MOVE 'Set a fixed monthly transfer budget'
054500         TO WS-PB-ACCION-1 (2).
054600     MOVE 'Automate savings before transferring out'
054700         TO WS-PB-ACCION-2 (2).
054800     MOVE 'transport'           TO WS-PB-CATEGORIA (3).
054900     MOVE 'Use public transit or carpool when possible'
055000         TO WS-PB-ACCION-1 (3).
055100     MOVE 'Batch errands to reduce the number of trips'
055200         TO WS-PB-ACCION-2 (3).
055300     MOVE 'card_payment'        TO WS-PB-CATEGORIA (4).
055400     MOVE 'Pay more than the minimum due each month'
055500         TO WS-PB-ACCION-1 (4).
055600     MOVE 'Avoid new charges until the balance drops'
055700         TO WS-PB-ACCION-2 (4).
055800     MOVE 'other'               TO WS-PB-CATEGORIA (5).
055900     MOVE 'Track spending in this category weekly'
056000         TO WS-PB-ACCION-1 (5).
056100     MOVE 'Set a monthly cap and review it'
056200         TO WS-PB-ACCION-2 (5).
056300     MOVE 'Build a starter emergency fund' TO WS-FB-TITULO (1).
056400     MOVE 'Automate a fixed monthly transfer to savings'
056500         TO WS-FB-TITULO (2).
056600     MOVE 'Review and renegotiate recurring bills'
056700         TO WS-FB-TITULO (3).
056800 1400-CARGAR-PLAYBOOK-FIN.
056900     EXIT.
057000
057100 1300-ASIGNAR-DATASET-ID.
057200     STRING 'DS-' DELIMITED BY SIZE
057300            WS-DATASET-SEQ-NUM DELIMITED BY SIZE
057400         INTO WS-DATASET-ID-GEN.
057500     ADD 1 TO WS-DATASET-SEQ-NUM.
057600 1300-ASIGNAR-DATASET-ID-FIN.
057700     EXIT.
057800
057900*----------------------------------------------------------------*
058000*  2000-  INGESTA: LEE EL ENCABEZADO, RESUELVE LAS COLUMNAS Y
058100*  PROCESA CADA FILA DE DATOS HASTA FIN DE ARCHIVO.
058200*----------------------------------------------------------------*
058300 2000-PROCESAR-CONSUMO.
058400     READ ENT-TXNIN
058500         AT END SET WS-FIN-TXNIN TO TRUE
058600     END-READ.
058700     IF WS-FIN-TXNIN
058800         DISPLAY 'CSV PAYLOAD IS EMPTY'
058900         GO TO 2000-PROCESAR-CONSUMO-FIN
059000     END-IF.
059100     PERFORM 2100-RESOLVER-COLUMNAS
059200         THRU 2100-RESOLVER-COLUMNAS-FIN.
059300     PERFORM 2300-LEER-FILA-DATOS
059400         THRU 2300-LEER-FILA-DATOS-FIN
059500         UNTIL WS-FIN-TXNIN.
059600 2000-PROCESAR-CONSUMO-FIN.
059700     EXIT.
059800
059900*----------------------------------------------------------------*
060000*  DIVIDE EL ENCABEZADO EN COLUMNAS Y BUSCA, PARA CADA UNA, EL
060100*  ROL DE CAMPO QUE LE CORRESPONDE SEGUN LA TABLA DE ALIAS.
060200*----------------------------------------------------------------*
060300 2100-RESOLVER-COLUMNAS.
060400     MOVE ZERO TO WS-POS-ROL (WS-AL-ROL-FECHA)
060500                  WS-POS-ROL (WS-AL-ROL-COMERCIO)
060600                  WS-POS-ROL (WS-AL-ROL-DESCRIPCION)
060700                  WS-POS-ROL (WS-AL-ROL-IMPORTE)
060800                  WS-POS-ROL (WS-AL-ROL-DEBITO)
060900                  WS-POS-ROL (WS-AL-ROL-CREDITO)
061000                  WS-POS-ROL (WS-AL-ROL-TIPO)
061100                  WS-POS-ROL (WS-AL-ROL-MONEDA).
061200     PERFORM 2110-DIVIDIR-COLUMNAS
061300         THRU 2110-DIVIDIR-COLUMNAS-FIN.
061400     SET IX-COL TO 1.
061500 2120-PROBAR-COLUMNA.
061600     IF IX-COL GREATER WS-CANT-COLUMNAS
061700         GO TO 2100-RESOLVER-COLUMNAS-FIN
061800     END-IF.
061900     INSPECT WS-COL-VALOR (IX-COL)
062000         CONVERTING 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
062100                 TO 'abcdefghijklmnopqrstuvwxyz'.
062200     SET IX-AL-ROL TO 1.
062300 2130-PROBAR-ROL.
062400     IF IX-AL-ROL GREATER 8
062500         GO TO 2190-COLUMNA-SIGUIENTE
062600     END-IF.
062700     SET IX-AL-ALIAS TO 1.
062800 2140-PROBAR-ALIAS.
062900     IF IX-AL-ALIAS GREATER 4
063000         SET IX-AL-ROL UP BY 1
063100         GO TO 2130-PROBAR-ROL
063200     END-IF.
063300     IF WS-AL-ALIAS-TXT (IX-AL-ROL IX-AL-ALIAS) NOT EQUAL SPACES
063400       AND WS-COL-VALOR (IX-COL) (1:20)
063500               EQUAL WS-AL-ALIAS-TXT (IX-AL-ROL IX-AL-ALIAS)
063600         SET WS-VR-INDICE-1 TO IX-AL-ROL
063700         MOVE IX-COL TO WS-POS-ROL (WS-VR-INDICE-1)
063800         GO TO 2190-COLUMNA-SIGUIENTE
063900     END-IF.
064000     SET IX-AL-ALIAS UP BY 1.
064100     GO TO 2140-PROBAR-ALIAS.
064200 2190-COLUMNA-SIGUIENTE.
064300     SET IX-COL UP BY 1.
064400     GO TO 2120-PROBAR-COLUMNA.
064500 2100-RESOLVER-COLUMNAS-FIN.
064600     EXIT.
064700
064800*----------------------------------------------------------------*
064900*  DIVIDE UNA LINEA DEL ARCHIVO DE ENTRADA POR COMAS EN HASTA
065000*  10 COLUMNAS DE TRABAJO.
065100*----------------------------------------------------------------*
065200 2110-DIVIDIR-COLUMNAS.
065300     MOVE SPACES TO WS-COL-VALOR (1) WS-COL-VALOR (2)
065400                    WS-COL-VALOR (3) WS-COL-VALOR (4)
065500                    WS-COL-VALOR (5) WS-COL-VALOR (6)
065600                    WS-COL-VALOR (7) WS-COL-VALOR (8)
065700                    WS-COL-VALOR (9) WS-COL-VALOR (10).
065800     UNSTRING WS-TXNIN-REG DELIMITED BY ','
065900         INTO WS-COL-VALOR (1) WS-COL-VALOR (2)
066000              WS-COL-VALOR (3) WS-COL-VALOR (4)
066100              WS-COL-VALOR (5) WS-COL-VALOR (6)
066200              WS-COL-VALOR (7) WS-COL-VALOR (8)
066300              WS-COL-VALOR (9) WS-COL-VALOR (10)
066400         TALLYING WS-CANT-COLUMNAS.
066500 2110-DIVIDIR-COLUMNAS-FIN.
066600     EXIT.
066700
066800*----------------------------------------------------------------*
066900*  LEE Y VALIDA UNA FILA DE DATOS; SI ES VALIDA LA GRABA EN
067000*  TXNSTORE, SI NO ACUMULA LA ADVERTENCIA Y SIGUE ADELANTE.
067100*----------------------------------------------------------------*
067200 2300-LEER-FILA-DATOS.
067300     READ ENT-TXNIN
067400         AT END SET WS-FIN-TXNIN TO TRUE
067500     END-READ.
067600     IF WS-FIN-TXNIN
067700         GO TO 2300-LEER-FILA-DATOS-FIN
067800     END-IF.
067900     ADD 1 TO WS-CANT-FILAS-LEIDAS.
068000     PERFORM 2110-DIVIDIR-COLUMNAS
068100         THRU 2110-DIVIDIR-COLUMNAS-FIN.
068200     MOVE 'Y' TO WS-CF-ES-VALIDA.
068300     MOVE SPACES TO WS-CF-MOTIVO-ERROR.
068400     PERFORM 2400-EXTRAER-CAMPOS
068500         THRU 2400-EXTRAER-CAMPOS-FIN.
068600     IF WS-CF-ES-VALIDA EQUAL 'Y'
068700         PERFORM 2330-GRABAR-FILA-VALIDA
068800             THRU 2330-GRABAR-FILA-VALIDA-FIN
068900     ELSE
069000         PERFORM 2340-REGISTRAR-ADVERTENCIA
069100             THRU 2340-REGISTRAR-ADVERTENCIA-FIN
069200     END-IF.
069300 2300-LEER-FILA-DATOS-FIN.
069400     EXIT.
069500
069600*----------------------------------------------------------------*
069700*  ARMA LOS CAMPOS NORMALIZADOS (FECHA, COMERCIO, IMPORTE EN
069800*  CENTAVOS, MONEDA, TIPO) A PARTIR DE LAS COLUMNAS DE LA FILA.
069900*----------------------------------------------------------------*
070000 2400-EXTRAER-CAMPOS.
070100     MOVE SPACES TO WS-CF-FECHA-O WS-CF-COMERCIO-O
070200                    WS-CF-DESCRIPCION-O WS-CF-MONEDA-O
070300                    WS-CF-TIPO-O.
070400     IF WS-POS-ROL (WS-AL-ROL-FECHA) GREATER ZERO
070500         SET IX-COL TO WS-POS-ROL (WS-AL-ROL-FECHA)
070600         MOVE SPACES TO WS-PARM-FECHA
070700         MOVE WS-COL-VALOR (IX-COL) (1:10) TO WS-PF-ENTRADA
070800         CALL 'DTPARSE' USING WS-PARM-FECHA
070900         MOVE WS-PF-SALIDA TO WS-CF-FECHA-O
071000         MOVE WS-PF-MOTIVO-ERROR TO WS-CF-MOTIVO-ERROR
071100     ELSE
071200         MOVE 'N' TO WS-PF-INDIC
071300         MOVE 'date is required' TO WS-CF-MOTIVO-ERROR
071400     END-IF.
071500     IF NOT WS-PF-ES-VALIDA
071600         MOVE 'N' TO WS-CF-ES-VALIDA
071700         GO TO 2400-EXTRAER-CAMPOS-FIN
071800     END-IF.
071900     IF WS-POS-ROL (WS-AL-ROL-COMERCIO) GREATER ZERO
072000         SET IX-COL TO WS-POS-ROL (WS-AL-ROL-COMERCIO)
072100         MOVE WS-COL-VALOR (IX-COL) (1:40) TO WS-CF-COMERCIO-O
072200     END-IF.
072300     IF WS-POS-ROL (WS-AL-ROL-DESCRIPCION) GREATER ZERO
072400         SET IX-COL TO WS-POS-ROL (WS-AL-ROL-DESCRIPCION)
072500         MOVE WS-COL-VALOR (IX-COL) (1:60) TO WS-CF-DESCRIPCION-O
072600     END-IF.
072700     IF WS-CF-COMERCIO-O EQUAL SPACES
072800         IF WS-CF-DESCRIPCION-O EQUAL SPACES
072900             MOVE 'N' TO WS-CF-ES-VALIDA
073000             MOVE 'merchant or description is required'
073100                 TO WS-CF-MOTIVO-ERROR
073200             GO TO 2400-EXTRAER-CAMPOS-FIN
073300         ELSE
073400             MOVE WS-CF-DESCRIPCION-O TO WS-CF-COMERCIO-O
073500         END-IF
073600     END-IF.
073700     PERFORM 1700-CALCULAR-IMPORTE-CENTS
073800         THRU 1700-CALCULAR-IMPORTE-CENTS-FIN.
073900     IF WS-CF-ES-VALIDA NOT EQUAL 'Y'
074000         GO TO 2400-EXTRAER-CAMPOS-FIN
074100     END-IF.
074200     IF WS-POS-ROL (WS-AL-ROL-TIPO) GREATER ZERO
074300         SET IX-COL TO WS-POS-ROL (WS-AL-ROL-TIPO)
074400         MOVE WS-COL-VALOR (IX-COL) (1:7) TO WS-CF-TIPO-O
074500         INSPECT WS-CF-TIPO-O
074600             CONVERTING 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
074700                     TO 'abcdefghijklmnopqrstuvwxyz'
074800         PERFORM 1720-APLICAR-TIPO-FORZADO
074900             THRU 1720-APLICAR-TIPO-FORZADO-FIN
075000     END-IF.
075100     PERFORM 1750-RESOLVER-MONEDA
075200         THRU 1750-RESOLVER-MONEDA-FIN.
075300 2400-EXTRAER-CAMPOS-FIN.
075400     EXIT.
075500
075600*----------------------------------------------------------------*
075700*  1700-  IMPORTE A CENTAVOS.  CUBRE PARENTESIS (NEGATIVO),
075800*  SIGNO MENOS, SIMBOLO $ Y COMAS DE MILES, Y EL MODO
075900*  DEBITO/CREDITO CUANDO NO HAY UNA SOLA COLUMNA DE IMPORTE.
076000*  090424 SUR TP2-062 CELDA EN BLANCO DE LA COLUMNA UNICA DE
076100*  IMPORTE, O TEXTO SIN DIGITOS EN CUALQUIER COLUMNA DE IMPORTE/
076200*  DEBITO/CREDITO, RECHAZA LA FILA CON "invalid amount".
076300*----------------------------------------------------------------*
076400 1700-CALCULAR-IMPORTE-CENTS.
076500     IF WS-POS-ROL (WS-AL-ROL-IMPORTE) GREATER ZERO
076600         SET IX-COL TO WS-POS-ROL (WS-AL-ROL-IMPORTE)
076700         MOVE WS-COL-VALOR (IX-COL) (1:20) TO WS-IM-TEXTO
076800         IF WS-IM-TEXTO EQUAL SPACES
076900             MOVE 'N' TO WS-CF-ES-VALIDA
077000             MOVE 'invalid amount' TO WS-CF-MOTIVO-ERROR
077100             GO TO 1700-CALCULAR-IMPORTE-CENTS-FIN
077200         END-IF
077300         PERFORM 1710-PARSEAR-TEXTO-IMPORTE
077400             THRU 1710-PARSEAR-TEXTO-IMPORTE-FIN
077500         IF NOT WS-IM-IMPORTE-VALIDO
077600             MOVE 'N' TO WS-CF-ES-VALIDA
077700             MOVE 'invalid amount' TO WS-CF-MOTIVO-ERROR
077800             GO TO 1700-CALCULAR-IMPORTE-CENTS-FIN
077900         END-IF
078000         MOVE WS-IM-CENTS-ABS TO WS-CF-CENTS-O
078100         IF WS-IM-ES-NEGATIVO
078200             COMPUTE WS-CF-CENTS-O = ZERO - WS-IM-CENTS-ABS
078300         END-IF
078400     ELSE
078500         MOVE ZERO TO WS-IM-DEBITO-CENTS WS-IM-CREDITO-CENTS.
078600         IF WS-POS-ROL (WS-AL-ROL-DEBITO) GREATER ZERO
078700             SET IX-COL TO WS-POS-ROL (WS-AL-ROL-DEBITO)
078800             MOVE WS-COL-VALOR (IX-COL) (1:20) TO WS-IM-TEXTO
078900             IF WS-IM-TEXTO NOT EQUAL SPACES
079000                 PERFORM 1710-PARSEAR-TEXTO-IMPORTE
079100                     THRU 1710-PARSEAR-TEXTO-IMPORTE-FIN
079200                 IF NOT WS-IM-IMPORTE-VALIDO
079300                     MOVE 'N' TO WS-CF-ES-VALIDA
079400                     MOVE 'invalid amount' TO WS-CF-MOTIVO-ERROR
079500                     GO TO 1700-CALCULAR-IMPORTE-CENTS-FIN
079600                 END-IF
079700                 MOVE WS-IM-CENTS-ABS TO WS-IM-DEBITO-CENTS
079800             END-IF
079900         END-IF
080000         IF WS-POS-ROL (WS-AL-ROL-CREDITO) GREATER ZERO
080100             SET IX-COL TO WS-POS-ROL (WS-AL-ROL-CREDITO)
080200             MOVE WS-COL-VALOR (IX-COL) (1:20) TO WS-IM-TEXTO
080300             IF WS-IM-TEXTO NOT EQUAL SPACES
080400                 PERFORM 1710-PARSEAR-TEXTO-IMPORTE
080500                     THRU 1710-PARSEAR-TEXTO-IMPORTE-FIN
080600                 IF NOT WS-IM-IMPORTE-VALIDO
080700                     MOVE 'N' TO WS-CF-ES-VALIDA
080800                     MOVE 'invalid amount' TO WS-CF-MOTIVO-ERROR
080900                     GO TO 1700-CALCULAR-IMPORTE-CENTS-FIN
081000                 END-IF
081100                 MOVE WS-IM-CENTS-ABS TO WS-IM-CREDITO-CENTS
081200             END-IF
081300         END-IF
081400         COMPUTE WS-CF-CENTS-O =
081500                 WS-IM-CREDITO-CENTS - WS-IM-DEBITO-CENTS
081600     END-IF.
081700 1700-CALCULAR-IMPORTE-CENTS-FIN.
081800     EXIT.
081900
082000*----------------------------------------------------------------*
082100*  QUITA $ Y COMAS, DETECTA PARENTESIS/SIGNO NEGATIVO Y PARTE
082200*  EL TEXTO EN PARTE ENTERA/FRACCION SOBRE EL PUNTO DECIMAL.
082300*----------------------------------------------------------------*
082400 1710-PARSEAR-TEXTO-IMPORTE.
082500     MOVE ZERO TO WS-IM-CENTS-ABS.
082600     MOVE 'N' TO WS-IM-SIGNO-NEG.
082700     MOVE 'Y' TO WS-IM-SW-VALIDO.
082800     IF WS-IM-TEXTO EQUAL SPACES
082900         GO TO 1710-PARSEAR-TEXTO-IMPORTE-FIN
083000     END-IF.
083100     MOVE SPACES TO WS-IM-COMPACTO.
083200     MOVE ZERO TO WS-IM-LARGO-COMP.
083300     MOVE 1 TO WS-IM-LARGO.
083400     PERFORM 1711-COMPACTAR-CARACTERES
083500         THRU 1711-COMPACTAR-CARACTERES-FIN
083600         UNTIL WS-IM-LARGO GREATER 20.
083700     IF WS-IM-LARGO-COMP EQUAL ZERO
083800         MOVE 'N' TO WS-IM-SW-VALIDO
083900         GO TO 1710-PARSEAR-TEXTO-IMPORTE-FIN
084000     END-IF.
084100     PERFORM 1712-PARTIR-ENTERO-Y-FRACCION
084200         THRU 1712-PARTIR-ENTERO-Y-FRACCION-FIN.
084300 1710-PARSEAR-TEXTO-IMPORTE-FIN.
084400     EXIT.
084500
084600*----------------------------------------------------------------*
084700*  RECORRE EL TEXTO DEL IMPORTE Y CONSERVA SOLO LOS DIGITOS, EL
084800*  PUNTO DECIMAL Y LA MARCA DE SIGNO ('-' O '(') EN EL AREA
084900*  COMPACTA, DESCARTANDO '$', ',' Y ESPACIOS.
085000*----------------------------------------------------------------*
085100 1711-COMPACTAR-CARACTERES.
085200     IF WS-IM-BYTE (WS-IM-LARGO) EQUAL '-'
085300       OR WS-IM-BYTE (WS-IM-LARGO) EQUAL '('
085400         MOVE 'Y' TO WS-IM-SIGNO-NEG
085500     END-IF.
085600     IF WS-IM-BYTE (WS-IM-LARGO) NUMERIC
085700       OR WS-IM-BYTE (WS-IM-LARGO) EQUAL '.'
085800         ADD 1 TO WS-IM-LARGO-COMP
085900         MOVE WS-IM-BYTE (WS-IM-LARGO)
086000             TO WS-IM-COMPACTO (WS-IM-LARGO-COMP:1)
086100     END-IF.
086200     ADD 1 TO WS-IM-LARGO.
086300 1711-COMPACTAR-CARACTERES-FIN.
086400     EXIT.
086500
086600*----------------------------------------------------------------*
086700*  PARTE EL TEXTO COMPACTO (SOLO DIGITOS Y PUNTO) EN PARTE
086800*  ENTERA Y FRACCION DE 2 DIGITOS, REDONDEANDO AL CENTAVO MAS
086900*  CERCANO SEGUN LA NORMA HALF-UP.  SOLO CUBRE HASTA 2 DECIMALES
087000*  DE FRACCION EN EL TEXTO ORIGINAL - VER TICKET TP2-060.
087100*----------------------------------------------------------------*
087200 1712-PARTIR-ENTERO-Y-FRACCION.
087300     MOVE ZERO TO WS-IM-POS-PUNTO WS-IM-PARTE-ENTERA
087400                  WS-IM-PARTE-FRACCION.
087500     IF WS-IM-LARGO-COMP EQUAL ZERO
087600         GO TO 1712-PARTIR-ENTERO-Y-FRACCION-FIN
087700     END-IF.
087800     MOVE 1 TO WS-IM-LARGO.
087900 1712-BUSCAR-PUNTO.
088000     IF WS-IM-LARGO GREATER WS-IM-LARGO-COMP
088100         GO TO 1712-SIN-PUNTO
088200     END-IF.
088300     IF WS-IM-COMP-BYTE (WS-IM-LARGO) EQUAL '.'
088400         MOVE WS-IM-LARGO TO WS-IM-POS-PUNTO
088500         GO TO 1712-CON-PUNTO
088600     END-IF.
088700     ADD 1 TO WS-IM-LARGO.
088800     GO TO 1712-BUSCAR-PUNTO.
088900 1712-SIN-PUNTO.
089000     MOVE ZERO TO WS-IM-PARTE-FRACCION.
089100     MOVE WS-IM-COMPACTO (1:WS-IM-LARGO-COMP)
089200         TO WS-IM-PARTE-ENTERA.
089300     GO TO 1712-COMPUTAR-CENTS.
089400 1712-CON-PUNTO.
089500     IF WS-IM-POS-PUNTO GREATER 1
089600         MOVE WS-IM-COMPACTO (1:WS-IM-POS-PUNTO - 1)
089700             TO WS-IM-PARTE-ENTERA
089800     ELSE
089900         MOVE ZERO TO WS-IM-PARTE-ENTERA
090000     END-IF.
090100     COMPUTE WS-IM-INDICE = WS-IM-LARGO-COMP - WS-IM-POS-PUNTO.
090200     IF WS-IM-INDICE EQUAL 1
090300         MOVE WS-IM-COMPACTO (WS-IM-POS-PUNTO + 1:1)
090400             TO WS-IM-PARTE-FRACCION (1:1)
090500         MOVE '0' TO WS-IM-PARTE-FRACCION (2:1)
090600     END-IF.
090700     IF WS-IM-INDICE GREATER 1
090800         MOVE WS-IM-COMPACTO (WS-IM-POS-PUNTO + 1:2)
090900             TO WS-IM-PARTE-FRACCION
091000     END-IF.
091100     IF WS-IM-INDICE LESS 1
091200         MOVE ZERO TO WS-IM-PARTE-FRACCION
091300     END-IF.
091400 1712-COMPUTAR-CENTS.
091500     COMPUTE WS-IM-CENTS-ABS =
091600             (WS-IM-PARTE-ENTERA * 100) + WS-IM-PARTE-FRACCION.
091700 1712-PARTIR-ENTERO-Y-FRACCION-FIN.
091800     EXIT.
091900
092000*----------------------------------------------------------------*
092100*  1720-  LISTA DE PALABRAS QUE FUERZAN EL SIGNO DEL IMPORTE
092200*  SEGUN LA COLUMNA "TYPE" DE LA FILA, INDEPENDIENTEMENTE DEL
092300*  SIGNO CALCULADO A PARTIR DEL TEXTO DEL IMPORTE.
092400*----------------------------------------------------------------*
092500 1720-APLICAR-TIPO-FORZADO.
092600     IF WS-CF-TIPO-O (1:7) EQUAL 'expense'
092700       OR WS-CF-TIPO-O (1:5) EQUAL 'debit'
092800       OR WS-CF-TIPO-O (1:7) EQUAL 'outflow'
092900       OR WS-CF-TIPO-O (1:8) EQUAL 'purchase'
093000         IF WS-CF-CENTS-O GREATER ZERO
093100             COMPUTE WS-CF-CENTS-O = ZERO - WS-CF-CENTS-O
093200         END-IF
093300     END-IF.
093400     IF WS-CF-TIPO-O (1:6) EQUAL 'income'
093500       OR WS-CF-TIPO-O (1:6) EQUAL 'credit'
093600       OR WS-CF-TIPO-O (1:6) EQUAL 'inflow'
093700       OR WS-CF-TIPO-O (1:7) EQUAL 'deposit'
093800         IF WS-CF-CENTS-O LESS ZERO
093900             COMPUTE WS-CF-CENTS-O = ZERO - WS-CF-CENTS-O
094000         END-IF
094100     END-IF.
094200 1720-APLICAR-TIPO-FORZADO-FIN.
094300     EXIT.
094400
094500*----------------------------------------------------------------*
094600*  1750-  MONEDA POR DEFECTO USD, SIEMPRE EN MAYUSCULAS.
094700*----------------------------------------------------------------*
094800 1750-RESOLVER-MONEDA.
094900     MOVE SPACES TO WS-CF-MONEDA-O.
095000     IF WS-POS-ROL (WS-AL-ROL-MONEDA) GREATER ZERO
095100         SET IX-COL TO WS-POS-ROL (WS-AL-ROL-MONEDA)
095200         MOVE WS-COL-VALOR (IX-COL) (1:3) TO WS-CF-MONEDA-O
095300     END-IF.
095400     IF WS-CF-MONEDA-O EQUAL SPACES
095500         MOVE 'USD' TO WS-CF-MONEDA-O
095600     END-IF.
095700     INSPECT WS-CF-MONEDA-O
095800         CONVERTING 'abcdefghijklmnopqrstuvwxyz'
095900                 TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
096000 1750-RESOLVER-MONEDA-FIN.
096100     EXIT.
096200
096300*----------------------------------------------------------------*
096400*  2330-  GRABA LA FILA NORMALIZADA EN EL ARCHIVO TXNSTORE.
096500*----------------------------------------------------------------*
096600 2330-GRABAR-FILA-VALIDA.
096700     ADD 1 TO WS-CANT-FILAS-VALIDAS.
096800     INITIALIZE WS-TXN-REC.
096900     MOVE WS-CANT-FILAS-VALIDAS TO WS-TXN-ROW-NUMBER.
097000     MOVE WS-DATASET-ID-GEN TO WS-TXN-DATASET-ID.
097100     MOVE WS-CF-FECHA-O (1:4) TO WS-TXN-ANIO.
097200     MOVE WS-CF-FECHA-O (6:2) TO WS-TXN-MES.
097300     MOVE WS-CF-FECHA-O (9:2) TO WS-TXN-DIA.
097400     MOVE WS-CF-COMERCIO-O TO WS-TXN-MERCHANT.
097500     MOVE WS-CF-DESCRIPCION-O TO WS-TXN-DESCRIPTION.
097600     MOVE WS-CF-CENTS-O TO WS-TXN-AMOUNT-CENTS.
097700     MOVE WS-CF-MONEDA-O TO WS-TXN-CURRENCY.
097800     IF WS-CF-CENTS-O GREATER ZERO
097900         MOVE 'income' TO WS-TXN-TYPE
098000     ELSE
098100         IF WS-CF-CENTS-O LESS ZERO
098200             MOVE 'expense' TO WS-TXN-TYPE
098300         ELSE
098400             MOVE 'neutral' TO WS-TXN-TYPE
098500         END-IF
098600     END-IF.
098700     WRITE WS-TXN-REC.
098800 2330-GRABAR-FILA-VALIDA-FIN.
098900     EXIT.
099000
099100*----------------------------------------------------------------*
099200*  2340-  GUARDA HASTA 5 MENSAJES DE ADVERTENCIA PARA EL RESUMEN
099300*  FINAL DE LA CORRIDA DE INGESTA.
099400*----------------------------------------------------------------*
099500 2340-REGISTRAR-ADVERTENCIA.
099600     ADD 1 TO WS-CANT-ADVERTENCIAS.
099700     IF WS-CANT-ADVERTENCIAS LESS OR EQUAL 5
099800         SET IX-AD TO WS-CANT-ADVERTENCIAS
099900         MOVE SPACES TO WS-AD-MENSAJE (IX-AD)
100000         STRING 'row ' DELIMITED BY SIZE
100100                WS-CANT-FILAS-LEIDAS DELIMITED BY SIZE
100200                ': ' DELIMITED BY SIZE
100300                WS-CF-MOTIVO-ERROR DELIMITED BY SIZE
100400             INTO WS-AD-MENSAJE (IX-AD)
100500     END-IF.
100600 2340-REGISTRAR-ADVERTENCIA-FIN.
100700     EXIT.
100800
100900*----------------------------------------------------------------*
101000*  2900-  NO SOBREVIVIO NINGUNA FILA VALIDA A LA INGESTA; SE
101100*  RECHAZA TODA LA CORRIDA CON EL MENSAJE DE NORMA MAS LAS
101200*  PRIMERAS 5 ADVERTENCIAS REGISTRADAS EN 2340.  230424 SUR
101300*  TP2-068: ANTES SE SEGUIA DE LARGO EN SILENCIO HASTA 9999.
101400*----------------------------------------------------------------*
101500 2900-SIN-FILAS-VALIDAS.
101600     DISPLAY 'NO VALID ROWS FOUND'.
101700     SET IX-AD TO 1.
101800 2910-MOSTRAR-ADVERTENCIA.
101900     IF IX-AD GREATER WS-CANT-ADVERTENCIAS
102000         GO TO 2900-SIN-FILAS-VALIDAS-FIN
102100     END-IF.
102200     IF IX-AD GREATER 5
102300         GO TO 2900-SIN-FILAS-VALIDAS-FIN
102400     END-IF.
102500     DISPLAY WS-AD-MENSAJE (IX-AD).
102600     SET IX-AD UP BY 1.
102700     GO TO 2910-MOSTRAR-ADVERTENCIA.
102800 2900-SIN-FILAS-VALIDAS-FIN.
102900     EXIT.
103000
103100*----------------------------------------------------------------*
103200*  3000-  RELEE TXNSTORE PARA EL DATASET DE ESTA CORRIDA Y ARMA
103300*  LA TABLA EN MEMORIA USADA POR EL REPORTE, EL TOP DE COMERCIOS
103400*  Y LA VISTA DE CONSUMO AJUSTADO.  RE-CATEGORIZA CADA FILA POR
103500*  SI LA TABLA DE REGLAS CAMBIO DESDE LA INGESTA.
103600*----------------------------------------------------------------*
103700 3000-LEER-ALMACEN.
103800     MOVE ZERO TO WS-CANT-TXN WS-CANT-MESES-VISTOS
103900                  WS-CANT-MONEDAS-VISTAS.
104000     CLOSE WRK-TXNSTORE.
104100     OPEN INPUT WRK-TXNSTORE.
104200     MOVE 'N' TO WS-SW-FIN-TXNSTORE.
104300     PERFORM 3100-LEER-FILA-ALMACEN
104400         THRU 3100-LEER-FILA-ALMACEN-FIN
104500         UNTIL WS-FIN-TXNSTORE.
104600     CLOSE WRK-TXNSTORE.
104700 3000-LEER-ALMACEN-FIN.
104800     EXIT.
104900
105000 3100-LEER-FILA-ALMACEN.
105100     READ WRK-TXNSTORE
105200         AT END SET WS-FIN-TXNSTORE TO TRUE
105300     END-READ.
105400     IF WS-FIN-TXNSTORE
105500         GO TO 3100-LEER-FILA-ALMACEN-FIN
105600     END-IF.
105700     IF WS-TXN-DATASET-ID NOT EQUAL WS-DATASET-ID-GEN
105800         GO TO 3100-LEER-FILA-ALMACEN-FIN
105900     END-IF.
106000     IF WS-CANT-TXN GREATER OR EQUAL WS-TOPE-TABLA-TXN
106100         DISPLAY 'TXNSTORE TABLE FULL - DATASET TRUNCATED AT '
106200                 WS-TOPE-TABLA-TXN ' ROWS'
106300         GO TO 3100-LEER-FILA-ALMACEN-FIN
106400     END-IF.
106500     ADD 1 TO WS-CANT-TXN.
106600     SET IX-TX-A TO WS-CANT-TXN.
106700     STRING WS-TXN-ANIO '-' WS-TXN-MES DELIMITED BY SIZE
106800         INTO WS-TX-MES (IX-TX-A).
106900     STRING WS-TXN-ANIO '-' WS-TXN-MES '-' WS-TXN-DIA
107000         DELIMITED BY SIZE
107100         INTO WS-TX-FECHA (IX-TX-A).
107200     MOVE WS-TXN-MERCHANT TO WS-TX-COMERCIO (IX-TX-A).
107300     MOVE WS-TXN-CURRENCY TO WS-TX-MONEDA (IX-TX-A).
107400     MOVE WS-TXN-AMOUNT-CENTS TO WS-TX-CENTS (IX-TX-A).
107500     MOVE WS-TXN-MERCHANT TO WS-PC-COMERCIO.
107600     MOVE WS-TXN-DESCRIPTION TO WS-PC-DESCRIPCION.
107700     CALL 'CATRULE' USING WS-PARM-CATEGORIZAR.
107800     MOVE WS-PC-CATEGORIA-O TO WS-TX-CATEGORIA (IX-TX-A).
107900     PERFORM 3110-ACUMULAR-MES-VISTO
108000         THRU 3110-ACUMULAR-MES-VISTO-FIN.
108100     PERFORM 3120-ACUMULAR-MONEDA-VISTA
108200         THRU 3120-ACUMULAR-MONEDA-VISTA-FIN.
108300 3100-LEER-FILA-ALMACEN-FIN.
108400     EXIT.
108500
108600 3110-ACUMULAR-MES-VISTO.
108700     SET IX-MV-A TO 1.
108800 3111-BUSCAR-MES.
108900     IF IX-MV-A GREATER WS-CANT-MESES-VISTOS
109000         GO TO 3112-AGREGAR-MES
109100     END-IF.
109200     IF WS-MV-MES (IX-MV-A) EQUAL WS-TX-MES (IX-TX-A)
109300         GO TO 3110-ACUMULAR-MES-VISTO-FIN
109400     END-IF.
109500     SET IX-MV-A UP BY 1.
109600     GO TO 3111-BUSCAR-MES.
109700 3112-AGREGAR-MES.
109800     IF WS-CANT-MESES-VISTOS LESS THAN 40
109900         ADD 1 TO WS-CANT-MESES-VISTOS
110000         SET IX-MV-A TO WS-CANT-MESES-VISTOS
110100         MOVE WS-TX-MES (IX-TX-A) TO WS-MV-MES (IX-MV-A)
110200     END-IF.
110300 3110-ACUMULAR-MES-VISTO-FIN.
110400     EXIT.
110500
110600 3120-ACUMULAR-MONEDA-VISTA.
110700     SET IX-MO-A TO 1.
110800     SET IX-MO-B TO 1.
110900 3121-BUSCAR-MONEDA.
111000     IF IX-MO-A GREATER WS-CANT-MONEDAS-VISTAS
111100         GO TO 3122-AGREGAR-MONEDA
111200     END-IF.
111300     IF WS-MO-ENTRADA (IX-MO-A) EQUAL WS-TX-MONEDA (IX-TX-A)
111400         SET IX-MO-B TO IX-MO-A
111500         ADD 1 TO WS-MO-CANT (IX-MO-B)
111600         GO TO 3120-ACUMULAR-MONEDA-VISTA-FIN
111700     END-IF.
111800     SET IX-MO-A UP BY 1.
111900     GO TO 3121-BUSCAR-MONEDA.
112000 3122-AGREGAR-MONEDA.
112100     IF WS-CANT-MONEDAS-VISTAS LESS THAN 5
112200         ADD 1 TO WS-CANT-MONEDAS-VISTAS
112300         SET IX-MO-A TO WS-CANT-MONEDAS-VISTAS
112400         MOVE WS-TX-MONEDA (IX-TX-A) TO WS-MO-ENTRADA (IX-MO-A)
112500         MOVE 1 TO WS-MO-CANT (IX-MO-A)
112600     END-IF.
112700 3120-ACUMULAR-MONEDA-VISTA-FIN.
112800     EXIT.
112900
113000*----------------------------------------------------------------*
113100*  7000-  RESUELVE EL MES OBJETIVO DEL REPORTE: EL PEDIDO POR
113200*  PARM SI TIENE FORMATO VALIDO, SINO EL MES MAS RECIENTE VISTO
113300*  EN EL DATASET.
113400*----------------------------------------------------------------*
113500 7000-RESOLVER-CONTEXTO-MES.
113600     IF WS-TR-MES-REPORTE NOT EQUAL SPACES
113700         PERFORM 7100-VALIDAR-FORMATO-MES
113800             THRU 7100-VALIDAR-FORMATO-MES-FIN
113900         IF NOT WS-FILA-ES-VALIDA
114000             DISPLAY 'INVALID MONTH REQUESTED - USING LATEST'
114100             MOVE SPACES TO WS-TR-MES-REPORTE
114200         END-IF
114300     END-IF.
114400     IF WS-TR-MES-REPORTE EQUAL SPACES
114500         PERFORM 7200-BUSCAR-MES-MAS-RECIENTE
114600             THRU 7200-BUSCAR-MES-MAS-RECIENTE-FIN
114700     END-IF.
114800 7000-RESOLVER-CONTEXTO-MES-FIN.
114900     EXIT.
115000
115100 7100-VALIDAR-FORMATO-MES.
115200     MOVE 'Y' TO WS-SW-FILA-VALIDA.
115300     IF WS-TR-MES-REPORTE (1:4) NOT NUMERIC
115400         MOVE 'N' TO WS-SW-FILA-VALIDA
115500         GO TO 7100-VALIDAR-FORMATO-MES-FIN
115600     END-IF.
115700     IF WS-TR-MES-REPORTE (5:1) NOT EQUAL '-'
115800         MOVE 'N' TO WS-SW-FILA-VALIDA
115900         GO TO 7100-VALIDAR-FORMATO-MES-FIN
116000     END-IF.
116100     IF WS-TR-MES-REPORTE (6:2) NOT NUMERIC
116200         MOVE 'N' TO WS-SW-FILA-VALIDA
116300         GO TO 7100-VALIDAR-FORMATO-MES-FIN
116400     END-IF.
116500     IF WS-TR-MES-REPORTE (6:2) LESS '01'
116600       OR WS-TR-MES-REPORTE (6:2) GREATER '12'
116700         MOVE 'N' TO WS-SW-FILA-VALIDA
116800     END-IF.
116900 7100-VALIDAR-FORMATO-MES-FIN.
117000     EXIT.
117100
117200 7200-BUSCAR-MES-MAS-RECIENTE.
117300     MOVE SPACES TO WS-TR-MES-REPORTE.
117400     IF WS-CANT-MESES-VISTOS EQUAL ZERO
117500         GO TO 7200-BUSCAR-MES-MAS-RECIENTE-FIN
117600     END-IF.
117700     MOVE WS-MV-MES (1) TO WS-TR-MES-REPORTE.
117800     SET IX-MV-A TO 2.
117900 7210-COMPARAR-MES.
118000     IF IX-MV-A GREATER WS-CANT-MESES-VISTOS
118100         GO TO 7200-BUSCAR-MES-MAS-RECIENTE-FIN
118200     END-IF.
118300     IF WS-MV-MES (IX-MV-A) GREATER WS-TR-MES-REPORTE
118400         MOVE WS-MV-MES (IX-MV-A) TO WS-TR-MES-REPORTE
118500     END-IF.
118600     SET IX-MV-A UP BY 1.
118700     GO TO 7210-COMPARAR-MES.
118800 7200-BUSCAR-MES-MAS-RECIENTE-FIN.
118900     EXIT.
119000
119100*----------------------------------------------------------------*
119200*  4000-  TOTALES Y DESGLOSE POR CATEGORIA DEL MES OBJETIVO.
119300*----------------------------------------------------------------*
119400 4000-ARMAR-REPORTE-MENSUAL.
119500     MOVE ZERO TO WS-TR-INGRESO WS-TR-GASTO WS-TR-NETO
119600                  WS-CANT-CATEG-VISTAS.
119700     MOVE WS-DATASET-ID-GEN TO WS-TR-DATASET-ID.
119800     PERFORM 4100-RESOLVER-MONEDA-REPORTE
119900         THRU 4100-RESOLVER-MONEDA-REPORTE-FIN.
120000     SET IX-TX-A TO 1.
120100 4010-RECORRER-FILAS.
120200     IF IX-TX-A GREATER WS-CANT-TXN
120300         GO TO 4020-ORDENAR-CATEGORIAS
120400     END-IF.
120500     IF WS-TX-MES (IX-TX-A) EQUAL WS-TR-MES-REPORTE
120600         IF WS-TX-CENTS (IX-TX-A) GREATER ZERO
120700             ADD WS-TX-CENTS (IX-TX-A) TO WS-TR-INGRESO
120800         END-IF
120900         IF WS-TX-CENTS (IX-TX-A) LESS ZERO
121000             PERFORM 4110-ACUMULAR-CATEGORIA
121100                 THRU 4110-ACUMULAR-CATEGORIA-FIN
121200         END-IF
121300     END-IF.
121400     SET IX-TX-A UP BY 1.
121500     GO TO 4010-RECORRER-FILAS.
121600 4020-ORDENAR-CATEGORIAS.
121700     PERFORM 4120-ORDENAR-TABLA-CATEG
121800         THRU 4120-ORDENAR-TABLA-CATEG-FIN.
121900     COMPUTE WS-TR-NETO = WS-TR-INGRESO - WS-TR-GASTO.
122000 4000-ARMAR-REPORTE-MENSUAL-FIN.
122100     EXIT.
122200
122300 4100-RESOLVER-MONEDA-REPORTE.
122400     MOVE 'USD' TO WS-TR-MONEDA-REPORTE.
122500     MOVE ZERO TO WS-VR-INDICE-1.
122600     IF WS-CANT-MONEDAS-VISTAS EQUAL ZERO
122700         GO TO 4100-RESOLVER-MONEDA-REPORTE-FIN
122800     END-IF.
122900     SET IX-MO-A TO 1.
123000 4101-BUSCAR-MAYOR-MONEDA.
123100     IF IX-MO-A GREATER WS-CANT-MONEDAS-VISTAS
123200         GO TO 4100-RESOLVER-MONEDA-REPORTE-FIN
123300     END-IF.
123400     IF WS-MO-CANT (IX-MO-A) GREATER WS-VR-INDICE-1
123500         MOVE WS-MO-CANT (IX-MO-A) TO WS-VR-INDICE-1
123600         MOVE WS-MO-ENTRADA (IX-MO-A) TO WS-TR-MONEDA-REPORTE
123700     END-IF.
123800     SET IX-MO-A UP BY 1.
123900     GO TO 4101-BUSCAR-MAYOR-MONEDA.
124000 4100-RESOLVER-MONEDA-REPORTE-FIN.
124100     EXIT.
124200
124300 4110-ACUMULAR-CATEGORIA.
124400     COMPUTE WS-TR-GASTO = WS-TR-GASTO
124500             + (ZERO - WS-TX-CENTS (IX-TX-A)).
124600     SET IX-CT-A TO 1.
124700 4111-BUSCAR-CATEGORIA.
124800     IF IX-CT-A GREATER WS-CANT-CATEG-VISTAS
124900         GO TO 4112-AGREGAR-CATEGORIA
125000     END-IF.
125100     IF WS-CA-NOMBRE (IX-CT-A) EQUAL WS-TX-CATEGORIA (IX-TX-A)
125200         COMPUTE WS-CA-TOTAL (IX-CT-A) = WS-CA-TOTAL (IX-CT-A)
125300                 + (ZERO - WS-TX-CENTS (IX-TX-A))
125400         GO TO 4110-ACUMULAR-CATEGORIA-FIN
125500     END-IF.
125600     SET IX-CT-A UP BY 1.
125700     GO TO 4111-BUSCAR-CATEGORIA.
125800 4112-AGREGAR-CATEGORIA.
125900     IF WS-CANT-CATEG-VISTAS LESS THAN 11
126000         ADD 1 TO WS-CANT-CATEG-VISTAS
126100         SET IX-CT-A TO WS-CANT-CATEG-VISTAS
126200         MOVE WS-TX-CATEGORIA (IX-TX-A) TO WS-CA-NOMBRE (IX-CT-A)
126300         COMPUTE WS-CA-TOTAL (IX-CT-A) =
126400                 ZERO - WS-TX-CENTS (IX-TX-A)
126500     END-IF.
126600 4110-ACUMULAR-CATEGORIA-FIN.
126700     EXIT.
126800
126900*----------------------------------------------------------------*
127000*  BURBUJA DESCENDENTE POR TOTAL SOBRE LA TABLA DE CATEGORIAS.
127100*----------------------------------------------------------------*
127200 4120-ORDENAR-TABLA-CATEG.
127300     IF WS-CANT-CATEG-VISTAS LESS THAN 2
127400         GO TO 4120-ORDENAR-TABLA-CATEG-FIN
127500     END-IF.
127600     SET IX-CT-A TO 1.
127700 4121-PASADA-EXTERNA.
127800     IF IX-CT-A GREATER OR EQUAL WS-CANT-CATEG-VISTAS
127900         GO TO 4120-ORDENAR-TABLA-CATEG-FIN
128000     END-IF.
128100     SET IX-CT-B TO 1.
128200 4122-PASADA-INTERNA.
128300     IF IX-CT-B GREATER OR EQUAL
128400             (WS-CANT-CATEG-VISTAS - (IX-CT-A - 1))
128500         SET IX-CT-A UP BY 1
128600         GO TO 4121-PASADA-EXTERNA
128700     END-IF.
128800     IF WS-CA-TOTAL (IX-CT-B) LESS WS-CA-TOTAL (IX-CT-B + 1)
128900         MOVE WS-CA-ENTRADA (IX-CT-B) TO WS-CA-ENTRADA-TEMP
129000         MOVE WS-CA-ENTRADA (IX-CT-B + 1)
129100             TO WS-CA-ENTRADA (IX-CT-B)
129200         MOVE WS-CA-ENTRADA-TEMP TO WS-CA-ENTRADA (IX-CT-B + 1)
129300     END-IF.
129400     SET IX-CT-B UP BY 1.
129500     GO TO 4122-PASADA-INTERNA.
129600 4120-ORDENAR-TABLA-CATEG-FIN.
129700     EXIT.
129800
129900*----------------------------------------------------------------*
130000*  4900-  RENDERIZA LA SECCION DEL REPORTE MENSUAL.  220424 CPD
130100*  TP2-067: GASTO/INGRESO/NETO SE PASAN POR WS-VR-MONTO-EDITADO(-
130200*  NETO) PARA DIVIDIR POR 100 ANTES DE CARGAR LOS RENGLONES
130300*  EDITADOS; VENIAN EN CENTAVOS DIRECTO A CAMPOS DE 2 DECIMALES.
130400*----------------------------------------------------------------*
130500 4900-IMPRIMIR-REPORTE-MENSUAL.
130600     MOVE SPACES TO WS-RPT-LINEA-FD.
130700     MOVE WS-LIN-TITULO-MENSUAL TO WS-RPT-LINEA-FD.
130800     WRITE WS-RPT-LINEA-FD.
130900     MOVE WS-TR-DATASET-ID TO WS-LD-DATASET-ID.
131000     MOVE WS-LIN-DATASET TO WS-RPT-LINEA-FD.
131100     WRITE WS-RPT-LINEA-FD.
131200     MOVE WS-TR-MES-REPORTE TO WS-LD-MES.
131300     MOVE WS-LIN-MES TO WS-RPT-LINEA-FD.
131400     WRITE WS-RPT-LINEA-FD.
131500     MOVE WS-TR-MONEDA-REPORTE TO WS-LD-MONEDA.
131600     MOVE WS-LIN-MONEDA TO WS-RPT-LINEA-FD.
131700     WRITE WS-RPT-LINEA-FD.
131800     MOVE WS-LIN-EN-BLANCO TO WS-RPT-LINEA-FD.
131900     WRITE WS-RPT-LINEA-FD.
132000     MOVE WS-LIN-ENCAB-RESUMEN TO WS-RPT-LINEA-FD.
132100     WRITE WS-RPT-LINEA-FD.
132200     COMPUTE WS-VR-MONTO-EDITADO = WS-TR-GASTO / 100.
132300     MOVE WS-VR-MONTO-EDITADO TO WS-LG-MONTO.
132400     MOVE WS-LIN-GASTO TO WS-RPT-LINEA-FD.
132500     WRITE WS-RPT-LINEA-FD.
132600     COMPUTE WS-VR-MONTO-EDITADO = WS-TR-INGRESO / 100.
132700     MOVE WS-VR-MONTO-EDITADO TO WS-LI-MONTO.
132800     MOVE WS-LIN-INGRESO TO WS-RPT-LINEA-FD.
132900     WRITE WS-RPT-LINEA-FD.
133000     COMPUTE WS-VR-MONTO-EDITADO-NETO = WS-TR-NETO / 100.
133100     MOVE WS-VR-MONTO-EDITADO-NETO TO WS-LN-MONTO.
133200     MOVE WS-LIN-NETO TO WS-RPT-LINEA-FD.
133300     WRITE WS-RPT-LINEA-FD.
133400     MOVE WS-LIN-ENCAB-CATEG TO WS-RPT-LINEA-FD.
133500     WRITE WS-RPT-LINEA-FD.
133600     IF WS-CANT-CATEG-VISTAS EQUAL ZERO
133700         MOVE WS-LIN-SIN-CATEG TO WS-RPT-LINEA-FD
133800         WRITE WS-RPT-LINEA-FD
133900     ELSE
134000         SET IX-CT-A TO 1
134100         PERFORM 4910-IMPRIMIR-UNA-CATEGORIA
134200             THRU 4910-IMPRIMIR-UNA-CATEGORIA-FIN
134300             UNTIL IX-CT-A GREATER WS-CANT-CATEG-VISTAS
134400     END-IF.
134500 4900-IMPRIMIR-REPORTE-MENSUAL-FIN.
134600     EXIT.
134700
134800 4910-IMPRIMIR-UNA-CATEGORIA.
134900     PERFORM 4920-TRADUCIR-CATEGORIA
135000         THRU 4920-TRADUCIR-CATEGORIA-FIN.
135100     COMPUTE WS-VR-MONTO-EDITADO = WS-CA-TOTAL (IX-CT-A) / 100.
135200     MOVE WS-VR-MONTO-EDITADO TO WS-LC-MONTO.
135300     MOVE WS-LIN-CATEG TO WS-RPT-LINEA-FD.
135400     WRITE WS-RPT-LINEA-FD.
135500     SET IX-CT-A UP BY 1.
135600 4910-IMPRIMIR-UNA-CATEGORIA-FIN.
135700     EXIT.
135800
135900*----------------------------------------------------------------*
136000*  090424 SUR TP2-065 TRADUCE EL CODIGO DE CATEGORIA A LA
136100*  ETIQUETA DE PANTALLA POR MEDIO DE LA TABLA MERXLATE; SI NO
136200*  HAY ENTRADA EN LA TABLA SE DEJA EL CODIGO ORIGINAL.
136300*----------------------------------------------------------------*
136400 4920-TRADUCIR-CATEGORIA.
136500     MOVE WS-CA-NOMBRE (IX-CT-A) TO WS-LC-ETIQUETA.
136600     SET IX-CL-DEF TO 1.
136700 4921-BUSCAR-ETIQUETA.
136800     IF IX-CL-DEF GREATER WS-CL-CANT-ETIQUETAS
136900         GO TO 4920-TRADUCIR-CATEGORIA-FIN
137000     END-IF.
137100     IF WS-CL-CATEGORIA (IX-CL-DEF) EQUAL WS-CA-NOMBRE (IX-CT-A)
137200         MOVE WS-CL-ETIQUETA (IX-CL-DEF) TO WS-LC-ETIQUETA
137300         GO TO 4920-TRADUCIR-CATEGORIA-FIN
137400     END-IF.
137500     SET IX-CL-DEF UP BY 1.
137600     GO TO 4921-BUSCAR-ETIQUETA.
137700 4920-TRADUCIR-CATEGORIA-FIN.
137800     EXIT.
137900
138000*----------------------------------------------------------------*
138100*  3500-  AGRUPA LOS GASTOS DEL MES OBJETIVO POR COMERCIO Y
138200*  MONEDA, Y ORDENA DESCENDENTE POR MONTO GASTADO.
138300*----------------------------------------------------------------*
138400 3500-TOP-COMERCIOS.
138500     MOVE ZERO TO WS-CANT-COMERCIOS-RPT.
138600     SET IX-TX-A TO 1.
138700 3510-RECORRER-FILAS-COMERCIO.
138800     IF IX-TX-A GREATER WS-CANT-TXN
138900         GO TO 3520-ORDENAR-COMERCIOS
139000     END-IF.
139100     IF WS-TX-MES (IX-TX-A) EQUAL WS-TR-MES-REPORTE
139200       AND WS-TX-CENTS (IX-TX-A) LESS ZERO
139300         PERFORM 3530-ACUMULAR-COMERCIO
139400             THRU 3530-ACUMULAR-COMERCIO-FIN
139500     END-IF.
139600     SET IX-TX-A UP BY 1.
139700     GO TO 3510-RECORRER-FILAS-COMERCIO.
139800 3520-ORDENAR-COMERCIOS.
139900     PERFORM 3540-ORDENAR-TABLA-COMERCIO
140000         THRU 3540-ORDENAR-TABLA-COMERCIO-FIN.
140100 3500-TOP-COMERCIOS-FIN.
140200     EXIT.
140300
140400 3530-ACUMULAR-COMERCIO.
140500     SET IX-TM-A TO 1.
140600 3531-BUSCAR-COMERCIO.
140700     IF IX-TM-A GREATER WS-CANT-COMERCIOS-RPT
140800         GO TO 3532-AGREGAR-COMERCIO
140900     END-IF.
141000     IF WS-TM-NOMBRE (IX-TM-A) EQUAL WS-TX-COMERCIO (IX-TX-A)
141100       AND WS-TM-MONEDA (IX-TM-A) EQUAL WS-TX-MONEDA (IX-TX-A)
141200         COMPUTE WS-TM-TOTAL (IX-TM-A) = WS-TM-TOTAL (IX-TM-A)
141300                 + (ZERO - WS-TX-CENTS (IX-TX-A))
141400         ADD 1 TO WS-TM-CANT (IX-TM-A)
141500         GO TO 3530-ACUMULAR-COMERCIO-FIN
141600     END-IF.
141700     SET IX-TM-A UP BY 1.
141800     GO TO 3531-BUSCAR-COMERCIO.
141900 3532-AGREGAR-COMERCIO.
142000     IF WS-CANT-COMERCIOS-RPT LESS THAN 200
142100         ADD 1 TO WS-CANT-COMERCIOS-RPT
142200         SET IX-TM-A TO WS-CANT-COMERCIOS-RPT
142300         MOVE WS-TX-COMERCIO (IX-TX-A) TO WS-TM-NOMBRE (IX-TM-A)
142400         MOVE WS-TX-MONEDA (IX-TX-A) TO WS-TM-MONEDA (IX-TM-A)
142500         COMPUTE WS-TM-TOTAL (IX-TM-A) =
142600                 ZERO - WS-TX-CENTS (IX-TX-A)
142700         MOVE 1 TO WS-TM-CANT (IX-TM-A)
142800     END-IF.
142900 3530-ACUMULAR-COMERCIO-FIN.
143000     EXIT.
143100
143200 3540-ORDENAR-TABLA-COMERCIO.
143300     IF WS-CANT-COMERCIOS-RPT LESS THAN 2
143400         GO TO 3540-ORDENAR-TABLA-COMERCIO-FIN
143500     END-IF.
143600     SET IX-TM-A TO 1.
143700 3541-PASADA-EXTERNA.
143800     IF IX-TM-A GREATER OR EQUAL WS-CANT-COMERCIOS-RPT
143900         GO TO 3540-ORDENAR-TABLA-COMERCIO-FIN
144000     END-IF.
144100     SET IX-TM-B TO 1.
144200 3542-PASADA-INTERNA.
144300     IF IX-TM-B GREATER OR EQUAL
144400             (WS-CANT-COMERCIOS-RPT - (IX-TM-A - 1))
144500         SET IX-TM-A UP BY 1
144600         GO TO 3541-PASADA-EXTERNA
144700     END-IF.
144800     IF WS-TM-TOTAL (IX-TM-B) LESS WS-TM-TOTAL (IX-TM-B + 1)
144900         MOVE WS-TM-ENTRADA (IX-TM-B) TO WS-TM-ENTRADA-TEMP
145000         MOVE WS-TM-ENTRADA (IX-TM-B + 1)
145100             TO WS-TM-ENTRADA (IX-TM-B)
145200         MOVE WS-TM-ENTRADA-TEMP TO WS-TM-ENTRADA (IX-TM-B + 1)
145300     END-IF.
145400     SET IX-TM-B UP BY 1.
145500     GO TO 3542-PASADA-INTERNA.
145600 3540-ORDENAR-TABLA-COMERCIO-FIN.
145700     EXIT.
145800
145900*----------------------------------------------------------------*
146000*  4950-  RENDERIZA LA SECCION DE TOP COMERCIOS (HASTA
146100*  WS-TOPE-TOP-N ENTRADAS).  220424 TP2-067: EL TOTAL POR
146200*  COMERCIO TAMBIEN VIENE EN CENTAVOS Y SE DIVIDE POR 100 ANTES
146300*  DE CARGAR WS-LM-MONTO.
146400*----------------------------------------------------------------*
146500 4950-IMPRIMIR-TOP-COMERCIOS.
146600     MOVE WS-LIN-ENCAB-COMERCIO TO WS-RPT-LINEA-FD.
146700     WRITE WS-RPT-LINEA-FD.
146800     IF WS-CANT-COMERCIOS-RPT EQUAL ZERO
146900         MOVE WS-LIN-SIN-CATEG TO WS-RPT-LINEA-FD
147000         WRITE WS-RPT-LINEA-FD
147100         GO TO 4950-IMPRIMIR-TOP-COMERCIOS-FIN
147200     END-IF.
147300     SET IX-TM-A TO 1.
147400 4951-IMPRIMIR-UN-COMERCIO.
147500     IF IX-TM-A GREATER WS-CANT-COMERCIOS-RPT
147600         GO TO 4950-IMPRIMIR-TOP-COMERCIOS-FIN
147700     END-IF.
147800     IF IX-TM-A GREATER WS-TOPE-TOP-N
147900         GO TO 4950-IMPRIMIR-TOP-COMERCIOS-FIN
148000     END-IF.
148100     PERFORM 4960-TRADUCIR-COMERCIO
148200         THRU 4960-TRADUCIR-COMERCIO-FIN.
148300     COMPUTE WS-VR-MONTO-EDITADO = WS-TM-TOTAL (IX-TM-A) / 100.
148400     MOVE WS-VR-MONTO-EDITADO TO WS-LM-MONTO.
148500     MOVE WS-TM-CANT (IX-TM-A) TO WS-LM-CANT.
148600     MOVE WS-LIN-COMERCIO TO WS-RPT-LINEA-FD.
148700     WRITE WS-RPT-LINEA-FD.
148800     SET IX-TM-A UP BY 1.
148900     GO TO 4951-IMPRIMIR-UN-COMERCIO.
149000 4950-IMPRIMIR-TOP-COMERCIOS-FIN.
149100     EXIT.
149200
149300*----------------------------------------------------------------*
149400*  090424 SUR TP2-065 TRADUCE EL NOMBRE DE COMERCIO (MUCHOS EN
149500*  HEBREO EN EL ARCHIVO ORIGINAL) A SU ALIAS EN INGLES POR MEDIO
149600*  DE LA TABLA MERXLATE; SIN ENTRADA, PASA EL NOMBRE TAL CUAL.
149700*----------------------------------------------------------------*
149800 4960-TRADUCIR-COMERCIO.
149900     MOVE WS-TM-NOMBRE (IX-TM-A) TO WS-LM-NOMBRE.
150000     SET IX-CM-DEF TO 1.
150100 4961-BUSCAR-ALIAS.
150200     IF IX-CM-DEF GREATER WS-CM-CANT-COMERCIOS
150300         GO TO 4960-TRADUCIR-COMERCIO-FIN
150400     END-IF.
150500     IF WS-CM-ORIGINAL (IX-CM-DEF) EQUAL WS-TM-NOMBRE (IX-TM-A)
150600         MOVE WS-CM-TRADUCIDO (IX-CM-DEF) TO WS-LM-NOMBRE
150700         GO TO 4960-TRADUCIR-COMERCIO-FIN
150800     END-IF.
150900     SET IX-CM-DEF UP BY 1.
151000     GO TO 4961-BUSCAR-ALIAS.
151100 4960-TRADUCIR-COMERCIO-FIN.
151200     EXIT.
151300
151400*----------------------------------------------------------------*
151500*  5000-  LLAMA AL SUBPROGRAMA DE ANOMALIAS PARA EL DATASET Y
151600*  MES OBJETIVO DE ESTA CORRIDA.  EL RESULTADO QUEDA DISPONIBLE
151700*  EN LK-PARM-ANOMALIAS PARA EL ARMADO DE SUGERENCIAS Y PARA LA
151800*  SECCION DE ANOMALIAS DEL REPORTE FINAL.
151900*----------------------------------------------------------------*
152000 5000-DETECTAR-ANOMALIAS.
152100     MOVE WS-DATASET-ID-GEN TO LK-ANOM-DATASET-ID.
152200     MOVE WS-TR-MES-REPORTE TO LK-ANOM-MES-OBJETIVO.
152300     MOVE ZERO TO LK-ANOM-CANT-HALLAZGOS.
152400     CALL 'ANOMDET' USING LK-PARM-ANOMALIAS.
152500 5000-DETECTAR-ANOMALIAS-FIN.
152600     EXIT.
152700
152800*----------------------------------------------------------------*
152900*  6000-  ARMA LA TABLA DE SUGERENCIAS DE AHORRO: PRIMERO POR
153000*  CATEGORIA (MAYOR GASTO PRIMERO), LUEGO A PARTIR DE LOS
153100*  HALLAZGOS DE SUSCRIPCIONES RECURRENTES, LUEGO IDEAS FIJAS DE
153200*  RESPALDO Y FINALMENTE RELLENO NUMERADO HASTA LA CANTIDAD
153300*  PEDIDA (3 A 7).
153400*----------------------------------------------------------------*
153500 6000-ARMAR-SUGERENCIAS.
153600     MOVE ZERO TO WS-CANT-SUGERENCIAS WS-CONTADOR-PADDING.
153700     SET IX-CT-A TO 1.
153800 6010-SUGERIR-POR-CATEGORIA.
153900     IF WS-CANT-SUGERENCIAS GREATER OR EQUAL
154000             WS-TOPE-SUGERENCIAS-PEDIDAS
154100         GO TO 6020-SUGERIR-POR-ANOMALIA
154200     END-IF.
154300     IF IX-CT-A GREATER WS-CANT-CATEG-VISTAS
154400         GO TO 6020-SUGERIR-POR-ANOMALIA
154500     END-IF.
154600     PERFORM 6100-EMITIR-SUGERENCIA-CATEGORIA
154700         THRU 6100-EMITIR-SUGERENCIA-CATEGORIA-FIN.
154800     SET IX-CT-A UP BY 1.
154900     GO TO 6010-SUGERIR-POR-CATEGORIA.
155000 6020-SUGERIR-POR-ANOMALIA.
155100     SET IX-AN-SAL TO 1.
155200 6021-RECORRER-ANOMALIAS.
155300     IF WS-CANT-SUGERENCIAS GREATER OR EQUAL
155400             WS-TOPE-SUGERENCIAS-PEDIDAS
155500         GO TO 6030-SUGERIR-FALLBACK
155600     END-IF.
155700     IF IX-AN-SAL GREATER LK-ANOM-CANT-HALLAZGOS
155800         GO TO 6030-SUGERIR-FALLBACK
155900     END-IF.
156000     IF LK-ANOM-TIPO (IX-AN-SAL) EQUAL
156100             'possible_recurring_subscription'
156200         PERFORM 6200-EMITIR-SUGERENCIA-ANOMALIA
156300             THRU 6200-EMITIR-SUGERENCIA-ANOMALIA-FIN
156400     END-IF.
156500     SET IX-AN-SAL UP BY 1.
156600     GO TO 6021-RECORRER-ANOMALIAS.
156700 6030-SUGERIR-FALLBACK.
156800     SET IX-FB-A TO 1.
156900 6031-RECORRER-FALLBACK.
157000     IF WS-CANT-SUGERENCIAS GREATER OR EQUAL
157100             WS-TOPE-SUGERENCIAS-PEDIDAS
157200         GO TO 6040-SUGERIR-PADDING
157300     END-IF.
157400     IF IX-FB-A GREATER WS-CANT-FALLBACK
157500         GO TO 6040-SUGERIR-PADDING
157600     END-IF.
157700     PERFORM 6300-EMITIR-SUGERENCIA-FALLBACK
157800         THRU 6300-EMITIR-SUGERENCIA-FALLBACK-FIN.
157900     SET IX-FB-A UP BY 1.
158000     GO TO 6031-RECORRER-FALLBACK.
158100 6040-SUGERIR-PADDING.
158200     IF WS-CANT-SUGERENCIAS GREATER OR EQUAL
158300             WS-TOPE-SUGERENCIAS-PEDIDAS
158400         GO TO 6000-ARMAR-SUGERENCIAS-FIN
158500     END-IF.
158600     PERFORM 6400-EMITIR-SUGERENCIA-PADDING
158700         THRU 6400-EMITIR-SUGERENCIA-PADDING-FIN.
158800     GO TO 6040-SUGERIR-PADDING.
158900 6000-ARMAR-SUGERENCIAS-FIN.
159000     EXIT.
159100
159200*----------------------------------------------------------------*
159300*  BUSCA LA JUGADA DE LA CATEGORIA EN LA TABLA DE PLAYBOOK; SI
159400*  NO LA ENCUENTRA USA LA ENTRADA 'other' (LA NUMERO 5).  150424
159500*  TP2-064: LA JUGADA SOLO APORTA LAS DOS ACCIONES; TITULO, RAZON
159600*  Y FUENTE DE LA SUGERENCIA SALEN FIJOS DE LA NORMA EN 6102.
159700*  220424 TP2-067: WS-CA-TOTAL EN 6102 ESTA EN CENTAVOS; SE
159800*  DIVIDE POR 100 ANTES DE SACAR EL 10% DE IMPACTO.  230424
159900*  TP2-068: EL COMPUTE DEL IMPACTO LLEVA ROUNDED - SIN ESO SE
160000*  TRUNCABA EL TERCER DECIMAL EN VEZ DE REDONDEARLO.
160100*----------------------------------------------------------------*
160200 6100-EMITIR-SUGERENCIA-CATEGORIA.
160300     SET IX-PB-A TO 5.
160400     SET IX-PB-B TO 1.
160500 6101-BUSCAR-JUGADA.
160600     IF IX-PB-B GREATER WS-CANT-PLAYBOOK
160700         GO TO 6102-ARMAR-SUGERENCIA
160800     END-IF.
160900     IF WS-PB-CATEGORIA (IX-PB-B) EQUAL WS-CA-NOMBRE (IX-CT-A)
161000         SET IX-PB-A TO IX-PB-B
161100         GO TO 6102-ARMAR-SUGERENCIA
161200     END-IF.
161300     SET IX-PB-B UP BY 1.
161400     GO TO 6101-BUSCAR-JUGADA.
161500 6102-ARMAR-SUGERENCIA.
161600     ADD 1 TO WS-CANT-SUGERENCIAS.
161700     SET IX-SG-A TO WS-CANT-SUGERENCIAS.
161800     MOVE SPACES TO WS-SG-TITULO (IX-SG-A).
161900     STRING 'Reduce ' DELIMITED BY SIZE
162000            WS-CA-NOMBRE (IX-CT-A) DELIMITED BY SPACE
162100            ' spend by 10%' DELIMITED BY SIZE
162200         INTO WS-SG-TITULO (IX-SG-A).
162300     MOVE WS-CA-NOMBRE (IX-CT-A) TO WS-SG-CATEGORIA (IX-SG-A).
162400     COMPUTE WS-SG-IMPACTO (IX-SG-A) ROUNDED =
162500             WS-CA-TOTAL (IX-CT-A) / 100 * 0.10.
162600     MOVE WS-PB-ACCION-1 (IX-PB-A) TO WS-SG-ACCION-1 (IX-SG-A).
162700     MOVE WS-PB-ACCION-2 (IX-PB-A) TO WS-SG-ACCION-2 (IX-SG-A).
162800     MOVE 'rule-based' TO WS-SG-FUENTE (IX-SG-A).
162900     MOVE SPACES TO WS-SG-RAZON (IX-SG-A).
163000     STRING WS-CA-NOMBRE (IX-CT-A) DELIMITED BY SPACE
163100            ' is a top expense category in this period.'
163200                DELIMITED BY SIZE
163300         INTO WS-SG-RAZON (IX-SG-A).
163400 6100-EMITIR-SUGERENCIA-CATEGORIA-FIN.
163500     EXIT.
163600
163700*----------------------------------------------------------------*
163800*  ARMA UNA SUGERENCIA A PARTIR DE UN HALLAZGO DE SUSCRIPCION
163900*  RECURRENTE POSIBLE DETECTADO POR ANOMDET.
164000*----------------------------------------------------------------*
164100 6200-EMITIR-SUGERENCIA-ANOMALIA.
164200     ADD 1 TO WS-CANT-SUGERENCIAS.
164300     SET IX-SG-A TO WS-CANT-SUGERENCIAS.
164400     STRING 'Cancel or confirm recurring charge at '
164500                DELIMITED BY SIZE
164600            LK-ANOM-COMERCIO (IX-AN-SAL) DELIMITED BY SIZE
164700         INTO WS-SG-TITULO (IX-SG-A).
164800     MOVE 'subscriptions' TO WS-SG-CATEGORIA (IX-SG-A).
164900     MOVE LK-ANOM-MONTO-1 (IX-AN-SAL) TO WS-SG-IMPACTO (IX-SG-A).
165000     MOVE LK-ANOM-MENSAJE (IX-AN-SAL) (1:100)
165100         TO WS-SG-RAZON (IX-SG-A).
165200     MOVE 'Confirm this subscription is still needed'
165300         TO WS-SG-ACCION-1 (IX-SG-A).
165400     MOVE 'Cancel it if it no longer provides value'
165500         TO WS-SG-ACCION-2 (IX-SG-A).
165600     MOVE 'anomaly' TO WS-SG-FUENTE (IX-SG-A).
165700 6200-EMITIR-SUGERENCIA-ANOMALIA-FIN.
165800     EXIT.
165900
166000*----------------------------------------------------------------*
166100*  IDEA FIJA DE RESPALDO, SALTEANDO TITULOS YA USADOS.
166200*----------------------------------------------------------------*
166300 6300-EMITIR-SUGERENCIA-FALLBACK.
166400     SET IX-SG-B TO 1.
166500 6301-VER-SI-YA-USADO.
166600     IF IX-SG-B GREATER WS-CANT-SUGERENCIAS
166700         GO TO 6302-AGREGAR-FALLBACK
166800     END-IF.
166900     IF WS-SG-TITULO (IX-SG-B) EQUAL WS-FB-TITULO (IX-FB-A)
167000         GO TO 6300-EMITIR-SUGERENCIA-FALLBACK-FIN
167100     END-IF.
167200     SET IX-SG-B UP BY 1.
167300     GO TO 6301-VER-SI-YA-USADO.
167400 6302-AGREGAR-FALLBACK.
167500     ADD 1 TO WS-CANT-SUGERENCIAS.
167600     SET IX-SG-A TO WS-CANT-SUGERENCIAS.
167700     MOVE WS-FB-TITULO (IX-FB-A) TO WS-SG-TITULO (IX-SG-A).
167800     MOVE 'other' TO WS-SG-CATEGORIA (IX-SG-A).
167900     MOVE 100.00 TO WS-SG-IMPACTO (IX-SG-A).
168000     MOVE 'A general savings idea not tied to a specific'
168100         TO WS-SG-RAZON (IX-SG-A).
168200     MOVE 'Set a concrete monthly target for this idea'
168300         TO WS-SG-ACCION-1 (IX-SG-A).
168400     MOVE 'Review progress at the end of the month'
168500         TO WS-SG-ACCION-2 (IX-SG-A).
168600     MOVE 'fallback' TO WS-SG-FUENTE (IX-SG-A).
168700 6300-EMITIR-SUGERENCIA-FALLBACK-FIN.
168800     EXIT.
168900
169000*----------------------------------------------------------------*
169100*  RELLENO NUMERADO "General discretionary reduction #n" HASTA
169200*  COMPLETAR LA CANTIDAD DE SUGERENCIAS PEDIDA.
169300*----------------------------------------------------------------*
169400 6400-EMITIR-SUGERENCIA-PADDING.
169500     ADD 1 TO WS-CANT-SUGERENCIAS.
169600     ADD 1 TO WS-CONTADOR-PADDING.
169700     SET IX-SG-A TO WS-CANT-SUGERENCIAS.
169800     MOVE WS-CONTADOR-PADDING TO WS-VR-NUMERO-ED.
169900     STRING 'General discretionary reduction #'
170000                DELIMITED BY SIZE
170100            WS-VR-NUMERO-ED DELIMITED BY SIZE
170200         INTO WS-SG-TITULO (IX-SG-A).
170300     MOVE 'other' TO WS-SG-CATEGORIA (IX-SG-A).
170400     MOVE 100.00 TO WS-SG-IMPACTO (IX-SG-A).
170500     MOVE 'General padding suggestion to round out the list'
170600         TO WS-SG-RAZON (IX-SG-A).
170700     MOVE 'Pick one discretionary expense to trim this month'
170800         TO WS-SG-ACCION-1 (IX-SG-A).
170900     MOVE 'Track whether the trim held for the full month'
171000         TO WS-SG-ACCION-2 (IX-SG-A).
171100     MOVE 'fallback' TO WS-SG-FUENTE (IX-SG-A).
171200 6400-EMITIR-SUGERENCIA-PADDING-FIN.
171300     EXIT.
171400
171500*----------------------------------------------------------------*
171600*  6900-  RENDERIZA LA SECCION DE SUGERENCIAS DE AHORRO.
171700*----------------------------------------------------------------*
171800 6900-IMPRIMIR-SUGERENCIAS.
171900     MOVE WS-LIN-ENCAB-SUGER TO WS-RPT-LINEA-FD.
172000     WRITE WS-RPT-LINEA-FD.
172100     IF WS-CANT-SUGERENCIAS EQUAL ZERO
172200         GO TO 6900-IMPRIMIR-SUGERENCIAS-FIN
172300     END-IF.
172400     SET IX-SG-A TO 1.
172500 6910-IMPRIMIR-UNA-SUGERENCIA.
172600     IF IX-SG-A GREATER WS-CANT-SUGERENCIAS
172700         GO TO 6900-IMPRIMIR-SUGERENCIAS-FIN
172800     END-IF.
172900     MOVE IX-SG-A TO WS-LS-NUMERO.
173000     MOVE WS-SG-TITULO (IX-SG-A) (1:45) TO WS-LS-TITULO.
173100     MOVE WS-SG-IMPACTO (IX-SG-A) TO WS-LS-IMPACTO.
173200     MOVE WS-LIN-SUGER-TITULO TO WS-RPT-LINEA-FD.
173300     WRITE WS-RPT-LINEA-FD.
173400     MOVE WS-SG-RAZON (IX-SG-A) (1:70) TO WS-LS-RAZON.
173500     MOVE WS-LIN-SUGER-RAZON TO WS-RPT-LINEA-FD.
173600     WRITE WS-RPT-LINEA-FD.
173700     MOVE WS-SG-ACCION-1 (IX-SG-A) (1:70) TO WS-LS-ACCION.
173800     MOVE WS-LIN-SUGER-ACCION TO WS-RPT-LINEA-FD.
173900     WRITE WS-RPT-LINEA-FD.
174000     MOVE WS-SG-ACCION-2 (IX-SG-A) (1:70) TO WS-LS-ACCION.
174100     MOVE WS-LIN-SUGER-ACCION TO WS-RPT-LINEA-FD.
174200     WRITE WS-RPT-LINEA-FD.
174300     SET IX-SG-A UP BY 1.
174400     GO TO 6910-IMPRIMIR-UNA-SUGERENCIA.
174500 6900-IMPRIMIR-SUGERENCIAS-FIN.
174600     EXIT.
174700
174800*----------------------------------------------------------------*
174900*  6950-  RENDERIZA LA SECCION DE ANOMALIAS DETECTADAS.
175000*----------------------------------------------------------------*
175100 6950-IMPRIMIR-ANOMALIAS.
175200     MOVE WS-LIN-ENCAB-ANOM TO WS-RPT-LINEA-FD.
175300     WRITE WS-RPT-LINEA-FD.
175400     IF LK-ANOM-CANT-HALLAZGOS EQUAL ZERO
175500         MOVE WS-LIN-SIN-ANOM TO WS-RPT-LINEA-FD
175600         WRITE WS-RPT-LINEA-FD
175700         GO TO 6950-IMPRIMIR-ANOMALIAS-FIN
175800     END-IF.
175900     SET IX-AN-SAL TO 1.
176000 6951-IMPRIMIR-UNA-ANOMALIA.
176100     IF IX-AN-SAL GREATER LK-ANOM-CANT-HALLAZGOS
176200         GO TO 6950-IMPRIMIR-ANOMALIAS-FIN
176300     END-IF.
176400     MOVE LK-ANOM-SEVERIDAD (IX-AN-SAL) TO WS-LA-SEVERIDAD.
176500     MOVE LK-ANOM-MENSAJE (IX-AN-SAL) (1:85) TO WS-LA-MENSAJE.
176600     MOVE WS-LIN-ANOM TO WS-RPT-LINEA-FD.
176700     WRITE WS-RPT-LINEA-FD.
176800     SET IX-AN-SAL UP BY 1.
176900     GO TO 6951-IMPRIMIR-UNA-ANOMALIA.
177000 6950-IMPRIMIR-ANOMALIAS-FIN.
177100     EXIT.
177200
177300*----------------------------------------------------------------*
177400*  8000-  VISTA DE CONSUMO AJUSTADO: EXCLUYE LAS CATEGORIAS QUE
177500*  NO SON CONSUMO (TRANSFERS, SAVINGS_DEPOSIT, LOAN_PRINCIPAL,
177600*  CARD_PAYMENT) DEL GASTO Y APLICA EL MISMO CRITERIO A LA LISTA
177700*  DE SUGERENCIAS.  SI EL FILTRO DEJARIA LA LISTA VACIA (O CON
177800*  MENOS DE 3 SUGERENCIAS) SE CONSERVA LA LISTA SIN FILTRAR.
177900*----------------------------------------------------------------*
178000 8000-VISTA-CONSUMO-AJUSTADO.
178100     MOVE ZERO TO WS-AJ-GASTO WS-AJ-CANT-CATEG-CONSUMO.
178200     SET IX-CT-A TO 1.
178300 8010-RECORRER-CATEGORIAS.
178400     IF IX-CT-A GREATER WS-CANT-CATEG-VISTAS
178500         GO TO 8020-CALCULAR-NETO-AJUSTADO
178600     END-IF.
178700     MOVE WS-CA-NOMBRE (IX-CT-A) TO WS-VR-CATEGORIA-PRUEBA.
178800     PERFORM 8100-ES-NO-CONSUMO
178900         THRU 8100-ES-NO-CONSUMO-FIN.
179000     IF WS-FILA-ES-VALIDA
179100         ADD WS-CA-TOTAL (IX-CT-A) TO WS-AJ-GASTO
179200         ADD 1 TO WS-AJ-CANT-CATEG-CONSUMO
179300     END-IF.
179400     SET IX-CT-A UP BY 1.
179500     GO TO 8010-RECORRER-CATEGORIAS.
179600 8020-CALCULAR-NETO-AJUSTADO.
179700     IF WS-AJ-CANT-CATEG-CONSUMO EQUAL ZERO
179800         MOVE WS-TR-GASTO TO WS-AJ-GASTO
179900     END-IF.
180000     COMPUTE WS-AJ-NETO = WS-TR-INGRESO - WS-AJ-GASTO.
180100     IF WS-AJ-NETO GREATER OR EQUAL ZERO
180200         MOVE 'Y' TO WS-AJ-ES-AHORRO
180300     ELSE
180400         MOVE 'N' TO WS-AJ-ES-AHORRO
180500     END-IF.
180600     PERFORM 8200-FILTRAR-SUGERENCIAS
180700         THRU 8200-FILTRAR-SUGERENCIAS-FIN.
180800 8000-VISTA-CONSUMO-AJUSTADO-FIN.
180900     EXIT.
181000
181100*----------------------------------------------------------------*
181200*  DECIDE SI UNA CATEGORIA ES DE LAS EXCLUIDAS DE CONSUMO.
181300*  SETEA WS-SW-FILA-VALIDA A 'Y' CUANDO LA CATEGORIA SI CUENTA
181400*  COMO CONSUMO (NOMBRE ELEGIDO PARA REUTILIZAR EL SWITCH).
181500*----------------------------------------------------------------*
181600 8100-ES-NO-CONSUMO.
181700     MOVE 'Y' TO WS-SW-FILA-VALIDA.
181800     IF WS-VR-CATEGORIA-PRUEBA (1:20) EQUAL 'transfers'
181900       OR WS-VR-CATEGORIA-PRUEBA (1:20) EQUAL 'savings_deposit'
182000       OR WS-VR-CATEGORIA-PRUEBA (1:20) EQUAL 'loan_principal'
182100       OR WS-VR-CATEGORIA-PRUEBA (1:20) EQUAL 'card_payment'
182200         MOVE 'N' TO WS-SW-FILA-VALIDA
182300     END-IF.
182400 8100-ES-NO-CONSUMO-FIN.
182500     EXIT.
182600
182700*----------------------------------------------------------------*
182800*  APLICA EL MISMO FILTRO DE CATEGORIA A LA LISTA DE
182900*  SUGERENCIAS; SI EL RESULTADO TIENE MENOS DE 3 ENTRADAS
183000*  CONSERVA LA LISTA ORIGINAL SIN FILTRAR.
183100*----------------------------------------------------------------*
183200 8200-FILTRAR-SUGERENCIAS.
183300     MOVE ZERO TO WS-AJ-CANT-SUGER-CONSUMO.
183400     SET IX-SG-A TO 1.
183500 8210-RECORRER-SUGERENCIAS.
183600     IF IX-SG-A GREATER WS-CANT-SUGERENCIAS
183700         GO TO 8220-DECIDIR-FILTRO
183800     END-IF.
183900     MOVE WS-SG-CATEGORIA (IX-SG-A) TO WS-VR-CATEGORIA-PRUEBA.
184000     PERFORM 8100-ES-NO-CONSUMO
184100         THRU 8100-ES-NO-CONSUMO-FIN.
184200     IF WS-FILA-ES-VALIDA
184300         ADD 1 TO WS-AJ-CANT-SUGER-CONSUMO
184400         SET IX-SGT-A TO WS-AJ-CANT-SUGER-CONSUMO
184500         MOVE WS-SG-ENTRADA (IX-SG-A) TO WS-SGT-ENTRADA (IX-SGT-A)
184600     END-IF.
184700     SET IX-SG-A UP BY 1.
184800     GO TO 8210-RECORRER-SUGERENCIAS.
184900 8220-DECIDIR-FILTRO.
185000     IF WS-AJ-CANT-SUGER-CONSUMO GREATER OR EQUAL 3
185100         MOVE WS-AJ-CANT-SUGER-CONSUMO TO WS-CANT-SUGERENCIAS
185200         SET IX-SG-A TO 1
185300         PERFORM 8230-COPIAR-SUGERENCIA-FILTRADA
185400             THRU 8230-COPIAR-SUGERENCIA-FILTRADA-FIN
185500             UNTIL IX-SG-A GREATER WS-CANT-SUGERENCIAS
185600     END-IF.
185700 8200-FILTRAR-SUGERENCIAS-FIN.
185800     EXIT.
185900
186000 8230-COPIAR-SUGERENCIA-FILTRADA.
186100     SET IX-SGT-A TO IX-SG-A.
186200     MOVE WS-SGT-ENTRADA (IX-SGT-A) TO WS-SG-ENTRADA (IX-SG-A).
186300     SET IX-SG-A UP BY 1.
186400 8230-COPIAR-SUGERENCIA-FILTRADA-FIN.
186500     EXIT.
186600
186700*----------------------------------------------------------------*
186800*  9000-  ARMA Y GRABA EL REPORTE FINAL COMBINADO: TITULO,
186900*  REPORTE MENSUAL, TOP COMERCIOS, VISTA AJUSTADA, SUGERENCIAS
187000*  Y ANOMALIAS, EN ESE ORDEN, EN EL ARCHIVO RPTOUT.
187100*----------------------------------------------------------------*
187200 9000-GRABAR-REPORTE-FINAL.
187300     OPEN OUTPUT SAL-RPTOUT.
187400     IF NOT FS-RPTOUT-OK
187500         DISPLAY 'ERROR AL ABRIR ARCHIVO DE SALIDA RPTOUT'
187600         DISPLAY 'FILE STATUS: ' FS-RPTOUT
187700         GO TO 9000-GRABAR-REPORTE-FINAL-FIN
187800     END-IF.
187900     MOVE WS-LIN-TITULO-FINAL TO WS-RPT-LINEA-FD.
188000     WRITE WS-RPT-LINEA-FD.
188100     PERFORM 4900-IMPRIMIR-REPORTE-MENSUAL
188200         THRU 4900-IMPRIMIR-REPORTE-MENSUAL-FIN.
188300     MOVE WS-LIN-EN-BLANCO TO WS-RPT-LINEA-FD.
188400     WRITE WS-RPT-LINEA-FD.
188500     PERFORM 4950-IMPRIMIR-TOP-COMERCIOS
188600         THRU 4950-IMPRIMIR-TOP-COMERCIOS-FIN.
188700     MOVE WS-LIN-EN-BLANCO TO WS-RPT-LINEA-FD.
188800     WRITE WS-RPT-LINEA-FD.
188900     PERFORM 9100-IMPRIMIR-VISTA-AJUSTADA
189000         THRU 9100-IMPRIMIR-VISTA-AJUSTADA-FIN.
189100     MOVE WS-LIN-EN-BLANCO TO WS-RPT-LINEA-FD.
189200     WRITE WS-RPT-LINEA-FD.
189300     PERFORM 6900-IMPRIMIR-SUGERENCIAS
189400         THRU 6900-IMPRIMIR-SUGERENCIAS-FIN.
189500     MOVE WS-LIN-EN-BLANCO TO WS-RPT-LINEA-FD.
189600     WRITE WS-RPT-LINEA-FD.
189700     PERFORM 6950-IMPRIMIR-ANOMALIAS
189800         THRU 6950-IMPRIMIR-ANOMALIAS-FIN.
189900     CLOSE SAL-RPTOUT.
190000 9000-GRABAR-REPORTE-FINAL-FIN.
190100     EXIT.
190200
190300*----------------------------------------------------------------*
190400*  9100-  RENDERIZA LA VISTA DE CONSUMO AJUSTADO.  220424 TP2-067:
190500*  WS-AJ-GASTO Y WS-AJ-NETO SIGUEN EN CENTAVOS HASTA ACA; SE
190600*  DIVIDEN POR 100 AL PASAR A LOS RENGLONES EDITADOS.
190700*----------------------------------------------------------------*
190800 9100-IMPRIMIR-VISTA-AJUSTADA.
190900     MOVE WS-LIN-ENCAB-AJUSTADO TO WS-RPT-LINEA-FD.
191000     WRITE WS-RPT-LINEA-FD.
191100     COMPUTE WS-VR-MONTO-EDITADO = WS-AJ-GASTO / 100.
191200     MOVE WS-VR-MONTO-EDITADO TO WS-LAJ-GASTO.
191300     MOVE WS-LIN-AJ-GASTO TO WS-RPT-LINEA-FD.
191400     WRITE WS-RPT-LINEA-FD.
191500     COMPUTE WS-VR-MONTO-EDITADO-NETO = WS-AJ-NETO / 100.
191600     MOVE WS-VR-MONTO-EDITADO-NETO TO WS-LAJ-NETO.
191700     MOVE WS-LIN-AJ-NETO TO WS-RPT-LINEA-FD.
191800     WRITE WS-RPT-LINEA-FD.
191900     IF WS-AJ-ES-MES-DE-AHORRO
192000         MOVE WS-LIN-AJ-AHORRO-SI TO WS-RPT-LINEA-FD
192100     ELSE
192200         MOVE WS-LIN-AJ-AHORRO-NO TO WS-RPT-LINEA-FD
192300     END-IF.
192400     WRITE WS-RPT-LINEA-FD.
192500 9100-IMPRIMIR-VISTA-AJUSTADA-FIN.
192600     EXIT.
192700
192800*----------------------------------------------------------------*
192900*  9999-  CIERRA LOS ARCHIVOS RESTANTES Y GRABA EL REGISTRO DE
193000*  CONTROL DEL DATASET DE ESTA CORRIDA.
193100*----------------------------------------------------------------*
193200 9999-FINALIZAR-PROGRAMA.
193300     INITIALIZE WS-DSET-REC.
193400     MOVE WS-DATASET-ID-GEN TO WS-DSET-DATASET-ID.
193500     MOVE 'TXNIN'           TO WS-DSET-SOURCE-NAME.
193600     MOVE WS-FECHA-Y-HORA-CORRIDA TO WS-DSET-CREATED-AT.
193700     MOVE WS-CANT-FILAS-VALIDAS TO WS-DSET-ROWS-INGESTED.
193800     MOVE WS-CANT-ADVERTENCIAS TO WS-DSET-WARNINGS-COUNT.
193900     WRITE WS-DSET-REC.
194000     CLOSE ENT-TXNIN WRK-TXNSTORE WRK-DSETCTL.
194100     DISPLAY 'FINBATCH - FILAS LEIDAS....: ' WS-CANT-FILAS-LEIDAS.
194200     DISPLAY 'FINBATCH - FILAS VALIDAS..: ' WS-CANT-FILAS-VALIDAS.
194300     DISPLAY 'FINBATCH - ADVERTENCIAS....: ' WS-CANT-ADVERTENCIAS.
194400 9999-FINALIZAR-PROGRAMA-FIN.
194500     EXIT.
