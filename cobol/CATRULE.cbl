000100*----------------------------------------------------------------*
000200*  CATRULE  -  MOTOR DE REGLAS DE CATEGORIZACION DE GASTOS/
000300*  INGRESOS.  RECIBE COMERCIO Y DESCRIPCION DE UN MOVIMIENTO Y
000400*  DEVUELVE LA PRIMERA CATEGORIA (EN ORDEN DE DECLARACION) CUYA
000500*  PALABRA CLAVE APARECE EN EL TEXTO.  SI NO HAY COINCIDENCIA
000600*  DEVUELVE 'other'.  OPCIONALMENTE EXTIENDE LA TABLA COMPILADA
000700*  CON UN ARCHIVO DE TAXONOMIA EXTERNO (CATRULF).
000800*----------------------------------------------------------------*
000900*  FECHA    PROGRAMADOR TICKET   DESCRIPCION
001000*  -------- ----------- -------- --------------------------------
001100*  110290   RGB         TP2-016  VERSION INICIAL - 10 CATEGORIAS  RB110290
001200*  051091   NBG         TP2-024  AGREGADO ARCHIVO DE TAXONOMIA    NB051091
001300*                                EXTERNO CATRULF (OPCIONAL)
001400*  080893   CPD         TP2-030  BUSQUEDA DE SUBCADENA MOVIDA A   CP080893
001500*                                PARRAFO COMUN 5000-
001600*  150295   SUR         TP2-035  DEDUPLICA PALABRAS AL CARGAR     SU150295
001700*                                CATRULF
001800*  260998   NBG         Y2K-000  REVISADO - SIN CAMPOS DE FECHA   NB260998
001900*                                EN ESTE PROGRAMA, NADA A AJUSTAR
002000*  190201   RGB         TP2-040  NORMALIZA A MINUSCULAS ANTES DE  RB190201
002100*                                BUSCAR (INSPECT CONVERTING)
002200*  150424   SUR         TP2-055  COMPACTA ESPACIOS DUPLICADOS DEL SU150424
002300*                                HAYSTACK ANTES DE BUSCAR PALABRAS
002400*  230424   SUR         TP2-069  LAS PALABRAS DE CADA CATEGORIA   SU230424
002500*                                SE ORDENAN ALFABETICAMENTE TRAS
002600*                                LA MEZCLA CON CATRULF (VER 1500-)
002700*----------------------------------------------------------------*
002800 IDENTIFICATION DIVISION.
002900 PROGRAM-ID. CATRULE.
003000 AUTHOR. N. BERGE.
003100 INSTALLATION. GRUPO CONSUMOS.
003200 DATE-WRITTEN. 11/02/90.
003300 DATE-COMPILED.
003400 SECURITY. CONFIDENCIAL - USO INTERNO SOLAMENTE.
003500*----------------------------------------------------------------*
003600 ENVIRONMENT DIVISION.
003700 CONFIGURATION SECTION.
003800 SPECIAL-NAMES.
003900     C01 IS TOP-OF-FORM
004000     UPSI-0 IS SW-CATRULF-PRESENTE.
004100
004200 INPUT-OUTPUT SECTION.
004300 FILE-CONTROL.
004400     SELECT ENT-CATRULF
004500         ASSIGN TO 'CATRULF'
004600         ORGANIZATION IS LINE SEQUENTIAL
004700         FILE STATUS IS FS-CATRULF.
004800*----------------------------------------------------------------*
004900 DATA DIVISION.
005000
005100 FILE SECTION.
005200 FD  ENT-CATRULF.
005300 01  WS-CATRULF-REG.
005400     05  WS-CRF-CATEGORIA            PIC X(20).
005500     05  WS-CRF-PALABRA              PIC X(40).
005600     05  FILLER                      PIC X(20).
005700
005800 WORKING-STORAGE SECTION.
005900 COPY CATKWD.
006000
006100 01  FS-STATUS-AREA.
006200     05  FS-CATRULF                  PIC X(02).
006300         88  FS-CATRULF-OK               VALUE '00'.
006400         88  FS-CATRULF-EOF               VALUE '10'.
006500         88  FS-CATRULF-NO-EXISTE          VALUE '35'.
006600     05  FILLER                      PIC X(10).
006700
006800*  051091 NBG TP2-024 TABLA DE TRABAJO - COPIA DE CATKWD CON
006900*  ESPACIO EXTRA PARA PALABRAS AGREGADAS DESDE CATRULF
007000 01  WS-TAB-TRABAJO-DATOS.
007100     05  WS-WK-ENTRADA OCCURS 10 TIMES
007200                        INDEXED BY IX-WK-CAT.
007300         10  WS-WK-CATEGORIA         PIC X(20).
007400         10  WS-WK-PALABRA OCCURS 12 TIMES
007500                            INDEXED BY IX-WK-PAL IX-CS-A IX-CS-B.
007600             15  WS-WK-PALABRA-TXT   PIC X(40).
007700     05  FILLER                      PIC X(05).
007800*  150295 SUR TP2-035 VISTA EN BYTES DE LA TABLA DE TRABAJO, PARA
007900*  VOLCADOS DE DIAGNOSTICO CUANDO CATRULF TRAE DATOS SOSPECHOSOS.
008000 01  WS-TAB-TRABAJO-BYTES REDEFINES WS-TAB-TRABAJO-DATOS.
008100     05  WS-WK-BYTE OCCURS 5005 TIMES PIC X(01).
008200
008300 01  WS-HAYSTACK-AREA.
008400     05  WS-HAYSTACK                 PIC X(102).
008500     05  WS-HAYSTACK-REDEF REDEFINES WS-HAYSTACK.
008600         10  WS-HK-CARACTER OCCURS 102 TIMES
008700                             PIC X(01).
008800     05  FILLER                      PIC X(04).
008900
009000*  150424 SUR TP2-055 AREA DE TRABAJO PARA COMPACTAR LOS ESPACIOS
009100*  DEL HAYSTACK (VER 2050-COMPACTAR-ESPACIOS).
009200 01  WS-HAYSTACK-TRIM-AREA.
009300     05  WS-HAYSTACK-TRIM            PIC X(102).
009400     05  FILLER                      PIC X(04).
009500
009600 01  WS-CONTADORES-COMPACTAR.
009700     05  WS-HS-ORIG                  PIC 9(03) COMP.
009800     05  WS-HS-DEST                  PIC 9(03) COMP.
009900     05  WS-HS-ULT-FUE-ESPACIO       PIC X(01).
010000         88  WS-HS-ULT-ESPACIO           VALUE 'S'.
010100         88  WS-HS-NO-ESPACIO            VALUE 'N'.
010200     05  FILLER                      PIC X(05).
010300
010400 01  WS-CONTADORES-BUSQUEDA.
010500     05  WS-LARGO-PALABRA            PIC 9(02) COMP.
010600     05  WS-LARGO-HAYSTACK           PIC 9(03) COMP VALUE 102.
010700     05  WS-POS-BUSQUEDA             PIC 9(03) COMP.
010800     05  WS-POS-MAXIMA               PIC 9(03) COMP.
010900     05  WS-CANT-LEIDAS-CATRULF      PIC 9(05) COMP VALUE ZERO.
011000     05  FILLER                      PIC X(05).
011100
011200*  230424 SUR TP2-069 AREA DE TRABAJO PARA EL ORDENAMIENTO
011300*  ALFABETICO DE LAS PALABRAS DE CADA CATEGORIA (VER 1500-).
011400 01  WS-CONTADORES-ORDEN-PALABRA.
011500     05  WS-CS-PALABRA-TEMP          PIC X(40).
011600     05  FILLER                      PIC X(05).
011700
011800 01  WS-SWITCHES.
011900     05  WS-SW-COINCIDE              PIC X(01) VALUE 'N'.
012000         88  WS-HAY-COINCIDENCIA         VALUE 'S'.
012100     05  WS-SW-CARGADA                PIC X(01) VALUE 'N'.
012200         88  WS-TABLA-YA-CARGADA          VALUE 'S'.
012300     05  WS-SW-SLOT-LIBRE             PIC X(01) VALUE 'N'.
012400         88  WS-HAY-SLOT-LIBRE            VALUE 'S'.
012500     05  WS-SW-YA-EXISTE              PIC X(01) VALUE 'N'.
012600         88  WS-PALABRA-YA-EXISTE          VALUE 'S'.
012700     05  FILLER                      PIC X(10).
012800
012900 01  FILLER                          PIC X(20) VALUE SPACES.
013000
013100 LINKAGE SECTION.
013200 01  LK-PARM-CATEG.
013300     05  LK-CAT-COMERCIO             PIC X(40).
013400     05  LK-CAT-DESCRIPCION          PIC X(60).
013500     05  LK-CAT-CATEGORIA-O          PIC X(20).
013600     05  FILLER                      PIC X(10).
013700 01  LK-PARM-CATEG-R REDEFINES LK-PARM-CATEG.
013800     05  LK-CAT-BYTE OCCURS 130 TIMES PIC X(01).
013900*----------------------------------------------------------------*
014000 PROCEDURE DIVISION USING LK-PARM-CATEG.
014100*----------------------------------------------------------------*
014200 0000-CONTROL-PRINCIPAL.
014300
014400     IF NOT WS-TABLA-YA-CARGADA
014500         PERFORM 1000-CARGAR-TABLA-TRABAJO
014600            THRU 1000-CARGAR-TABLA-TRABAJO-FIN
014700     END-IF.
014800
014900     PERFORM 2000-ARMAR-HAYSTACK
015000        THRU 2000-ARMAR-HAYSTACK-FIN.
015100
015200     PERFORM 3000-BUSCAR-CATEGORIA
015300        THRU 3000-BUSCAR-CATEGORIA-FIN.
015400
015500     EXIT PROGRAM.
015600*----------------------------------------------------------------*
015700*  051091 NBG TP2-024 CARGA LA TABLA DE TRABAJO DESDE CATKWD Y,
015800*  SI EXISTE, LA EXTIENDE CON CATRULF.  SE HACE UNA SOLA VEZ POR
015900*  EJECUCION (WS-SW-CARGADA).
016000*----------------------------------------------------------------*
016100 1000-CARGAR-TABLA-TRABAJO.
016200
016300     MOVE SPACES TO WS-TAB-TRABAJO-DATOS.
016400
016500     PERFORM 1100-COPIAR-DEFAULTS
016600        THRU 1100-COPIAR-DEFAULTS-FIN
016700        VARYING IX-REG-DEF FROM 1 BY 1
016800        UNTIL IX-REG-DEF > WS-RD-CANT-CATEGORIAS.
016900
017000     PERFORM 1200-ABRIR-CATRULF
017100        THRU 1200-ABRIR-CATRULF-FIN.
017200
017300     IF SW-CATRULF-PRESENTE
017400         PERFORM 1300-LEER-CATRULF
017500            THRU 1300-LEER-CATRULF-FIN
017600            UNTIL FS-CATRULF-EOF
017700         CLOSE ENT-CATRULF
017800     END-IF.
017900
018000     PERFORM 1500-ORDENAR-PALABRAS-CATEGORIA
018100        THRU 1500-ORDENAR-PALABRAS-CATEGORIA-FIN
018200        VARYING IX-WK-CAT FROM 1 BY 1
018300        UNTIL IX-WK-CAT > WS-RD-CANT-CATEGORIAS.
018400
018500     SET WS-TABLA-YA-CARGADA TO TRUE.
018600
018700 1000-CARGAR-TABLA-TRABAJO-FIN.
018800     EXIT.
018900*----------------------------------------------------------------*
019000 1100-COPIAR-DEFAULTS.
019100
019200     MOVE WS-RD-CATEGORIA (IX-REG-DEF)
019300       TO WS-WK-CATEGORIA (IX-REG-DEF).
019400
019500     PERFORM 1110-COPIAR-PALABRAS-DEF
019600        THRU 1110-COPIAR-PALABRAS-DEF-FIN
019700        VARYING IX-REG-PAL FROM 1 BY 1
019800        UNTIL IX-REG-PAL > 6.
019900
020000 1100-COPIAR-DEFAULTS-FIN.
020100     EXIT.
020200*----------------------------------------------------------------*
020300 1110-COPIAR-PALABRAS-DEF.
020400
020500     MOVE WS-RD-PALABRA-TXT (IX-REG-DEF, IX-REG-PAL)
020600       TO WS-WK-PALABRA-TXT (IX-REG-DEF, IX-REG-PAL).
020700
020800 1110-COPIAR-PALABRAS-DEF-FIN.
020900     EXIT.
021000*----------------------------------------------------------------*
021100 1200-ABRIR-CATRULF.
021200
021300     MOVE 'N' TO SW-CATRULF-PRESENTE.
021400     OPEN INPUT ENT-CATRULF.
021500
021600     IF FS-CATRULF-OK
021700         MOVE 'S' TO SW-CATRULF-PRESENTE
021800         MOVE ZERO TO WS-CANT-LEIDAS-CATRULF
021900     END-IF.
022000
022100 1200-ABRIR-CATRULF-FIN.
022200     EXIT.
022300*----------------------------------------------------------------*
022400 1300-LEER-CATRULF.
022500
022600     READ ENT-CATRULF.
022700
022800     IF FS-CATRULF-EOF
022900         GO TO 1300-LEER-CATRULF-FIN
023000     END-IF.
023100
023200     IF NOT FS-CATRULF-OK
023300         MOVE 'N' TO SW-CATRULF-PRESENTE
023400         GO TO 1300-LEER-CATRULF-FIN
023500     END-IF.
023600
023700     ADD 1 TO WS-CANT-LEIDAS-CATRULF.
023800
023900     IF WS-CRF-CATEGORIA = SPACES OR WS-CRF-PALABRA = SPACES
024000         GO TO 1300-LEER-CATRULF-FIN
024100     END-IF.
024200
024300     PERFORM 1400-INSERTAR-PALABRA-EXT
024400        THRU 1400-INSERTAR-PALABRA-EXT-FIN.
024500
024600 1300-LEER-CATRULF-FIN.
024700     EXIT.
024800*----------------------------------------------------------------*
024900*  150295 SUR TP2-035 BUSCA LA CATEGORIA DE LA LINEA LEIDA, LUEGO
025000*  EL PRIMER SLOT LIBRE (O UNO YA IGUAL, PARA NO DUPLICAR).
025100*----------------------------------------------------------------*
025200 1400-INSERTAR-PALABRA-EXT.
025300
025400     SET IX-WK-CAT TO 1.
025500     SET WS-SW-SLOT-LIBRE TO 'N'.
025600
025700     SEARCH WS-WK-ENTRADA VARYING IX-WK-CAT
025800         AT END
025900             GO TO 1400-INSERTAR-PALABRA-EXT-FIN
026000         WHEN WS-WK-CATEGORIA (IX-WK-CAT) = WS-CRF-CATEGORIA
026100             CONTINUE
026200     END-SEARCH.
026300
026400     SET WS-SW-YA-EXISTE TO 'N'.
026500
026600     PERFORM 1410-VERIFICAR-DUPLICADO
026700        THRU 1410-VERIFICAR-DUPLICADO-FIN
026800        VARYING IX-WK-PAL FROM 1 BY 1
026900        UNTIL IX-WK-PAL > 12 OR WS-PALABRA-YA-EXISTE.
027000
027100     IF WS-PALABRA-YA-EXISTE
027200         GO TO 1400-INSERTAR-PALABRA-EXT-FIN
027300     END-IF.
027400
027500     PERFORM 1420-BUSCAR-SLOT-LIBRE
027600        THRU 1420-BUSCAR-SLOT-LIBRE-FIN
027700        VARYING IX-WK-PAL FROM 1 BY 1
027800        UNTIL IX-WK-PAL > 12 OR WS-HAY-SLOT-LIBRE.
027900
028000     IF WS-HAY-SLOT-LIBRE
028100         MOVE WS-CRF-PALABRA
028200           TO WS-WK-PALABRA-TXT (IX-WK-CAT, IX-WK-PAL)
028300     END-IF.
028400
028500 1400-INSERTAR-PALABRA-EXT-FIN.
028600     EXIT.
028700*----------------------------------------------------------------*
028800 1410-VERIFICAR-DUPLICADO.
028900
029000     IF WS-WK-PALABRA-TXT (IX-WK-CAT, IX-WK-PAL) = WS-CRF-PALABRA
029100         SET WS-PALABRA-YA-EXISTE TO TRUE
029200     END-IF.
029300
029400 1410-VERIFICAR-DUPLICADO-FIN.
029500     EXIT.
029600*----------------------------------------------------------------*
029700 1420-BUSCAR-SLOT-LIBRE.
029800
029900     IF WS-WK-PALABRA-TXT (IX-WK-CAT, IX-WK-PAL) = SPACES
030000         SET WS-HAY-SLOT-LIBRE TO TRUE
030100     END-IF.
030200
030300 1420-BUSCAR-SLOT-LIBRE-FIN.
030400     EXIT.
030500*----------------------------------------------------------------*
030600*  230424 SUR TP2-069 ORDENAMIENTO POR BURBUJA DE LAS 12 PALABRAS
030700*  DE LA CATEGORIA IX-WK-CAT, YA CON LOS DEFAULTS DE CATKWD Y LO
030800*  QUE HAYA ENTRADO DE CATRULF MEZCLADO Y SIN DUPLICADOS.  LOS
030900*  SLOTS EN BLANCO SE TRATAN COMO MAYORES QUE CUALQUIER PALABRA,
031000*  ASI QUEDAN AL FINAL Y LA LISTA DE PALABRAS EFECTIVAS QUEDA
031100*  COMPACTA Y ORDENADA ALFABETICAMENTE AL PRINCIPIO DEL ARREGLO.
031200*----------------------------------------------------------------*
031300 1500-ORDENAR-PALABRAS-CATEGORIA.
031400     SET IX-CS-A TO 1.
031500 1510-PASADA-EXTERNA.
031600     IF IX-CS-A GREATER OR EQUAL 12
031700         GO TO 1500-ORDENAR-PALABRAS-CATEGORIA-FIN
031800     END-IF.
031900     SET IX-CS-B TO 1.
032000 1520-PASADA-INTERNA.
032100     IF IX-CS-B GREATER OR EQUAL 12
032200         GO TO 1590-FIN-PASADA-EXTERNA
032300     END-IF.
032400     IF WS-WK-PALABRA-TXT (IX-WK-CAT, IX-CS-B + 1) NOT = SPACES
032500       AND (WS-WK-PALABRA-TXT (IX-WK-CAT, IX-CS-B) GREATER
032600            WS-WK-PALABRA-TXT (IX-WK-CAT, IX-CS-B + 1)
032700        OR WS-WK-PALABRA-TXT (IX-WK-CAT, IX-CS-B) = SPACES)
032800         PERFORM 1530-INTERCAMBIAR-PALABRA
032900            THRU 1530-INTERCAMBIAR-PALABRA-FIN
033000     END-IF.
033100     SET IX-CS-B UP BY 1.
033200     GO TO 1520-PASADA-INTERNA.
033300 1530-INTERCAMBIAR-PALABRA.
033400     MOVE WS-WK-PALABRA-TXT (IX-WK-CAT, IX-CS-B)
033500       TO WS-CS-PALABRA-TEMP.
033600     MOVE WS-WK-PALABRA-TXT (IX-WK-CAT, IX-CS-B + 1)
033700       TO WS-WK-PALABRA-TXT (IX-WK-CAT, IX-CS-B).
033800     MOVE WS-CS-PALABRA-TEMP
033900       TO WS-WK-PALABRA-TXT (IX-WK-CAT, IX-CS-B + 1).
034000 1530-INTERCAMBIAR-PALABRA-FIN.
034100     EXIT.
034200 1590-FIN-PASADA-EXTERNA.
034300     SET IX-CS-A UP BY 1.
034400     GO TO 1510-PASADA-EXTERNA.
034500 1500-ORDENAR-PALABRAS-CATEGORIA-FIN.
034600     EXIT.
034700*----------------------------------------------------------------*
034800*  190201 RGB TP2-040 ARMA EL HAYSTACK (COMERCIO + DESCRIPCION)
034900*  Y LO PASA A MINUSCULAS.  BYTES NO A-Z (INCLUYENDO HEBREO) NO
035000*  SE MODIFICAN.  150424 SUR TP2-055: EL COMERCIO Y LA DESCRIPCION
035100*  QUEDAN RELLENOS A ANCHO FIJO, LO QUE DEJA CORRIDAS DE ESPACIOS
035200*  EN EL MEDIO Y AL FINAL; SE LLAMA A 2050 PARA COMPACTARLAS.
035300*----------------------------------------------------------------*
035400 2000-ARMAR-HAYSTACK.
035500
035600     MOVE SPACES TO WS-HAYSTACK.
035700     MOVE LK-CAT-COMERCIO TO WS-HAYSTACK (1:40).
035800     MOVE LK-CAT-DESCRIPCION TO WS-HAYSTACK (41:60).
035900
036000     INSPECT WS-HAYSTACK CONVERTING
036100         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
036200      TO 'abcdefghijklmnopqrstuvwxyz'.
036300
036400     PERFORM 2050-COMPACTAR-ESPACIOS
036500        THRU 2050-COMPACTAR-ESPACIOS-FIN.
036600
036700 2000-ARMAR-HAYSTACK-FIN.
036800     EXIT.
036900*----------------------------------------------------------------*
037000*  150424 SUR TP2-055 RECORRE EL HAYSTACK Y ARMA UNA COPIA SIN
037100*  ESPACIOS DUPLICADOS NI ESPACIOS AL COMIENZO, PARA QUE LA
037200*  BUSQUEDA DE SUBCADENA VEA "COMERCIO DESCRIPCION" SEPARADOS POR
037300*  UN SOLO ESPACIO EN VEZ DEL RELLENO DE ANCHO FIJO.
037400*----------------------------------------------------------------*
037500 2050-COMPACTAR-ESPACIOS.
037600
037700     MOVE SPACES TO WS-HAYSTACK-TRIM.
037800     MOVE ZERO TO WS-HS-DEST.
037900     SET WS-HS-ULT-ESPACIO TO TRUE.
038000
038100     PERFORM 2060-COPIAR-CARACTER
038200        THRU 2060-COPIAR-CARACTER-FIN
038300        VARYING WS-HS-ORIG FROM 1 BY 1
038400        UNTIL WS-HS-ORIG > WS-LARGO-HAYSTACK.
038500
038600     MOVE WS-HAYSTACK-TRIM TO WS-HAYSTACK.
038700
038800 2050-COMPACTAR-ESPACIOS-FIN.
038900     EXIT.
039000*----------------------------------------------------------------*
039100 2060-COPIAR-CARACTER.
039200
039300     IF WS-HAYSTACK (WS-HS-ORIG:1) EQUAL SPACE
039400         IF NOT WS-HS-ULT-ESPACIO
039500             ADD 1 TO WS-HS-DEST
039600             MOVE SPACE TO WS-HAYSTACK-TRIM (WS-HS-DEST:1)
039700             SET WS-HS-ULT-ESPACIO TO TRUE
039800         END-IF
039900     ELSE
040000         ADD 1 TO WS-HS-DEST
040100         MOVE WS-HAYSTACK (WS-HS-ORIG:1)
040200             TO WS-HAYSTACK-TRIM (WS-HS-DEST:1)
040300         SET WS-HS-NO-ESPACIO TO TRUE
040400     END-IF.
040500
040600 2060-COPIAR-CARACTER-FIN.
040700     EXIT.
040800*----------------------------------------------------------------*
040900 3000-BUSCAR-CATEGORIA.
041000
041100     MOVE 'other' TO LK-CAT-CATEGORIA-O.
041200     SET WS-SW-COINCIDE TO 'N'.
041300     SET IX-WK-CAT TO 1.
041400
041500     PERFORM 3100-PROBAR-CATEGORIA
041600        THRU 3100-PROBAR-CATEGORIA-FIN
041700        VARYING IX-WK-CAT FROM 1 BY 1
041800        UNTIL IX-WK-CAT > WS-RD-CANT-CATEGORIAS
041900           OR WS-HAY-COINCIDENCIA.
042000
042100 3000-BUSCAR-CATEGORIA-FIN.
042200     EXIT.
042300*----------------------------------------------------------------*
042400 3100-PROBAR-CATEGORIA.
042500
042600     IF WS-WK-CATEGORIA (IX-WK-CAT) = SPACES
042700         GO TO 3100-PROBAR-CATEGORIA-FIN
042800     END-IF.
042900
043000     PERFORM 3200-PROBAR-PALABRA
043100        THRU 3200-PROBAR-PALABRA-FIN
043200        VARYING IX-WK-PAL FROM 1 BY 1
043300        UNTIL IX-WK-PAL > 12 OR WS-HAY-COINCIDENCIA.
043400
043500     IF WS-HAY-COINCIDENCIA
043600         MOVE WS-WK-CATEGORIA (IX-WK-CAT) TO LK-CAT-CATEGORIA-O
043700     END-IF.
043800
043900 3100-PROBAR-CATEGORIA-FIN.
044000     EXIT.
044100*----------------------------------------------------------------*
044200 3200-PROBAR-PALABRA.
044300
044400     IF WS-WK-PALABRA-TXT (IX-WK-CAT, IX-WK-PAL) = SPACES
044500         GO TO 3200-PROBAR-PALABRA-FIN
044600     END-IF.
044700
044800     PERFORM 4000-HALLAR-LARGO-PALABRA
044900        THRU 4000-HALLAR-LARGO-PALABRA-FIN.
045000
045100     IF WS-LARGO-PALABRA = ZERO
045200         GO TO 3200-PROBAR-PALABRA-FIN
045300     END-IF.
045400
045500     PERFORM 5000-BUSCAR-SUBCADENA
045600        THRU 5000-BUSCAR-SUBCADENA-FIN.
045700
045800 3200-PROBAR-PALABRA-FIN.
045900     EXIT.
046000*----------------------------------------------------------------*
046100*  080893 CPD TP2-030 CALCULA EL LARGO SIGNIFICATIVO (SIN
046200*  ESPACIOS DE RELLENO A LA DERECHA) DE LA PALABRA CLAVE ACTUAL.
046300*----------------------------------------------------------------*
046400 4000-HALLAR-LARGO-PALABRA.
046500
046600     MOVE 40 TO WS-LARGO-PALABRA.
046700
046800     PERFORM 4100-RETROCEDER-UN-BYTE
046900        THRU 4100-RETROCEDER-UN-BYTE-FIN
047000        UNTIL WS-LARGO-PALABRA = ZERO
047100           OR WS-WK-PALABRA-TXT (IX-WK-CAT, IX-WK-PAL)
047200                 (WS-LARGO-PALABRA:1) NOT = SPACE.
047300
047400 4000-HALLAR-LARGO-PALABRA-FIN.
047500     EXIT.
047600*----------------------------------------------------------------*
047700 4100-RETROCEDER-UN-BYTE.
047800
047900     SUBTRACT 1 FROM WS-LARGO-PALABRA.
048000
048100 4100-RETROCEDER-UN-BYTE-FIN.
048200     EXIT.
048300*----------------------------------------------------------------*
048400*  080893 CPD TP2-030 BUSQUEDA DE SUBCADENA POR FUERZA BRUTA:
048500*  DESLIZA LA PALABRA CLAVE POSICION A POSICION SOBRE EL HAYSTACK.
048600*----------------------------------------------------------------*
048700 5000-BUSCAR-SUBCADENA.
048800
048900     COMPUTE WS-POS-MAXIMA =
049000         WS-LARGO-HAYSTACK - WS-LARGO-PALABRA + 1.
049100
049200     IF WS-POS-MAXIMA < 1
049300         GO TO 5000-BUSCAR-SUBCADENA-FIN
049400     END-IF.
049500
049600     SET WS-SW-COINCIDE TO 'N'.
049700
049800     PERFORM 5100-PROBAR-POSICION
049900        THRU 5100-PROBAR-POSICION-FIN
050000        VARYING WS-POS-BUSQUEDA FROM 1 BY 1
050100        UNTIL WS-POS-BUSQUEDA > WS-POS-MAXIMA
050200           OR WS-HAY-COINCIDENCIA.
050300
050400 5000-BUSCAR-SUBCADENA-FIN.
050500     EXIT.
050600*----------------------------------------------------------------*
050700 5100-PROBAR-POSICION.
050800
050900     IF WS-HAYSTACK (WS-POS-BUSQUEDA:WS-LARGO-PALABRA)
051000        = WS-WK-PALABRA-TXT (IX-WK-CAT, IX-WK-PAL)
051100                            (1:WS-LARGO-PALABRA)
051200         SET WS-HAY-COINCIDENCIA TO TRUE
051300     END-IF.
051400
051500 5100-PROBAR-POSICION-FIN.
051600     EXIT.
