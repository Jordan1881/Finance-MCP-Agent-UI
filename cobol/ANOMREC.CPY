000100*----------------------------------------------------------------*
000200*  ANOMREC.CPY                                                   *
000300*  REGISTRO DE HALLAZGO DE ANOMALIA, PRODUCIDO POR ANOMDET Y     *
000400*  CONSUMIDO POR LAS SECCIONES DE ANOMALIAS/SUGERENCIAS DE       *
000500*  FINBATCH.                                                     *
000600*----------------------------------------------------------------*
000700*  050224 RGB  TP2-041  LAYOUT INICIAL PARA DETECCION DE          RB050224
000800*                       ANOMALIAS.
000900 01  WS-ANOM-REG.
001000     05  WS-ANOM-TIPO                PIC X(35).
001100         88  WS-ANOM-ES-PERCENTIL
001200             VALUE 'high_transaction_within_category'.
001300         88  WS-ANOM-ES-CRECIMIENTO
001400             VALUE 'category_growth_vs_history'.
001500         88  WS-ANOM-ES-RECURRENTE
001600             VALUE 'possible_recurring_subscription'.
001700         88  WS-ANOM-ES-PICO-DIARIO
001800             VALUE 'single_day_spending_spike'.
001900     05  WS-ANOM-SEVERIDAD           PIC X(06).
002000     05  WS-ANOM-COMERCIO            PIC X(40).
002100     05  WS-ANOM-CATEGORIA           PIC X(20).
002200     05  WS-ANOM-FECHA               PIC X(10).
002300     05  WS-ANOM-MES                 PIC X(07).
002400     05  WS-ANOM-MONTO-1             PIC 9(11)V99.
002500     05  WS-ANOM-MONTO-2             PIC 9(11)V99.
002600     05  WS-ANOM-CRECIMIENTO-PCT     PIC 9(09)V99.
002700     05  WS-ANOM-MENSAJE             PIC X(100).
002800     05  FILLER                      PIC X(20).
