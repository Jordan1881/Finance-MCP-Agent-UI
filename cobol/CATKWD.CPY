000100*----------------------------------------------------------------*
000200*  CATKWD.CPY                                                    *
000300*  TABLA COMPILADA DE PALABRAS CLAVE POR CATEGORIA DE GASTO/     *
000400*  INGRESO, USADA POR CATRULE CUANDO NO HAY ARCHIVO DE TAXONOMIA *
000500*  EXTERNO (O ESTE FALTA O ESTA MAL FORMADO).  DECLARADA COMO    *
000600*  LISTA PLANA DE LITERALES REDEFINIDA EN TABLA, SEGUN LA        *
000700*  COSTUMBRE DEL AREA PARA TABLAS FIJAS QUE NO DEBEN CORRERSE    *
000800*  DE POSICION SI SE AGREGA UNA PALABRA MAS ADELANTE.            *
000900*----------------------------------------------------------------*
001000*  110224 RGB  TP2-042  TABLA CREADA - 10 CATEGORIAS X 6          RB110224
001100*                       PALABRAS.
001200*  190224 RGB  TP2-044  SE DEJO LA ORTOGRAFIA DE LAS PALABRAS     RB190224
001300*                       TAL COMO VIENEN DEL ARCHIVO FUENTE.
001400 01  WS-TAB-REGLAS-DATOS.
001500     05  FILLER                  PIC X(20) VALUE 'grocery'.
001600     05  FILLER                  PIC X(40) VALUE 'whole foods'.
001700     05  FILLER                  PIC X(40) VALUE 'trader joe'.
001800     05  FILLER                  PIC X(40) VALUE 'kroger'.
001900     05  FILLER                  PIC X(40) VALUE 'שופרסל'.
002000     05  FILLER                  PIC X(40) VALUE 'רמי לוי'.
002100     05  FILLER                  PIC X(40) VALUE 'ויקטורי'.
002200     05  FILLER                  PIC X(20) VALUE 'subscriptions'.
002300     05  FILLER                  PIC X(40) VALUE 'netflix'.
002400     05  FILLER                  PIC X(40) VALUE 'spotify'.
002500     05  FILLER                  PIC X(40) VALUE 'apple'.
002600     05  FILLER                  PIC X(40) VALUE 'adobe'.
002700     05 FILLER PIC X(40) VALUE 'youtube premium'.
002800     05  FILLER                  PIC X(40) VALUE SPACES.
002900     05  FILLER                  PIC X(20) VALUE 'transport'.
003000     05  FILLER                  PIC X(40) VALUE 'shell'.
003100     05  FILLER                  PIC X(40) VALUE 'uber'.
003200     05  FILLER                  PIC X(40) VALUE 'lyft'.
003300     05  FILLER                  PIC X(40) VALUE 'דלק'.
003400     05  FILLER                  PIC X(40) VALUE 'fuel'.
003500     05  FILLER                  PIC X(40) VALUE SPACES.
003600     05  FILLER                  PIC X(20) VALUE 'card_payment'.
003700     05  FILLER                  PIC X(40) VALUE 'מסטרקרד'.
003800     05  FILLER                  PIC X(40) VALUE 'mastercard'.
003900     05  FILLER                  PIC X(40) VALUE 'visa'.
004000     05  FILLER                  PIC X(40) VALUE 'amex'.
004100     05  FILLER                  PIC X(40) VALUE 'credit card'.
004200     05  FILLER                  PIC X(40) VALUE SPACES.
004300    05 FILLER                  PIC X(20) VALUE 'cash_withdrawal'.
004400     05  FILLER                  PIC X(40) VALUE 'משיכה מבנקט'.
004500     05  FILLER                  PIC X(40) VALUE 'atm withdrawal'.
004600    05 FILLER                  PIC X(40) VALUE 'cash withdrawal'.
004700     05  FILLER                  PIC X(40) VALUE SPACES.
004800     05  FILLER                  PIC X(40) VALUE SPACES.
004900     05  FILLER                  PIC X(40) VALUE SPACES.
005000     05  FILLER                  PIC X(20) VALUE 'transfers'.
005100     05  FILLER                  PIC X(40) VALUE "העב' לאחר-נייד".
005200     05  FILLER                  PIC X(40) VALUE 'העברה-נייד'.
005300     05  FILLER                  PIC X(40) VALUE 'bit העברת כסף'.
005400     05  FILLER                  PIC X(40) VALUE 'bank transfer'.
005500     05  FILLER                  PIC X(40) VALUE 'bit'.
005600     05  FILLER                  PIC X(40) VALUE SPACES.
005700     05  FILLER                  PIC X(20) VALUE 'loan_interest'.
005800    05 FILLER                  PIC X(40) VALUE "הו""ק הלו' רבית".
005900     05  FILLER                  PIC X(40) VALUE 'loan interest'.
006000     05  FILLER                  PIC X(40) VALUE SPACES.
006100     05  FILLER                  PIC X(40) VALUE SPACES.
006200     05  FILLER                  PIC X(40) VALUE SPACES.
006300     05  FILLER                  PIC X(40) VALUE SPACES.
006400     05  FILLER                  PIC X(20) VALUE 'loan_principal'.
006500     05  FILLER                  PIC X(40) VALUE 'הו"ק הלואה קרן'.
006600     05  FILLER                  PIC X(40) VALUE 'loan principal'.
006700     05  FILLER                  PIC X(40) VALUE SPACES.
006800     05  FILLER                  PIC X(40) VALUE SPACES.
006900     05  FILLER                  PIC X(40) VALUE SPACES.
007000     05  FILLER                  PIC X(40) VALUE SPACES.
007100    05 FILLER                  PIC X(20) VALUE 'savings_deposit'.
007200     05  FILLER                  PIC X(40) VALUE 'פקדון'.
007300     05  FILLER                  PIC X(40) VALUE 'deposit'.
007400     05  FILLER                  PIC X(40) VALUE SPACES.
007500     05  FILLER                  PIC X(40) VALUE SPACES.
007600     05  FILLER                  PIC X(40) VALUE SPACES.
007700     05  FILLER                  PIC X(40) VALUE SPACES.
007800    05 FILLER                  PIC X(20) VALUE 'benefits_income'.
007900     05  FILLER                  PIC X(40) VALUE 'זיכוי מלאומי'.
008000     05  FILLER                  PIC X(40) VALUE 'בטוח לאומי'.
008100     05  FILLER                  PIC X(40) VALUE 'מענק'.
008200     05  FILLER                  PIC X(40) VALUE 'מופ"ת מילואים'.
008300     05  FILLER                  PIC X(40) VALUE SPACES.
008400     05  FILLER                  PIC X(40) VALUE SPACES.
008500 01  WS-TAB-REGLAS REDEFINES WS-TAB-REGLAS-DATOS.
008600     05  WS-RD-ENTRADA OCCURS 10 TIMES
008700                        INDEXED BY IX-REG-DEF.
008800         10  WS-RD-CATEGORIA         PIC X(20).
008900         10  WS-RD-PALABRA OCCURS 6 TIMES
009000                           INDEXED BY IX-REG-PAL.
009100             15  WS-RD-PALABRA-TXT   PIC X(40).
009200 77  WS-RD-CANT-CATEGORIAS           PIC 9(02) COMP VALUE 10.
