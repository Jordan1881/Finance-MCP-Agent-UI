000100*----------------------------------------------------------------*
000200*  MERXLATE.CPY                                                  *
000300*  TABLA COMPILADA DE TRADUCCION DE NOMBRE DE COMERCIO PARA      *
000400*  IMPRESION Y TABLA DE ETIQUETA DE CATEGORIA PARA IMPRESION,    *
000500*  USADAS POR LAS SECCIONES DE REPORTE Y TOP COMERCIOS DE        *
000600*  FINBATCH.  MISMA CONVENCION DE LITERALES PLANOS MAS           *
000700*  REDEFINES QUE CATKWD.CPY.                                     *
000800*----------------------------------------------------------------*
000900*  120224 RGB  TP2-043  TABLA CREADA - 18 ALIAS DE COMERCIO.      RB120224
001000*  200224 RGB  TP2-045  AGREGADA TABLA DE 11 ETIQUETAS DE         RB200224
001100*                       CATEGORIA.
001200 01  WS-TAB-COMERCIO-DATOS.
001300     05 FILLER PIC X(20) VALUE 'מסטרקרד'.
001400     05 FILLER PIC X(30) VALUE 'Mastercard'.
001500     05 FILLER PIC X(20) VALUE "העב' לאחר-נייד".
001600     05 FILLER PIC X(30) VALUE 'Post-mobile transfer'.
001700     05 FILLER PIC X(20) VALUE 'העברה-נייד'.
001800     05 FILLER PIC X(30) VALUE 'Mobile transfer'.
001900     05 FILLER PIC X(20) VALUE 'תשלום שובר'.
002000     05 FILLER PIC X(30) VALUE 'Voucher payment'.
002100     05 FILLER PIC X(20) VALUE 'משיכה מבנקט'.
002200     05 FILLER PIC X(30) VALUE 'ATM withdrawal'.
002300     05 FILLER PIC X(20) VALUE 'הו"ק הלואה קרן'.
002400     05 FILLER PIC X(30) VALUE 'Loan principal debit'.
002500     05 FILLER PIC X(20) VALUE "הו""ק הלו' רבית".
002600     05 FILLER PIC X(30) VALUE 'Loan interest debit'.
002700     05 FILLER PIC X(20) VALUE "ג'י וואן פתרונ".
002800     05 FILLER PIC X(30) VALUE 'G One Solutions'.
002900     05 FILLER PIC X(20) VALUE 'מופ"ת מילואים'.
003000     05 FILLER PIC X(30) VALUE 'Reserve duty payment'.
003100     05 FILLER PIC X(20) VALUE 'זיכוי מלאומי'.
003200     05 FILLER PIC X(30) VALUE 'Leumi credit'.
003300     05 FILLER PIC X(20) VALUE 'בטוח לאומי חד'.
003400     05 FILLER PIC X(30) VALUE 'National Insurance benefit'.
003500     05 FILLER PIC X(20) VALUE 'bit העברת כסף'.
003600     05 FILLER PIC X(30) VALUE 'bit money transfer'.
003700     05 FILLER PIC X(20) VALUE 'מקס איט פיננסי'.
003800     05 FILLER PIC X(30) VALUE 'MAX IT Finance'.
003900     05 FILLER PIC X(20) VALUE 'ריבית מפקדון'.
004000     05 FILLER PIC X(30) VALUE 'Deposit interest'.
004100     05 FILLER PIC X(20) VALUE 'משיכת פקדון'.
004200     05 FILLER PIC X(30) VALUE 'Deposit withdrawal'.
004300     05 FILLER PIC X(20) VALUE 'הפקדה לפקדון'.
004400     05 FILLER PIC X(30) VALUE 'Deposit funding'.
004500     05 FILLER PIC X(20) VALUE 'הפק.שיק בסלולר'.
004600     05 FILLER PIC X(30) VALUE 'Mobile check deposit'.
004700     05 FILLER PIC X(20) VALUE 'מענק ללקוח'.
004800     05 FILLER PIC X(30) VALUE 'Customer grant'.
004900 01  WS-TAB-COMERCIO REDEFINES WS-TAB-COMERCIO-DATOS.
005000     05  WS-CM-ENTRADA OCCURS 18 TIMES
005100                        INDEXED BY IX-CM-DEF.
005200         10  WS-CM-ORIGINAL          PIC X(20).
005300         10  WS-CM-TRADUCIDO         PIC X(30).
005400 01  WS-TAB-ETIQUETA-DATOS.
005500     05 FILLER PIC X(20) VALUE 'grocery'.
005600     05 FILLER PIC X(25) VALUE 'Grocery'.
005700     05 FILLER PIC X(20) VALUE 'subscriptions'.
005800     05 FILLER PIC X(25) VALUE 'Subscriptions'.
005900     05 FILLER PIC X(20) VALUE 'transport'.
006000     05 FILLER PIC X(25) VALUE 'Transport'.
006100     05 FILLER PIC X(20) VALUE 'card_payment'.
006200     05 FILLER PIC X(25) VALUE 'Card payments'.
006300     05 FILLER PIC X(20) VALUE 'cash_withdrawal'.
006400     05 FILLER PIC X(25) VALUE 'Cash withdrawal'.
006500     05 FILLER PIC X(20) VALUE 'transfers'.
006600     05 FILLER PIC X(25) VALUE 'Transfers'.
006700     05 FILLER PIC X(20) VALUE 'loan_interest'.
006800     05 FILLER PIC X(25) VALUE 'Loan interest'.
006900     05 FILLER PIC X(20) VALUE 'loan_principal'.
007000     05 FILLER PIC X(25) VALUE 'Loan principal'.
007100     05 FILLER PIC X(20) VALUE 'savings_deposit'.
007200     05 FILLER PIC X(25) VALUE 'Savings and deposits'.
007300     05 FILLER PIC X(20) VALUE 'benefits_income'.
007400     05 FILLER PIC X(25) VALUE 'Benefits income'.
007500     05 FILLER PIC X(20) VALUE 'other'.
007600     05 FILLER PIC X(25) VALUE 'Other'.
007700 01  WS-TAB-ETIQUETA REDEFINES WS-TAB-ETIQUETA-DATOS.
007800     05  WS-CL-ENTRADA OCCURS 11 TIMES
007900                        INDEXED BY IX-CL-DEF.
008000         10  WS-CL-CATEGORIA         PIC X(20).
008100         10  WS-CL-ETIQUETA          PIC X(25).
008200 77  WS-CM-CANT-COMERCIOS             PIC 9(02) COMP VALUE 18.
008300 77  WS-CL-CANT-ETIQUETAS             PIC 9(02) COMP VALUE 11.
