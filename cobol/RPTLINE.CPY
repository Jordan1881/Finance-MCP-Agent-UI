000100*----------------------------------------------------------------*
000200*  RPTLINE.CPY                                                   *
000300*  LAYOUTS DE RENGLON DE IMPRESION DEL REPORTE DEL LOTE DE       *
000400*  FINANZAS (REPORTE MENSUAL POR DATASET Y REPORTE FINAL         *
000500*  COMBINADO).  UN REGISTRO DE WORKING-STORAGE CON UN GRUPO POR  *
000600*  CADA FORMA DE RENGLON; FINBATCH MUEVE EL GRUPO QUE NECESITA A *
000700*  WS-RPT-LINEA-FD ANTES DE CADA WRITE DE RPTOUT-REC.            *
000800*----------------------------------------------------------------*
000900*  210224 RGB  TP2-046  LAYOUTS CREADOS PARA REPORTE/PIPELINE.    RB210224
001000*  050324 RGB  TP2-051  AGREGADOS GRUPOS DE SUGERENCIAS Y         RB050324
001100*                       ANOMALIAS.
001200*  120324 SUR  TP2-055  AGREGADO GRUPO DE VISTA AJUSTADA.         SU120324
001300 01  WS-SALIDA-REPORTE.
001400     05  WS-LIN-TITULO-MENSUAL.
001500         10 FILLER PIC X(24) VALUE '# Monthly Finance Report'.
001600         10 FILLER              PIC X(76) VALUE SPACES.
001700     05  WS-LIN-TITULO-FINAL.
001800         10 FILLER PIC X(22) VALUE '# Finance Agent Report'.
001900         10 FILLER              PIC X(78) VALUE SPACES.
002000     05  WS-LIN-DATASET.
002100         10 FILLER              PIC X(16) VALUE '- Dataset ID: `'.
002200         10 WS-LD-DATASET-ID    PIC X(36).
002300         10 FILLER              PIC X       VALUE '`'.
002400         10 FILLER              PIC X(47) VALUE SPACES.
002500     05  WS-LIN-MES.
002600         10 FILLER              PIC X(10) VALUE '- Month: `'.
002700         10 WS-LD-MES           PIC X(07).
002800         10 FILLER              PIC X       VALUE '`'.
002900         10 FILLER              PIC X(82) VALUE SPACES.
003000     05  WS-LIN-MONEDA.
003100         10 FILLER              PIC X(13) VALUE '- Currency: `'.
003200         10 WS-LD-MONEDA        PIC X(03).
003300         10 FILLER              PIC X       VALUE '`'.
003400         10 FILLER              PIC X(83) VALUE SPACES.
003500     05  WS-LIN-EN-BLANCO       PIC X(100) VALUE SPACES.
003600     05  WS-LIN-ENCAB-RESUMEN.
003700         10 FILLER              PIC X(10) VALUE '## Summary'.
003800         10 FILLER              PIC X(90) VALUE SPACES.
003900     05  WS-LIN-GASTO.
004000         10 FILLER PIC X(17) VALUE '- Total spent: `'.
004100         10 WS-LG-MONTO         PIC ZZZ,ZZZ,ZZ9.99.
004200         10 FILLER              PIC X       VALUE '`'.
004300         10 FILLER              PIC X(68) VALUE SPACES.
004400     05  WS-LIN-INGRESO.
004500         10 FILLER PIC X(18) VALUE '- Total income: `'.
004600         10 WS-LI-MONTO         PIC ZZZ,ZZZ,ZZ9.99.
004700         10 FILLER              PIC X       VALUE '`'.
004800         10 FILLER              PIC X(67) VALUE SPACES.
004900     05  WS-LIN-NETO.
005000         10 FILLER PIC X(17) VALUE '- Net balance: `'.
005100         10 WS-LN-MONTO         PIC -ZZ,ZZZ,ZZ9.99.
005200         10 FILLER              PIC X       VALUE '`'.
005300         10 FILLER              PIC X(67) VALUE SPACES.
005400     05  WS-LIN-ENCAB-CATEG.
005500         10 FILLER PIC X(33)
005600               VALUE '## Category Breakdown (Expenses)'.
005700         10 FILLER              PIC X(67) VALUE SPACES.
005800     05  WS-LIN-CATEG.
005900         10 FILLER              PIC X(2) VALUE '- '.
006000         10 WS-LC-ETIQUETA      PIC X(25).
006100         10 FILLER              PIC X(3) VALUE ': `'.
006200         10 WS-LC-MONTO         PIC ZZZ,ZZZ,ZZ9.99.
006300         10 FILLER              PIC X       VALUE '`'.
006400         10 FILLER              PIC X(55) VALUE SPACES.
006500     05  WS-LIN-SIN-CATEG.
006600         10 FILLER PIC X(31)
006700               VALUE '- No expense categories found.'.
006800         10 FILLER              PIC X(69) VALUE SPACES.
006900     05  WS-LIN-ENCAB-COMERCIO.
007000         10 FILLER PIC X(16) VALUE '## Top Merchants'.
007100         10 FILLER              PIC X(84) VALUE SPACES.
007200     05  WS-LIN-COMERCIO.
007300         10 FILLER              PIC X(2) VALUE '- '.
007400         10 WS-LM-NOMBRE        PIC X(30).
007500         10 FILLER              PIC X(3) VALUE ': `'.
007600         10 WS-LM-MONTO         PIC ZZZ,ZZZ,ZZ9.99.
007700         10 FILLER              PIC X(3) VALUE '` ('.
007800         10 WS-LM-CANT          PIC ZZZ9.
007900         10 FILLER              PIC X(14) VALUE ' transactions)'.
008000         10 FILLER              PIC X(30) VALUE SPACES.
008100     05  WS-LIN-ENCAB-SUGER.
008200         10 FILLER PIC X(22) VALUE '## Savings Suggestions'.
008300         10 FILLER              PIC X(78) VALUE SPACES.
008400     05  WS-LIN-SUGER-TITULO.
008500         10 WS-LS-NUMERO        PIC 9.
008600         10 FILLER              PIC X(2) VALUE '. '.
008700         10 WS-LS-TITULO        PIC X(45).
008800         10 FILLER PIC X(20) VALUE ' (estimated impact `'.
008900         10 WS-LS-IMPACTO       PIC ZZZ,ZZZ,ZZ9.99.
009000         10 FILLER              PIC X(2) VALUE '`)'.
009100         10 FILLER              PIC X(16) VALUE SPACES.
009200     05  WS-LIN-SUGER-RAZON.
009300         10 FILLER              PIC X(13) VALUE '   - Reason: '.
009400         10 WS-LS-RAZON         PIC X(70).
009500         10 FILLER              PIC X(17) VALUE SPACES.
009600     05  WS-LIN-SUGER-ACCION.
009700         10 FILLER              PIC X(13) VALUE '   - Action: '.
009800         10 WS-LS-ACCION        PIC X(70).
009900         10 FILLER              PIC X(17) VALUE SPACES.
010000     05  WS-LIN-ENCAB-ANOM.
010100         10 FILLER PIC X(21) VALUE '## Detected Anomalies'.
010200         10 FILLER              PIC X(79) VALUE SPACES.
010300     05  WS-LIN-ANOM.
010400         10 FILLER              PIC X(3) VALUE '- ['.
010500         10 WS-LA-SEVERIDAD     PIC X(06).
010600         10 FILLER              PIC X(2) VALUE '] '.
010700         10 WS-LA-MENSAJE       PIC X(85).
010800         10 FILLER              PIC X(4) VALUE SPACES.
010900     05  WS-LIN-SIN-ANOM.
011000         10 FILLER PIC X(49)
011100          VALUE '- No anomalies detected for the selected scope.'.
011200         10 FILLER              PIC X(51) VALUE SPACES.
011300     05  WS-LIN-ENCAB-AJUSTADO.
011400         10 FILLER PIC X(35)
011500               VALUE '## Adjusted View (Consumption Only)'.
011600         10 FILLER              PIC X(65) VALUE SPACES.
011700     05  WS-LIN-AJ-GASTO.
011800         10 FILLER PIC X(26)
011900               VALUE '- Adjusted spending: `'.
012000         10 WS-LAJ-GASTO         PIC ZZZ,ZZZ,ZZ9.99.
012100         10 FILLER              PIC X       VALUE '`'.
012200         10 FILLER              PIC X(59) VALUE SPACES.
012300     05  WS-LIN-AJ-NETO.
012400         10 FILLER PIC X(23)
012500               VALUE '- Adjusted net: `'.
012600         10 WS-LAJ-NETO          PIC -ZZ,ZZZ,ZZ9.99.
012700         10 FILLER              PIC X       VALUE '`'.
012800         10 FILLER              PIC X(62) VALUE SPACES.
012900     05  WS-LIN-AJ-AHORRO-SI.
013000         10 FILLER PIC X(31)
013100               VALUE '- This looks like a net saving'.
013200         10 FILLER PIC X(2) VALUE 's.'.
013300         10 FILLER              PIC X(67) VALUE SPACES.
013400     05  WS-LIN-AJ-AHORRO-NO.
013500         10 FILLER PIC X(33)
013600               VALUE '- This is not a net saving month'.
013700         10 FILLER PIC X(1) VALUE '.'.
013800         10 FILLER              PIC X(66) VALUE SPACES.
013900 77  WS-RPT-ANCHO-LINEA                PIC 9(03) COMP VALUE 100.
