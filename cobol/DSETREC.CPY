000100*----------------------------------------------------------------*
000200*  DSETREC.CPY                                                   *
000300*  REGISTRO DE CONTROL DE DATASET - UNA ENTRADA POR CADA ARCHIVO *
000400*  DE EXTRACTO INGESTADO, IDENTIFICADA POR EL DATASET-ID QUE SE  *
000500*  ASIGNA AL MOMENTO DE LA CARGA.                                *
000600*----------------------------------------------------------------*
000700*  041223 RGB  TP2-014  LAYOUT INICIAL DEL LOTE DE FINANZAS.      RB041223
000800*  180124 RGB  TP2-033  AGREGADO WS-DSET-WARNINGS-COUNT.          RB180124
000900 01  WS-DSET-REC.
001000     05  WS-DSET-DATASET-ID          PIC X(36).
001100     05  WS-DSET-SOURCE-NAME         PIC X(40).
001200     05  WS-DSET-CREATED-AT          PIC X(20).
001300     05  WS-DSET-ROWS-INGESTED       PIC 9(07).
001400     05  WS-DSET-WARNINGS-COUNT      PIC 9(05).
001500     05  FILLER                      PIC X(15).
