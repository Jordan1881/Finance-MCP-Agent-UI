000100*----------------------------------------------------------------*
000200*  ANOMDET  -  DETECTOR DE ANOMALIAS DE GASTO SOBRE EL ALMACEN
000300*  DE TRANSACCIONES (TXNSTORE).  RECIBE UN DATASET-ID Y UN MES
000400*  OBJETIVO, RELEE LAS TRANSACCIONES DE GASTO DE ESE DATASET Y
000500*  DEVUELVE LOS HALLAZGOS EN LA TABLA DE SALIDA (ANOMREC); SOLO
000600*  LOS DETECTORES 1 Y 3 TOPEAN EN 10 CADA UNO.
000700*  CUATRO DETECTORES INDEPENDIENTES, EN EL ORDEN DE LA NORMA:
000800*  1) VALOR ATIPICO POR PERCENTIL DENTRO DE LA CATEGORIA
000900*  2) CRECIMIENTO DE CATEGORIA CONTRA EL HISTORICO
001000*  3) POSIBLE SUSCRIPCION RECURRENTE POR COMERCIO
001100*  4) PICO DE GASTO EN UN SOLO DIA DEL MES OBJETIVO
001200*----------------------------------------------------------------*
001300*  FECHA    PROGRAMADOR TICKET   DESCRIPCION
001400*  -------- ----------- -------- --------------------------------
001500*  150691   RGB         TP2-025  VERSION INICIAL - DETECTOR 1 Y 2 RB150691
001600*                                (PERCENTIL Y CRECIMIENTO)
001700*  221092   NBG         TP2-028  AGREGADO DETECTOR DE SUSCRIPCION NB221092
001800*                                RECURRENTE POR COMERCIO
001900*  030294   CPD         TP2-032  AGREGADO DETECTOR DE PICO DIARIO CP030294
002000*                                Y RUTINA DE RAIZ CUADRADA MANUAL
002100*  260998   NBG         Y2K-000  REVISADO - CAMPO DE MES ES X(07) NB260998
002200*                                YYYY-MM, SIN RIESGO DE SIGLO
002300*  110301   SUR         TP2-039  TOPE DE 10 HALLAZGOS TOTALES POR SU110301
002400*                                CORRIDA, SEGUN NORMA DE REPORTE
002500*  230424   SUR         TP2-070  SACADO EL TOPE COMBINADO DE 10 - SU230424
002600*                                SOLO LOS DETECTORES 1 Y 3 TOPEAN;
002700*                                TABLA Y SALIDA AMPLIADAS A 62
002800*----------------------------------------------------------------*
002900 IDENTIFICATION DIVISION.
003000 PROGRAM-ID. ANOMDET.
003100 AUTHOR. R. BALSIMELLI.
003200 INSTALLATION. GRUPO CONSUMOS.
003300 DATE-WRITTEN. 06/15/91.
003400 DATE-COMPILED.
003500 SECURITY. CONFIDENCIAL - USO INTERNO SOLAMENTE.
003600*----------------------------------------------------------------*
003700 ENVIRONMENT DIVISION.
003800 CONFIGURATION SECTION.
003900 SPECIAL-NAMES.
004000     C01 IS TOP-OF-FORM
004100     CLASS DIGITOS IS '0' THRU '9'.
004200
004300 INPUT-OUTPUT SECTION.
004400 FILE-CONTROL.
004500     SELECT ENT-TXNSTORE
004600         ASSIGN TO 'TXNSTORE'
004700         ORGANIZATION IS SEQUENTIAL
004800         FILE STATUS IS FS-TXNSTORE.
004900*----------------------------------------------------------------*
005000 DATA DIVISION.
005100
005200 FILE SECTION.
005300 FD  ENT-TXNSTORE.
005400 COPY TXNREC.
005500
005600 WORKING-STORAGE SECTION.
005700 01  FS-STATUS-AREA.
005800     05  FS-TXNSTORE                 PIC X(02).
005900         88  FS-TXNSTORE-OK              VALUE '00'.
006000         88  FS-TXNSTORE-EOF              VALUE '10'.
006100     05  FILLER                    PIC X(05).
006200
006300 01  WS-SWITCHES.
006400     05  WS-SW-FIN-ARCHIVO           PIC X(01) VALUE 'N'.
006500         88  WS-FIN-ARCHIVO               VALUE 'Y'.
006600     05  WS-SW-COINCIDE-DIA          PIC X(01).
006700         88  WS-DIA-COINCIDE              VALUE 'Y'.
006800     05  WS-SW-COINCIDE-MES          PIC X(01).
006900         88  WS-MES-COINCIDE              VALUE 'Y'.
007000     05  FILLER                    PIC X(05).
007100
007200*----------------------------------------------------------------*
007300*  TABLA DE GASTOS LEIDOS DEL ALMACEN, YA CATEGORIZADOS, PARA EL
007400*  DATASET RECIBIDO.  UNICA PASADA DE LECTURA, TRES USOS.
007500*----------------------------------------------------------------*
007600 01  WS-TABLA-GASTOS.
007700     05  WS-TG-ENTRADA OCCURS 2000 TIMES
007800                       INDEXED BY IX-TG-A IX-TG-B.
007900         10  WS-TG-CATEGORIA         PIC X(20).
008000         10  WS-TG-COMERCIO          PIC X(40).
008100         10  WS-TG-FECHA             PIC X(10).
008200         10  WS-TG-MES               PIC X(07).
008300         10  WS-TG-MES-R REDEFINES WS-TG-MES.
008400             15  WS-TG-MES-ANIO      PIC X(04).
008500             15  WS-TG-MES-SEP       PIC X(01).
008600             15  WS-TG-MES-NUM       PIC X(02).
008700         10  WS-TG-MONTO             PIC 9(09)V99.
008800         10  FILLER                    PIC X(05).
008900 01  WS-CANT-GASTOS                  PIC 9(04) COMP VALUE ZERO.
009000 77  WS-TOPE-TABLA-GASTOS            PIC 9(04) COMP VALUE 2000.
009100
009200*----------------------------------------------------------------*
009300*  TOTALES POR CATEGORIA VISTA (HASTA 11, LAS DE CATKWD MAS OTHER)
009400*  Y POR MES, PARA EL DETECTOR DE CRECIMIENTO.
009500*----------------------------------------------------------------*
009600 01  WS-TABLA-CATEGORIAS.
009700     05  WS-CA-ENTRADA OCCURS 11 TIMES
009800                       INDEXED BY IX-CAT-A IX-CAT-B.
009900         10  WS-CA-NOMBRE             PIC X(20).
010000         10  WS-CA-CANT-TRANSAC       PIC 9(05) COMP.
010100         10  FILLER                    PIC X(05).
010200 01  WS-CANT-CATEGORIAS-VISTAS       PIC 9(02) COMP VALUE ZERO.
010300
010400 01  WS-TABLA-MESES.
010500     05  WS-ME-ENTRADA OCCURS 40 TIMES
010600                       INDEXED BY IX-MES-A IX-MES-B.
010700         10  WS-ME-CATEGORIA          PIC X(20).
010800         10  WS-ME-MES                PIC X(07).
010900         10  WS-ME-TOTAL              PIC 9(09)V99.
011000         10  FILLER                    PIC X(05).
011100 01  WS-CANT-MESES-VISTOS            PIC 9(03) COMP VALUE ZERO.
011200
011300*----------------------------------------------------------------*
011400*  TOTALES POR COMERCIO, PARA EL DETECTOR DE SUSCRIPCION
011500*  RECURRENTE (COMERCIO + LISTA DE MESES DISTINTOS VISTOS).
011600*----------------------------------------------------------------*
011700 01  WS-TABLA-COMERCIOS.
011800     05  WS-CM-ENTRADA OCCURS 200 TIMES
011900                       INDEXED BY IX-COM-A IX-COM-B.
012000         10  WS-CM-NOMBRE             PIC X(40).
012100         10  WS-CM-CANT-TRANSAC       PIC 9(05) COMP.
012200         10  WS-CM-SUMA-MONTO         PIC 9(11)V99.
012300         10  WS-CM-CANT-MESES         PIC 9(02) COMP.
012400         10  WS-CM-MES-VISTO OCCURS 40 TIMES
012500                           INDEXED BY IX-COM-MES
012600                           PIC X(07).
012700         10  FILLER                    PIC X(05).
012800 01  WS-CANT-COMERCIOS-VISTOS        PIC 9(03) COMP VALUE ZERO.
012900
013000*----------------------------------------------------------------*
013100*  TOTALES DIARIOS DEL MES OBJETIVO, PARA EL DETECTOR DE PICO.
013200*----------------------------------------------------------------*
013300 01  WS-TABLA-DIAS.
013400     05  WS-DI-ENTRADA OCCURS 31 TIMES
013500                       INDEXED BY IX-DIA-A IX-DIA-B.
013600         10  WS-DI-FECHA              PIC X(10).
013700         10  WS-DI-TOTAL              PIC 9(09)V99.
013800         10  FILLER                    PIC X(05).
013900 01  WS-TABLA-DIAS-BYTES REDEFINES WS-TABLA-DIAS.
014000     05  WS-DI-BYTE OCCURS 806 TIMES PIC X(01).
014100 01  WS-CANT-DIAS-VISTOS             PIC 9(02) COMP VALUE ZERO.
014200
014300*----------------------------------------------------------------*
014400*  ARREGLO DE TRABAJO PARA ORDENAR MONTOS DE UNA CATEGORIA (PARA
014500*  EL CALCULO DEL PERCENTIL 95 POR INTERPOLACION LINEAL).
014600*----------------------------------------------------------------*
014700 01  WS-ARREGLO-ORDEN.
014800     05  WS-AO-VALOR OCCURS 2000 TIMES
014900                     INDEXED BY IX-AO-A IX-AO-B
015000                     PIC 9(09)V99.
015100     05  FILLER                    PIC X(05).
015200 01  WS-AO-ARREGLO REDEFINES WS-ARREGLO-ORDEN.
015300     05  WS-AO-BYTE OCCURS 22005 TIMES PIC X(01).
015400 01  WS-CANT-EN-ARREGLO              PIC 9(04) COMP.
015500
015600 01  WS-CONTADORES-VARIOS.
015700     05  WS-IX-1                     PIC 9(04) COMP.
015800     05  WS-IX-2                     PIC 9(04) COMP.
015900     05  WS-CANT-HALLADAS            PIC 9(02) COMP VALUE ZERO.
016000     05  WS-CANT-HALLADAS-D1         PIC 9(02) COMP VALUE ZERO.
016100     05  WS-CANT-HALLADAS-D2         PIC 9(02) COMP VALUE ZERO.
016200     05  WS-CANT-HALLADAS-D3         PIC 9(02) COMP VALUE ZERO.
016300     05  WS-CANT-HALLADAS-D4         PIC 9(02) COMP VALUE ZERO.
016400     05  WS-TOPE-HALLAZGOS           PIC 9(02) COMP VALUE 10.
016500     05  WS-CANT-EN-COMBINADO        PIC 9(02) COMP VALUE ZERO.
016600     05  FILLER                    PIC X(05).
016700
016800*  090424 SUR TP2-063 CADA DETECTOR ACUMULA EN SU PROPIA TABLA DE
016900*  TRABAJO; LOS DETECTORES 1 Y 3 TOPEAN EN 10 HALLAZGOS CADA UNO,
017000*  LOS DETECTORES 2 Y 4 NO TIENEN TOPE PROPIO Y QUEDAN ACOTADOS
017100*  POR LA CANTIDAD DE CATEGORIAS (11) Y DE DIAS DEL MES (31).
017200*  230424 SUR TP2-070 LA TABLA SE AMPLIA A 62 SLOTS (10+11+10+31)
017300*  PARA CUBRIR EL PEOR CASO SIN RECORTAR HALLAZGOS LEGITIMOS AL
017400*  COMBINAR (VER 8000-COMBINAR-HALLAZGOS).
017500 01  WS-TAB-HALLAZGOS.
017600     05  WS-HZ-ENTRADA OCCURS 62 TIMES
017700                        INDEXED BY IX-HZ-A IX-HZ-B.
017800         COPY ANOMREC REPLACING ==WS-ANOM-REG== BY ==FILLER==
017900                                 ==WS-ANOM-==    BY ==WS-HZ-==.
018000     05  FILLER                    PIC X(05).
018100
018200*----------------------------------------------------------------*
018300*  VARIABLES DE COMPUTO DEL DETECTOR 1 - PERCENTIL 95
018400*----------------------------------------------------------------*
018500 01  WS-CALC-PERCENTIL.
018600     05  WS-CP-INDICE                PIC 9(04)V9(04) COMP.
018700     05  WS-CP-INDICE-ENTERO         PIC 9(04) COMP.
018800     05  WS-CP-INDICE-SUP            PIC 9(04) COMP.
018900     05  WS-CP-PESO                  PIC 9(01)V9(04) COMP.
019000     05  WS-CP-UNO-MENOS-PESO        PIC 9(01)V9(04) COMP.
019100     05  WS-CP-VALOR-BAJO            PIC 9(09)V99.
019200     05  WS-CP-VALOR-ALTO            PIC 9(09)V99.
019300     05  WS-CP-P95                   PIC 9(09)V99.
019400     05  FILLER                    PIC X(05).
019500
019600*----------------------------------------------------------------*
019700*  VARIABLES DE COMPUTO DEL DETECTOR 2 - CRECIMIENTO VS HISTORICO
019800*----------------------------------------------------------------*
019900 01  WS-CALC-CRECIMIENTO.
020000     05  WS-CR-ACTUAL                PIC 9(09)V99.
020100     05  WS-CR-SUMA-HISTORICO        PIC 9(11)V99.
020200     05  WS-CR-CANT-HISTORICO        PIC 9(03) COMP.
020300     05  WS-CR-BASE                  PIC 9(09)V99.
020400     05  WS-CR-RATIO                 PIC 9(04)V9(04) COMP.
020500     05  WS-CR-DIFERENCIA            PIC S9(09)V99.
020600     05  WS-CR-PORCENTAJE            PIC 9(09)V99.
020700     05  WS-CR-PORC-ENTERO           PIC 9(05) COMP.
020800     05  FILLER                    PIC X(05).
020900
021000*----------------------------------------------------------------*
021100*  VARIABLES DE COMPUTO DEL DETECTOR 3 - SUSCRIPCION RECURRENTE
021200*----------------------------------------------------------------*
021300 01  WS-CALC-RECURRENTE.
021400     05  WS-RC-PROMEDIO              PIC 9(09)V99.
021500     05  WS-RC-DESVIO                PIC S9(09)V99.
021600     05  WS-RC-DESVIO-ABS            PIC 9(09)V99.
021700     05  WS-RC-DESVIO-REL            PIC 9(03)V9(04) COMP.
021800     05  WS-RC-DESVIO-MAXIMO         PIC 9(03)V9(04) COMP.
021900     05  FILLER                    PIC X(05).
022000
022100*----------------------------------------------------------------*
022200*  VARIABLES DE COMPUTO DEL DETECTOR 4 - PICO DE UN DIA
022300*----------------------------------------------------------------*
022400 01  WS-CALC-PICO.
022500     05  WS-PI-SUMA-TOTAL            PIC 9(11)V99.
022600     05  WS-PI-PROMEDIO              PIC 9(09)V99.
022700     05  WS-PI-SUMA-CUADRADOS        PIC 9(13)V99.
022800     05  WS-PI-VARIANZA              PIC 9(11)V99.
022900     05  WS-PI-DESVIO-ESTANDAR       PIC 9(09)V99.
023000     05  WS-PI-UMBRAL                PIC 9(09)V99.
023100     05  WS-PI-UMBRAL-1-5            PIC 9(09)V99.
023200     05  WS-PI-DIFERENCIA            PIC S9(09)V99.
023300     05  FILLER                    PIC X(05).
023400
023500*----------------------------------------------------------------*
023600*  RUTINA COMUN DE RAIZ CUADRADA (METODO DE NEWTON), YA QUE ESTE
023700*  SHOP NO USA VERBOS INTRINSECOS.  4 DECIMALES DE PRECISION.
023800*----------------------------------------------------------------*
023900 01  WS-RAIZ-CUADRADA-AREA.
024000     05  WS-RZ-ARGUMENTO             PIC 9(13)V9999.
024100     05  WS-RZ-ESTIMADO              PIC 9(09)V9999.
024200     05  WS-RZ-ESTIMADO-ANT          PIC 9(09)V9999.
024300     05  WS-RZ-CONTADOR-ITER         PIC 9(02) COMP.
024400     05  FILLER                    PIC X(05).
024500 77  WS-RZ-TOPE-ITERACIONES          PIC 9(02) COMP VALUE 20.
024600
024700 01  WS-COMPARAR-MESES.
024800     05  WS-CM-MES-1                 PIC X(07).
024900     05  WS-CM-MES-2                 PIC X(07).
025000     05  FILLER                    PIC X(05).
025100
025200 01  WS-PARM-CATEGORIZAR.
025300     05  WS-PC-COMERCIO               PIC X(40).
025400     05  WS-PC-DESCRIPCION            PIC X(60).
025500     05  WS-PC-CATEGORIA-O            PIC X(20).
025600     05  FILLER                    PIC X(05).
025700
025800 01  WS-DI-ENTRADA-TEMP.
025900     05  WS-DI-FECHA-TEMP             PIC X(10).
026000     05  WS-DI-TOTAL-TEMP             PIC 9(09)V99.
026100     05  FILLER                    PIC X(05).
026200
026300 01  WS-CAMPOS-EDITADOS.
026400     05  WS-CR-PORC-ENTERO-ED         PIC ZZZ9.
026500     05  WS-RC-CANT-MESES-ED          PIC Z9.
026600     05  FILLER                    PIC X(05).
026700
026800 LINKAGE SECTION.
026900 01  LK-PARM-ANOMALIAS.
027000     05  LK-ANOM-DATASET-ID          PIC X(36).
027100     05  LK-ANOM-MES-OBJETIVO        PIC X(07).
027200     05  LK-ANOM-CANT-HALLAZGOS      PIC 9(02) COMP.
027300     05  LK-ANOM-TABLA OCCURS 62 TIMES
027400                      INDEXED BY IX-LK-SAL.
027500         COPY ANOMREC REPLACING ==WS-ANOM-REG== BY ==FILLER==
027600                                 ==WS-ANOM-==    BY ==LK-ANOM-==.
027700
027800 PROCEDURE DIVISION USING LK-PARM-ANOMALIAS.
027900 0000-CONTROL-PRINCIPAL.
028000     PERFORM 1000-INICIAR-PROGRAMA
028100         THRU 1000-INICIAR-PROGRAMA-FIN.
028200     PERFORM 2000-DETECTAR-PERCENTIL
028300         THRU 2000-DETECTAR-PERCENTIL-FIN.
028400     PERFORM 3000-DETECTAR-CRECIMIENTO
028500         THRU 3000-DETECTAR-CRECIMIENTO-FIN.
028600     PERFORM 4000-DETECTAR-RECURRENTE
028700         THRU 4000-DETECTAR-RECURRENTE-FIN.
028800     PERFORM 5000-DETECTAR-PICO-DIARIO
028900         THRU 5000-DETECTAR-PICO-DIARIO-FIN.
029000     PERFORM 8000-COMBINAR-HALLAZGOS
029100         THRU 8000-COMBINAR-HALLAZGOS-FIN.
029200     PERFORM 9000-FINALIZAR-PROGRAMA
029300         THRU 9000-FINALIZAR-PROGRAMA-FIN.
029400     GOBACK.
029500
029600*----------------------------------------------------------------*
029700*  1000-  CARGA UNA UNICA VEZ LOS GASTOS DEL DATASET RECIBIDO,
029800*  CATEGORIZANDOLOS VIA CATRULE, Y ARMA LAS TABLAS DE APOYO POR
029900*  CATEGORIA, POR COMERCIO Y POR DIA DEL MES OBJETIVO.
030000*----------------------------------------------------------------*
030100 1000-INICIAR-PROGRAMA.
030200     MOVE ZERO TO LK-ANOM-CANT-HALLAZGOS WS-CANT-HALLADAS.
030300     MOVE ZERO TO WS-CANT-HALLADAS-D1 WS-CANT-HALLADAS-D2.
030400     MOVE ZERO TO WS-CANT-HALLADAS-D3 WS-CANT-HALLADAS-D4.
030500     MOVE ZERO TO WS-CANT-GASTOS WS-CANT-CATEGORIAS-VISTAS.
030600     MOVE ZERO TO WS-CANT-MESES-VISTOS WS-CANT-COMERCIOS-VISTOS.
030700     MOVE ZERO TO WS-CANT-DIAS-VISTOS.
030800     OPEN INPUT ENT-TXNSTORE.
030900     IF NOT FS-TXNSTORE-OK
031000         GO TO 1000-INICIAR-PROGRAMA-FIN
031100     END-IF.
031200     PERFORM 1100-LEER-TXNSTORE
031300         THRU 1100-LEER-TXNSTORE-FIN.
031400     PERFORM 1200-PROCESAR-FILA
031500         THRU 1200-PROCESAR-FILA-FIN
031600         UNTIL WS-FIN-ARCHIVO.
031700 1000-INICIAR-PROGRAMA-FIN.
031800     EXIT.
031900
032000 1100-LEER-TXNSTORE.
032100     READ ENT-TXNSTORE
032200         AT END SET WS-FIN-ARCHIVO TO TRUE
032300     END-READ.
032400 1100-LEER-TXNSTORE-FIN.
032500     EXIT.
032600
032700 1200-PROCESAR-FILA.
032800     IF WS-TXN-DATASET-ID NOT EQUAL LK-ANOM-DATASET-ID
032900         GO TO 1290-SIGUIENTE-FILA
033000     END-IF.
033100     IF NOT WS-TXN-ES-GASTO
033200         GO TO 1290-SIGUIENTE-FILA
033300     END-IF.
033400     IF WS-CANT-GASTOS GREATER OR EQUAL WS-TOPE-TABLA-GASTOS
033500         GO TO 1290-SIGUIENTE-FILA
033600     END-IF.
033700     MOVE WS-TXN-MERCHANT TO WS-PC-COMERCIO.
033800     MOVE WS-TXN-DESCRIPTION TO WS-PC-DESCRIPCION.
033900     CALL 'CATRULE' USING WS-PARM-CATEGORIZAR.
034000     ADD 1 TO WS-CANT-GASTOS.
034100     MOVE WS-PC-CATEGORIA-O TO WS-TG-CATEGORIA (WS-CANT-GASTOS).
034200     MOVE WS-TXN-MERCHANT TO WS-TG-COMERCIO (WS-CANT-GASTOS).
034300     MOVE WS-TXN-FECHA TO WS-TG-FECHA (WS-CANT-GASTOS).
034400     MOVE WS-TXN-ANIO TO WS-TG-MES-ANIO (WS-CANT-GASTOS).
034500     MOVE '-' TO WS-TG-MES-SEP (WS-CANT-GASTOS).
034600     MOVE WS-TXN-MES TO WS-TG-MES-NUM (WS-CANT-GASTOS).
034700     IF WS-TXN-AMOUNT-CENTS LESS THAN ZERO
034800         COMPUTE WS-TG-MONTO (WS-CANT-GASTOS) =
034900                 (ZERO - WS-TXN-AMOUNT-CENTS) / 100
035000     ELSE
035100         COMPUTE WS-TG-MONTO (WS-CANT-GASTOS) =
035200                 WS-TXN-AMOUNT-CENTS / 100
035300     END-IF.
035400     PERFORM 1300-ACUM-CATEGORIA THRU 1300-ACUM-CATEGORIA-FIN.
035500     PERFORM 1400-ACUM-MES THRU 1400-ACUM-MES-FIN.
035600     PERFORM 1500-ACUM-COMERCIO THRU 1500-ACUM-COMERCIO-FIN.
035700     PERFORM 1600-ACUM-DIA THRU 1600-ACUM-DIA-FIN.
035800 1290-SIGUIENTE-FILA.
035900     PERFORM 1100-LEER-TXNSTORE THRU 1100-LEER-TXNSTORE-FIN.
036000 1200-PROCESAR-FILA-FIN.
036100     EXIT.
036200
036300*----------------------------------------------------------------*
036400*  BUSCA LA CATEGORIA DE LA FILA ACTUAL EN LA TABLA DE CATEGORIAS
036500*  VISTAS; SI NO ESTA LA AGREGA.  TABLA CHICA, RECORRIDO LINEAL.
036600*----------------------------------------------------------------*
036700 1300-ACUM-CATEGORIA.
036800     SET IX-CAT-A TO 1.
036900     SET WS-SW-COINCIDE-DIA TO 'N'.
037000 1310-BUSCAR-CATEGORIA.
037100     IF IX-CAT-A GREATER WS-CANT-CATEGORIAS-VISTAS
037200         GO TO 1320-AGREGAR-CATEGORIA
037300     END-IF.
037400     IF WS-CA-NOMBRE (IX-CAT-A)
037500             EQUAL WS-TG-CATEGORIA (WS-CANT-GASTOS)
037600         ADD 1 TO WS-CA-CANT-TRANSAC (IX-CAT-A)
037700         GO TO 1300-ACUM-CATEGORIA-FIN
037800     END-IF.
037900     SET IX-CAT-A UP BY 1.
038000     GO TO 1310-BUSCAR-CATEGORIA.
038100 1320-AGREGAR-CATEGORIA.
038200     IF WS-CANT-CATEGORIAS-VISTAS GREATER OR EQUAL 11
038300         GO TO 1300-ACUM-CATEGORIA-FIN
038400     END-IF.
038500     ADD 1 TO WS-CANT-CATEGORIAS-VISTAS.
038600     SET IX-CAT-A TO WS-CANT-CATEGORIAS-VISTAS.
038700     MOVE WS-TG-CATEGORIA (WS-CANT-GASTOS)
038800         TO WS-CA-NOMBRE (IX-CAT-A).
038900     MOVE 1 TO WS-CA-CANT-TRANSAC (IX-CAT-A).
039000 1300-ACUM-CATEGORIA-FIN.
039100     EXIT.
039200
039300*----------------------------------------------------------------*
039400*  ACUMULA EL TOTAL DE LA CATEGORIA-MES DE LA FILA ACTUAL, PARA
039500*  EL DETECTOR DE CRECIMIENTO CONTRA EL HISTORICO.
039600*----------------------------------------------------------------*
039700 1400-ACUM-MES.
039800     SET IX-MES-A TO 1.
039900 1410-BUSCAR-MES.
040000     IF IX-MES-A GREATER WS-CANT-MESES-VISTOS
040100         GO TO 1420-AGREGAR-MES
040200     END-IF.
040300     IF WS-ME-CATEGORIA (IX-MES-A)
040400             EQUAL WS-TG-CATEGORIA (WS-CANT-GASTOS)
040500       AND WS-ME-MES (IX-MES-A) EQUAL WS-TG-MES (WS-CANT-GASTOS)
040600         ADD WS-TG-MONTO (WS-CANT-GASTOS)
040700             TO WS-ME-TOTAL (IX-MES-A)
040800         GO TO 1400-ACUM-MES-FIN
040900     END-IF.
041000     SET IX-MES-A UP BY 1.
041100     GO TO 1410-BUSCAR-MES.
041200 1420-AGREGAR-MES.
041300     IF WS-CANT-MESES-VISTOS GREATER OR EQUAL 40
041400         GO TO 1400-ACUM-MES-FIN
041500     END-IF.
041600     ADD 1 TO WS-CANT-MESES-VISTOS.
041700     SET IX-MES-A TO WS-CANT-MESES-VISTOS.
041800     MOVE WS-TG-CATEGORIA (WS-CANT-GASTOS)
041900         TO WS-ME-CATEGORIA (IX-MES-A).
042000     MOVE WS-TG-MES (WS-CANT-GASTOS) TO WS-ME-MES (IX-MES-A).
042100     MOVE WS-TG-MONTO (WS-CANT-GASTOS) TO WS-ME-TOTAL (IX-MES-A).
042200 1400-ACUM-MES-FIN.
042300     EXIT.
042400
042500*----------------------------------------------------------------*
042600*  ACUMULA CANTIDAD, SUMA Y MESES DISTINTOS VISTOS DEL COMERCIO
042700*  DE LA FILA ACTUAL, PARA EL DETECTOR DE SUSCRIPCION RECURRENTE.
042800*----------------------------------------------------------------*
042900 1500-ACUM-COMERCIO.
043000     SET IX-COM-A TO 1.
043100 1510-BUSCAR-COMERCIO.
043200     IF IX-COM-A GREATER WS-CANT-COMERCIOS-VISTOS
043300         GO TO 1520-AGREGAR-COMERCIO
043400     END-IF.
043500     IF WS-CM-NOMBRE (IX-COM-A)
043600             EQUAL WS-TG-COMERCIO (WS-CANT-GASTOS)
043700         GO TO 1550-ACTUALIZAR-COMERCIO
043800     END-IF.
043900     SET IX-COM-A UP BY 1.
044000     GO TO 1510-BUSCAR-COMERCIO.
044100 1520-AGREGAR-COMERCIO.
044200     IF WS-CANT-COMERCIOS-VISTOS GREATER OR EQUAL 200
044300         GO TO 1500-ACUM-COMERCIO-FIN
044400     END-IF.
044500     ADD 1 TO WS-CANT-COMERCIOS-VISTOS.
044600     SET IX-COM-A TO WS-CANT-COMERCIOS-VISTOS.
044700     MOVE WS-TG-COMERCIO (WS-CANT-GASTOS)
044800         TO WS-CM-NOMBRE (IX-COM-A).
044900     MOVE ZERO TO WS-CM-CANT-TRANSAC (IX-COM-A).
045000     MOVE ZERO TO WS-CM-SUMA-MONTO (IX-COM-A).
045100     MOVE ZERO TO WS-CM-CANT-MESES (IX-COM-A).
045200 1550-ACTUALIZAR-COMERCIO.
045300     ADD 1 TO WS-CM-CANT-TRANSAC (IX-COM-A).
045400     ADD WS-TG-MONTO (WS-CANT-GASTOS)
045500         TO WS-CM-SUMA-MONTO (IX-COM-A).
045600     SET WS-SW-COINCIDE-MES TO 'N'.
045700     SET IX-COM-MES TO 1.
045800 1560-BUSCAR-MES-COMERCIO.
045900     IF IX-COM-MES GREATER WS-CM-CANT-MESES (IX-COM-A)
046000         GO TO 1570-AGREGAR-MES-COMERCIO
046100     END-IF.
046200     IF WS-CM-MES-VISTO (IX-COM-A IX-COM-MES)
046300                        EQUAL WS-TG-MES (WS-CANT-GASTOS)
046400         GO TO 1500-ACUM-COMERCIO-FIN
046500     END-IF.
046600     SET IX-COM-MES UP BY 1.
046700     GO TO 1560-BUSCAR-MES-COMERCIO.
046800 1570-AGREGAR-MES-COMERCIO.
046900     IF WS-CM-CANT-MESES (IX-COM-A) GREATER OR EQUAL 40
047000         GO TO 1500-ACUM-COMERCIO-FIN
047100     END-IF.
047200     ADD 1 TO WS-CM-CANT-MESES (IX-COM-A).
047300     SET IX-COM-MES TO WS-CM-CANT-MESES (IX-COM-A).
047400     MOVE WS-TG-MES (WS-CANT-GASTOS)
047500         TO WS-CM-MES-VISTO (IX-COM-A IX-COM-MES).
047600 1500-ACUM-COMERCIO-FIN.
047700     EXIT.
047800
047900*----------------------------------------------------------------*
048000*  ACUMULA EL TOTAL DEL DIA DE LA FILA ACTUAL, SOLO SI CAE EN EL
048100*  MES OBJETIVO RECIBIDO, PARA EL DETECTOR DE PICO DIARIO.
048200*----------------------------------------------------------------*
048300 1600-ACUM-DIA.
048400     IF WS-TG-MES (WS-CANT-GASTOS) NOT EQUAL LK-ANOM-MES-OBJETIVO
048500         GO TO 1600-ACUM-DIA-FIN
048600     END-IF.
048700     SET IX-DIA-A TO 1.
048800 1610-BUSCAR-DIA.
048900     IF IX-DIA-A GREATER WS-CANT-DIAS-VISTOS
049000         GO TO 1620-AGREGAR-DIA
049100     END-IF.
049200     IF WS-DI-FECHA (IX-DIA-A) EQUAL WS-TG-FECHA (WS-CANT-GASTOS)
049300         ADD WS-TG-MONTO (WS-CANT-GASTOS)
049400             TO WS-DI-TOTAL (IX-DIA-A)
049500         GO TO 1600-ACUM-DIA-FIN
049600     END-IF.
049700     SET IX-DIA-A UP BY 1.
049800     GO TO 1610-BUSCAR-DIA.
049900 1620-AGREGAR-DIA.
050000     IF WS-CANT-DIAS-VISTOS GREATER OR EQUAL 31
050100         GO TO 1600-ACUM-DIA-FIN
050200     END-IF.
050300     ADD 1 TO WS-CANT-DIAS-VISTOS.
050400     SET IX-DIA-A TO WS-CANT-DIAS-VISTOS.
050500     MOVE WS-TG-FECHA (WS-CANT-GASTOS) TO WS-DI-FECHA (IX-DIA-A).
050600     MOVE WS-TG-MONTO (WS-CANT-GASTOS) TO WS-DI-TOTAL (IX-DIA-A).
050700 1600-ACUM-DIA-FIN.
050800     EXIT.
050900
051000*----------------------------------------------------------------*
051100*  9000-  CIERRA EL ALMACEN.  LK-ANOM-CANT-HALLAZGOS YA QUEDO
051200*  ARMADO POR 8000-COMBINAR-HALLAZGOS.
051300*----------------------------------------------------------------*
051400 9000-FINALIZAR-PROGRAMA.
051500     CLOSE ENT-TXNSTORE.
051600 9000-FINALIZAR-PROGRAMA-FIN.
051700     EXIT.
051800
051900*----------------------------------------------------------------*
052000*  8000-  COPIA TODOS LOS HALLAZGOS DE WS-TAB-HALLAZGOS A LA
052100*  TABLA DE SALIDA DEL LLAMADOR, EN EL ORDEN EN QUE SE
052200*  PRODUJERON (DETECTOR 1, LUEGO 2, 3 Y 4).  230424 SUR TP2-070:
052300*  YA NO SE RECORTA A UN TOPE COMBINADO - LOS DETECTORES 1 Y 3
052400*  YA VIENEN TOPEADOS EN 10 CADA UNO POR SU CUENTA, Y LOS
052500*  DETECTORES 2 Y 4 NO TIENEN TOPE (VER WS-TAB-HALLAZGOS, 62
052600*  SLOTS, PEOR CASO 10+11+10+31).
052700*----------------------------------------------------------------*
052800 8000-COMBINAR-HALLAZGOS.
052900     MOVE ZERO TO WS-CANT-EN-COMBINADO.
053000     SET IX-HZ-A TO 1.
053100 8010-COPIAR-HALLAZGO.
053200     IF IX-HZ-A GREATER WS-CANT-HALLADAS
053300         GO TO 8000-COMBINAR-HALLAZGOS-FIN
053400     END-IF.
053500     ADD 1 TO WS-CANT-EN-COMBINADO.
053600     SET IX-LK-SAL TO WS-CANT-EN-COMBINADO.
053700     MOVE WS-HZ-TIPO (IX-HZ-A) TO LK-ANOM-TIPO (IX-LK-SAL).
053800     MOVE WS-HZ-SEVERIDAD (IX-HZ-A)
053900         TO LK-ANOM-SEVERIDAD (IX-LK-SAL).
054000     MOVE WS-HZ-COMERCIO (IX-HZ-A)
054100         TO LK-ANOM-COMERCIO (IX-LK-SAL).
054200     MOVE WS-HZ-CATEGORIA (IX-HZ-A)
054300         TO LK-ANOM-CATEGORIA (IX-LK-SAL).
054400     MOVE WS-HZ-FECHA (IX-HZ-A) TO LK-ANOM-FECHA (IX-LK-SAL).
054500     MOVE WS-HZ-MES (IX-HZ-A) TO LK-ANOM-MES (IX-LK-SAL).
054600     MOVE WS-HZ-MONTO-1 (IX-HZ-A) TO LK-ANOM-MONTO-1 (IX-LK-SAL).
054700     MOVE WS-HZ-MONTO-2 (IX-HZ-A) TO LK-ANOM-MONTO-2 (IX-LK-SAL).
054800     MOVE WS-HZ-CRECIMIENTO-PCT (IX-HZ-A)
054900         TO LK-ANOM-CRECIMIENTO-PCT (IX-LK-SAL).
055000     MOVE WS-HZ-MENSAJE (IX-HZ-A) TO LK-ANOM-MENSAJE (IX-LK-SAL).
055100     SET IX-HZ-A UP BY 1.
055200     GO TO 8010-COPIAR-HALLAZGO.
055300 8000-COMBINAR-HALLAZGOS-FIN.
055400     MOVE WS-CANT-EN-COMBINADO TO LK-ANOM-CANT-HALLAZGOS.
055500     EXIT.
055600
055700*----------------------------------------------------------------*
055800*  2000-  DETECTOR 1: VALOR ATIPICO POR PERCENTIL 95 DENTRO DE
055900*  LA CATEGORIA (CATEGORIAS CON 5 O MAS GASTOS SOLAMENTE).
056000*----------------------------------------------------------------*
056100 2000-DETECTAR-PERCENTIL.
056200     IF WS-CANT-HALLADAS-D1 GREATER OR EQUAL WS-TOPE-HALLAZGOS
056300         GO TO 2000-DETECTAR-PERCENTIL-FIN
056400     END-IF.
056500     SET IX-CAT-A TO 1.
056600 2010-SIGUIENTE-CATEGORIA.
056700     IF IX-CAT-A GREATER WS-CANT-CATEGORIAS-VISTAS
056800         GO TO 2000-DETECTAR-PERCENTIL-FIN
056900     END-IF.
057000     IF WS-CANT-HALLADAS-D1 GREATER OR EQUAL WS-TOPE-HALLAZGOS
057100         GO TO 2000-DETECTAR-PERCENTIL-FIN
057200     END-IF.
057300     IF WS-CA-CANT-TRANSAC (IX-CAT-A) LESS THAN 5
057400         GO TO 2090-CATEGORIA-SIGUIENTE
057500     END-IF.
057600     PERFORM 2100-ARMAR-ARREGLO-CATEGORIA
057700         THRU 2100-ARMAR-ARREGLO-CATEGORIA-FIN.
057800     PERFORM 2200-ORDENAR-ARREGLO
057900         THRU 2200-ORDENAR-ARREGLO-FIN.
058000     PERFORM 2300-CALCULAR-P95
058100         THRU 2300-CALCULAR-P95-FIN.
058200     PERFORM 2400-MARCAR-ATIPICOS
058300         THRU 2400-MARCAR-ATIPICOS-FIN.
058400 2090-CATEGORIA-SIGUIENTE.
058500     SET IX-CAT-A UP BY 1.
058600     GO TO 2010-SIGUIENTE-CATEGORIA.
058700 2000-DETECTAR-PERCENTIL-FIN.
058800     EXIT.
058900
059000 2100-ARMAR-ARREGLO-CATEGORIA.
059100     MOVE ZERO TO WS-CANT-EN-ARREGLO.
059200     SET IX-TG-A TO 1.
059300 2110-COPIAR-VALOR.
059400     IF IX-TG-A GREATER WS-CANT-GASTOS
059500         GO TO 2100-ARMAR-ARREGLO-CATEGORIA-FIN
059600     END-IF.
059700     IF WS-TG-CATEGORIA (IX-TG-A) EQUAL WS-CA-NOMBRE (IX-CAT-A)
059800         ADD 1 TO WS-CANT-EN-ARREGLO
059900         MOVE WS-TG-MONTO (IX-TG-A)
060000             TO WS-AO-VALOR (WS-CANT-EN-ARREGLO)
060100     END-IF.
060200     SET IX-TG-A UP BY 1.
060300     GO TO 2110-COPIAR-VALOR.
060400 2100-ARMAR-ARREGLO-CATEGORIA-FIN.
060500     EXIT.
060600
060700*----------------------------------------------------------------*
060800*  ORDENAMIENTO POR BURBUJA DEL ARREGLO DE TRABAJO (TABLA CHICA,
060900*  NO HACE FALTA UN METODO MAS FINO).
061000*----------------------------------------------------------------*
061100 2200-ORDENAR-ARREGLO.
061200     IF WS-CANT-EN-ARREGLO LESS THAN 2
061300         GO TO 2200-ORDENAR-ARREGLO-FIN
061400     END-IF.
061500     SET IX-AO-A TO 1.
061600 2210-PASADA-EXTERNA.
061700     IF IX-AO-A GREATER OR EQUAL WS-CANT-EN-ARREGLO
061800         GO TO 2200-ORDENAR-ARREGLO-FIN
061900     END-IF.
062000     SET IX-AO-B TO 1.
062100 2220-PASADA-INTERNA.
062200     IF IX-AO-B GREATER OR EQUAL WS-CANT-EN-ARREGLO
062300         GO TO 2290-FIN-PASADA-EXTERNA
062400     END-IF.
062500     IF WS-AO-VALOR (IX-AO-B) GREATER WS-AO-VALOR (IX-AO-B + 1)
062600         PERFORM 2230-INTERCAMBIAR
062700             THRU 2230-INTERCAMBIAR-FIN
062800     END-IF.
062900     SET IX-AO-B UP BY 1.
063000     GO TO 2220-PASADA-INTERNA.
063100 2230-INTERCAMBIAR.
063200     MOVE WS-AO-VALOR (IX-AO-B) TO WS-CP-VALOR-BAJO.
063300     MOVE WS-AO-VALOR (IX-AO-B + 1) TO WS-AO-VALOR (IX-AO-B).
063400     MOVE WS-CP-VALOR-BAJO TO WS-AO-VALOR (IX-AO-B + 1).
063500 2230-INTERCAMBIAR-FIN.
063600     EXIT.
063700 2290-FIN-PASADA-EXTERNA.
063800     SET IX-AO-A UP BY 1.
063900     GO TO 2210-PASADA-EXTERNA.
064000 2200-ORDENAR-ARREGLO-FIN.
064100     EXIT.
064200
064300*----------------------------------------------------------------*
064400*  PERCENTIL 95 POR INTERPOLACION LINEAL SOBRE EL ARREGLO YA
064500*  ORDENADO.  INDICE = (N-1) * 0,95 ; VALOR = V(BAJO)*(1-PESO) +
064600*  V(ALTO)*PESO.  SUBINDICES COBOL BASE 1, SUMAR 1 AL TRUNCAR.
064700*----------------------------------------------------------------*
064800 2300-CALCULAR-P95.
064900     COMPUTE WS-CP-INDICE =
065000             (WS-CANT-EN-ARREGLO - 1) * 0.95.
065100     MOVE WS-CP-INDICE TO WS-CP-INDICE-ENTERO.
065200     COMPUTE WS-CP-PESO = WS-CP-INDICE - WS-CP-INDICE-ENTERO.
065300     COMPUTE WS-CP-UNO-MENOS-PESO = 1 - WS-CP-PESO.
065400     COMPUTE WS-CP-INDICE-SUP = WS-CP-INDICE-ENTERO + 2.
065500     IF WS-CP-INDICE-SUP GREATER WS-CANT-EN-ARREGLO
065600         MOVE WS-CANT-EN-ARREGLO TO WS-CP-INDICE-SUP
065700     END-IF.
065800     SET IX-AO-A TO WS-CP-INDICE-SUP.
065900     MOVE WS-AO-VALOR (IX-AO-A) TO WS-CP-VALOR-ALTO.
066000     COMPUTE WS-IX-1 = WS-CP-INDICE-ENTERO + 1.
066100     SET IX-AO-A TO WS-IX-1.
066200     MOVE WS-AO-VALOR (IX-AO-A) TO WS-CP-VALOR-BAJO.
066300     COMPUTE WS-CP-P95 ROUNDED =
066400             (WS-CP-VALOR-BAJO * WS-CP-UNO-MENOS-PESO) +
066500             (WS-CP-VALOR-ALTO * WS-CP-PESO).
066600 2300-CALCULAR-P95-FIN.
066700     EXIT.
066800
066900 2400-MARCAR-ATIPICOS.
067000     SET IX-TG-A TO 1.
067100 2410-PROBAR-FILA.
067200     IF IX-TG-A GREATER WS-CANT-GASTOS
067300         GO TO 2400-MARCAR-ATIPICOS-FIN
067400     END-IF.
067500     IF WS-CANT-HALLADAS-D1 GREATER OR EQUAL WS-TOPE-HALLAZGOS
067600         GO TO 2400-MARCAR-ATIPICOS-FIN
067700     END-IF.
067800     IF WS-TG-CATEGORIA (IX-TG-A) EQUAL WS-CA-NOMBRE (IX-CAT-A)
067900       AND WS-TG-MONTO (IX-TG-A) GREATER WS-CP-P95
068000         PERFORM 2500-EMITIR-HALLAZGO-PERCENTIL
068100             THRU 2500-EMITIR-HALLAZGO-PERCENTIL-FIN
068200     END-IF.
068300     SET IX-TG-A UP BY 1.
068400     GO TO 2410-PROBAR-FILA.
068500 2400-MARCAR-ATIPICOS-FIN.
068600     EXIT.
068700
068800 2500-EMITIR-HALLAZGO-PERCENTIL.
068900     ADD 1 TO WS-CANT-HALLADAS-D1.
069000     ADD 1 TO WS-CANT-HALLADAS.
069100     SET IX-HZ-A TO WS-CANT-HALLADAS.
069200     MOVE 'high_transaction_within_category'
069300         TO WS-HZ-TIPO (IX-HZ-A).
069400     MOVE 'medium' TO WS-HZ-SEVERIDAD (IX-HZ-A).
069500     MOVE WS-TG-COMERCIO (IX-TG-A)
069600         TO WS-HZ-COMERCIO (IX-HZ-A).
069700     MOVE WS-TG-CATEGORIA (IX-TG-A)
069800         TO WS-HZ-CATEGORIA (IX-HZ-A).
069900     MOVE WS-TG-FECHA (IX-TG-A) TO WS-HZ-FECHA (IX-HZ-A).
070000     MOVE WS-TG-MES (IX-TG-A) TO WS-HZ-MES (IX-HZ-A).
070100     MOVE WS-TG-MONTO (IX-TG-A) TO WS-HZ-MONTO-1 (IX-HZ-A).
070200     MOVE WS-CP-P95 TO WS-HZ-MONTO-2 (IX-HZ-A).
070300     MOVE ZERO TO WS-HZ-CRECIMIENTO-PCT (IX-HZ-A).
070400     STRING 'High transaction in ' DELIMITED BY SIZE
070500            WS-TG-CATEGORIA (IX-TG-A) DELIMITED BY SPACE
070600            ' above the 95th percentile for this category.'
070700                 DELIMITED BY SIZE
070800         INTO WS-HZ-MENSAJE (IX-HZ-A).
070900 2500-EMITIR-HALLAZGO-PERCENTIL-FIN.
071000     EXIT.
071100
071200*----------------------------------------------------------------*
071300*  3000-  DETECTOR 2: CRECIMIENTO DE LA CATEGORIA EN EL MES
071400*  OBJETIVO CONTRA EL PROMEDIO DE LOS DEMAS MESES.  230424 SUR
071500*  TP2-070: ESTE DETECTOR NO LLEVA TOPE PROPIO (A LO SUMO UNO POR
071600*  CATEGORIA, 11 COMO MAXIMO) - EL TOPE DE 10 ES SOLO PARA LOS
071700*  DETECTORES 1 Y 3.
071800*----------------------------------------------------------------*
071900 3000-DETECTAR-CRECIMIENTO.
072000     SET IX-CAT-A TO 1.
072100 3010-SIGUIENTE-CATEGORIA.
072200     IF IX-CAT-A GREATER WS-CANT-CATEGORIAS-VISTAS
072300         GO TO 3000-DETECTAR-CRECIMIENTO-FIN
072400     END-IF.
072500     PERFORM 3100-CALCULAR-ACTUAL-Y-BASE
072600         THRU 3100-CALCULAR-ACTUAL-Y-BASE-FIN.
072700     IF WS-CR-ACTUAL GREATER ZERO
072800       AND WS-CR-CANT-HISTORICO GREATER ZERO
072900       AND WS-CR-BASE GREATER ZERO
073000         PERFORM 3200-PROBAR-UMBRAL-CRECIMIENTO
073100             THRU 3200-PROBAR-UMBRAL-CRECIMIENTO-FIN
073200     END-IF.
073300     SET IX-CAT-A UP BY 1.
073400     GO TO 3010-SIGUIENTE-CATEGORIA.
073500 3000-DETECTAR-CRECIMIENTO-FIN.
073600     EXIT.
073700
073800 3100-CALCULAR-ACTUAL-Y-BASE.
073900     MOVE ZERO TO WS-CR-ACTUAL WS-CR-SUMA-HISTORICO.
074000     MOVE ZERO TO WS-CR-CANT-HISTORICO WS-CR-BASE.
074100     SET IX-MES-A TO 1.
074200 3110-PROBAR-MES.
074300     IF IX-MES-A GREATER WS-CANT-MESES-VISTOS
074400         GO TO 3120-PROMEDIAR-HISTORICO
074500     END-IF.
074600     IF WS-ME-CATEGORIA (IX-MES-A)
074700             NOT EQUAL WS-CA-NOMBRE (IX-CAT-A)
074800         GO TO 3190-MES-SIGUIENTE
074900     END-IF.
075000     IF WS-ME-MES (IX-MES-A) EQUAL LK-ANOM-MES-OBJETIVO
075100         MOVE WS-ME-TOTAL (IX-MES-A) TO WS-CR-ACTUAL
075200     ELSE
075300         IF WS-ME-TOTAL (IX-MES-A) GREATER ZERO
075400             ADD 1 TO WS-CR-CANT-HISTORICO
075500             ADD WS-ME-TOTAL (IX-MES-A) TO WS-CR-SUMA-HISTORICO
075600         END-IF
075700     END-IF.
075800 3190-MES-SIGUIENTE.
075900     SET IX-MES-A UP BY 1.
076000     GO TO 3110-PROBAR-MES.
076100 3120-PROMEDIAR-HISTORICO.
076200     IF WS-CR-CANT-HISTORICO GREATER ZERO
076300         COMPUTE WS-CR-BASE ROUNDED =
076400                 WS-CR-SUMA-HISTORICO / WS-CR-CANT-HISTORICO
076500     END-IF.
076600 3100-CALCULAR-ACTUAL-Y-BASE-FIN.
076700     EXIT.
076800
076900 3200-PROBAR-UMBRAL-CRECIMIENTO.
077000     COMPUTE WS-CR-RATIO ROUNDED = WS-CR-ACTUAL / WS-CR-BASE.
077100     COMPUTE WS-CR-DIFERENCIA = WS-CR-ACTUAL - WS-CR-BASE.
077200     IF WS-CR-RATIO GREATER 1.3
077300       AND WS-CR-DIFERENCIA GREATER 100.00
077400         PERFORM 3300-EMITIR-HALLAZGO-CRECIMIENTO
077500             THRU 3300-EMITIR-HALLAZGO-CRECIMIENTO-FIN
077600     END-IF.
077700 3200-PROBAR-UMBRAL-CRECIMIENTO-FIN.
077800     EXIT.
077900
078000 3300-EMITIR-HALLAZGO-CRECIMIENTO.
078100     COMPUTE WS-CR-PORCENTAJE ROUNDED = (WS-CR-RATIO - 1) * 100.
078200     COMPUTE WS-CR-PORC-ENTERO = (WS-CR-RATIO - 1) * 100.
078300     MOVE WS-CR-PORC-ENTERO TO WS-CR-PORC-ENTERO-ED.
078400     ADD 1 TO WS-CANT-HALLADAS-D2.
078500     ADD 1 TO WS-CANT-HALLADAS.
078600     SET IX-HZ-A TO WS-CANT-HALLADAS.
078700     MOVE 'category_growth_vs_history'
078800         TO WS-HZ-TIPO (IX-HZ-A).
078900     MOVE 'high' TO WS-HZ-SEVERIDAD (IX-HZ-A).
079000     MOVE SPACES TO WS-HZ-COMERCIO (IX-HZ-A).
079100     MOVE WS-CA-NOMBRE (IX-CAT-A)
079200         TO WS-HZ-CATEGORIA (IX-HZ-A).
079300     MOVE SPACES TO WS-HZ-FECHA (IX-HZ-A).
079400     MOVE LK-ANOM-MES-OBJETIVO TO WS-HZ-MES (IX-HZ-A).
079500     MOVE WS-CR-ACTUAL TO WS-HZ-MONTO-1 (IX-HZ-A).
079600     MOVE WS-CR-BASE TO WS-HZ-MONTO-2 (IX-HZ-A).
079700     MOVE WS-CR-PORCENTAJE TO WS-HZ-CRECIMIENTO-PCT (IX-HZ-A).
079800     STRING 'Category ' DELIMITED BY SIZE
079900            WS-CA-NOMBRE (IX-CAT-A) DELIMITED BY SPACE
080000            ' grew about ' DELIMITED BY SIZE
080100            WS-CR-PORC-ENTERO-ED DELIMITED BY SIZE
080200            '% versus its historical average.' DELIMITED BY SIZE
080300         INTO WS-HZ-MENSAJE (IX-HZ-A).
080400 3300-EMITIR-HALLAZGO-CRECIMIENTO-FIN.
080500     EXIT.
080600
080700*----------------------------------------------------------------*
080800*  4000-  DETECTOR 3: POSIBLE SUSCRIPCION RECURRENTE POR
080900*  COMERCIO (3 O MAS GASTOS EN 3 O MAS MESES DISTINTOS, DESVIO
081000*  RELATIVO MAXIMO NO SUPERIOR A 0,15).
081100*----------------------------------------------------------------*
081200 4000-DETECTAR-RECURRENTE.
081300     SET IX-COM-A TO 1.
081400 4010-SIGUIENTE-COMERCIO.
081500     IF IX-COM-A GREATER WS-CANT-COMERCIOS-VISTOS
081600         GO TO 4000-DETECTAR-RECURRENTE-FIN
081700     END-IF.
081800     IF WS-CANT-HALLADAS-D3 GREATER OR EQUAL WS-TOPE-HALLAZGOS
081900         GO TO 4000-DETECTAR-RECURRENTE-FIN
082000     END-IF.
082100     IF WS-CM-CANT-TRANSAC (IX-COM-A) LESS THAN 3
082200       OR WS-CM-CANT-MESES (IX-COM-A) LESS THAN 3
082300         GO TO 4090-COMERCIO-SIGUIENTE
082400     END-IF.
082500     COMPUTE WS-RC-PROMEDIO ROUNDED =
082600             WS-CM-SUMA-MONTO (IX-COM-A) /
082700             WS-CM-CANT-TRANSAC (IX-COM-A).
082800     IF WS-RC-PROMEDIO GREATER ZERO
082900         PERFORM 4100-CALCULAR-DESVIO-MAXIMO
083000             THRU 4100-CALCULAR-DESVIO-MAXIMO-FIN
083100         IF WS-RC-DESVIO-MAXIMO LESS OR EQUAL 0.15
083200             PERFORM 4200-EMITIR-HALLAZGO-RECURRENTE
083300                 THRU 4200-EMITIR-HALLAZGO-RECURRENTE-FIN
083400         END-IF
083500     END-IF.
083600 4090-COMERCIO-SIGUIENTE.
083700     SET IX-COM-A UP BY 1.
083800     GO TO 4010-SIGUIENTE-COMERCIO.
083900 4000-DETECTAR-RECURRENTE-FIN.
084000     EXIT.
084100
084200 4100-CALCULAR-DESVIO-MAXIMO.
084300     MOVE ZERO TO WS-RC-DESVIO-MAXIMO.
084400     SET IX-TG-A TO 1.
084500 4110-PROBAR-FILA.
084600     IF IX-TG-A GREATER WS-CANT-GASTOS
084700         GO TO 4100-CALCULAR-DESVIO-MAXIMO-FIN
084800     END-IF.
084900     IF WS-TG-COMERCIO (IX-TG-A) NOT EQUAL WS-CM-NOMBRE (IX-COM-A)
085000         GO TO 4190-FILA-SIGUIENTE
085100     END-IF.
085200     COMPUTE WS-RC-DESVIO =
085300             WS-TG-MONTO (IX-TG-A) - WS-RC-PROMEDIO.
085400     IF WS-RC-DESVIO LESS THAN ZERO
085500         COMPUTE WS-RC-DESVIO-ABS = ZERO - WS-RC-DESVIO
085600     ELSE
085700         MOVE WS-RC-DESVIO TO WS-RC-DESVIO-ABS
085800     END-IF.
085900     COMPUTE WS-RC-DESVIO-REL ROUNDED =
086000             WS-RC-DESVIO-ABS / WS-RC-PROMEDIO.
086100     IF WS-RC-DESVIO-REL GREATER WS-RC-DESVIO-MAXIMO
086200         MOVE WS-RC-DESVIO-REL TO WS-RC-DESVIO-MAXIMO
086300     END-IF.
086400 4190-FILA-SIGUIENTE.
086500     SET IX-TG-A UP BY 1.
086600     GO TO 4110-PROBAR-FILA.
086700 4100-CALCULAR-DESVIO-MAXIMO-FIN.
086800     EXIT.
086900
087000 4200-EMITIR-HALLAZGO-RECURRENTE.
087100     MOVE WS-CM-CANT-MESES (IX-COM-A) TO WS-RC-CANT-MESES-ED.
087200     ADD 1 TO WS-CANT-HALLADAS-D3.
087300     ADD 1 TO WS-CANT-HALLADAS.
087400     SET IX-HZ-A TO WS-CANT-HALLADAS.
087500     MOVE 'possible_recurring_subscription'
087600         TO WS-HZ-TIPO (IX-HZ-A).
087700     MOVE 'medium' TO WS-HZ-SEVERIDAD (IX-HZ-A).
087800     MOVE WS-CM-NOMBRE (IX-COM-A) TO WS-HZ-COMERCIO (IX-HZ-A).
087900     MOVE SPACES TO WS-HZ-CATEGORIA (IX-HZ-A).
088000     MOVE SPACES TO WS-HZ-FECHA (IX-HZ-A).
088100     MOVE LK-ANOM-MES-OBJETIVO TO WS-HZ-MES (IX-HZ-A).
088200     MOVE WS-RC-PROMEDIO TO WS-HZ-MONTO-1 (IX-HZ-A).
088300     MOVE WS-CM-CANT-MESES (IX-COM-A)
088400         TO WS-HZ-MONTO-2 (IX-HZ-A).
088500     MOVE ZERO TO WS-HZ-CRECIMIENTO-PCT (IX-HZ-A).
088600     STRING 'Merchant ' DELIMITED BY SIZE
088700            WS-CM-NOMBRE (IX-COM-A) DELIMITED BY SPACE
088800            ' looks like a recurring subscription across '
088900                 DELIMITED BY SIZE
089000            WS-RC-CANT-MESES-ED DELIMITED BY SIZE
089100            ' months.' DELIMITED BY SIZE
089200         INTO WS-HZ-MENSAJE (IX-HZ-A).
089300 4200-EMITIR-HALLAZGO-RECURRENTE-FIN.
089400     EXIT.
089500
089600*----------------------------------------------------------------*
089700*  5000-  DETECTOR 4: PICO DE GASTO EN UN SOLO DIA DEL MES
089800*  OBJETIVO (5 O MAS DIAS DISTINTOS, TOTAL > MEDIA + 2*DESVIO
089900*  ESTANDAR POBLACIONAL Y TOTAL > 1,5 * MEDIA).  230424 SUR
090000*  TP2-070: SIN TOPE PROPIO - A LO SUMO UN HALLAZGO POR DIA DEL
090100*  MES OBJETIVO (31 COMO MAXIMO).
090200*----------------------------------------------------------------*
090300 5000-DETECTAR-PICO-DIARIO.
090400     IF WS-CANT-DIAS-VISTOS LESS THAN 5
090500         GO TO 5000-DETECTAR-PICO-DIARIO-FIN
090600     END-IF.
090700     PERFORM 5100-CALCULAR-MEDIA-Y-DESVIO
090800         THRU 5100-CALCULAR-MEDIA-Y-DESVIO-FIN.
090900     IF WS-PI-DESVIO-ESTANDAR EQUAL ZERO
091000         GO TO 5000-DETECTAR-PICO-DIARIO-FIN
091100     END-IF.
091200     COMPUTE WS-PI-UMBRAL =
091300             WS-PI-PROMEDIO + (2 * WS-PI-DESVIO-ESTANDAR).
091400     COMPUTE WS-PI-UMBRAL-1-5 ROUNDED = WS-PI-PROMEDIO * 1.5.
091500     PERFORM 5300-ORDENAR-DIAS
091600         THRU 5300-ORDENAR-DIAS-FIN.
091700     SET IX-DIA-A TO 1.
091800 5010-PROBAR-DIA.
091900     IF IX-DIA-A GREATER WS-CANT-DIAS-VISTOS
092000         GO TO 5000-DETECTAR-PICO-DIARIO-FIN
092100     END-IF.
092200     IF WS-DI-TOTAL (IX-DIA-A) GREATER WS-PI-UMBRAL
092300       AND WS-DI-TOTAL (IX-DIA-A) GREATER WS-PI-UMBRAL-1-5
092400         PERFORM 5400-EMITIR-HALLAZGO-PICO
092500             THRU 5400-EMITIR-HALLAZGO-PICO-FIN
092600     END-IF.
092700     SET IX-DIA-A UP BY 1.
092800     GO TO 5010-PROBAR-DIA.
092900 5000-DETECTAR-PICO-DIARIO-FIN.
093000     EXIT.
093100
093200 5100-CALCULAR-MEDIA-Y-DESVIO.
093300     MOVE ZERO TO WS-PI-SUMA-TOTAL WS-PI-SUMA-CUADRADOS.
093400     SET IX-DIA-A TO 1.
093500 5110-SUMAR-DIA.
093600     IF IX-DIA-A GREATER WS-CANT-DIAS-VISTOS
093700         GO TO 5120-CALCULAR-PROMEDIO
093800     END-IF.
093900     ADD WS-DI-TOTAL (IX-DIA-A) TO WS-PI-SUMA-TOTAL.
094000     SET IX-DIA-A UP BY 1.
094100     GO TO 5110-SUMAR-DIA.
094200 5120-CALCULAR-PROMEDIO.
094300     COMPUTE WS-PI-PROMEDIO ROUNDED =
094400             WS-PI-SUMA-TOTAL / WS-CANT-DIAS-VISTOS.
094500     SET IX-DIA-A TO 1.
094600 5130-SUMAR-CUADRADO.
094700     IF IX-DIA-A GREATER WS-CANT-DIAS-VISTOS
094800         GO TO 5140-CALCULAR-VARIANZA
094900     END-IF.
095000     COMPUTE WS-PI-DIFERENCIA =
095100             WS-DI-TOTAL (IX-DIA-A) - WS-PI-PROMEDIO.
095200     ADD WS-PI-DIFERENCIA * WS-PI-DIFERENCIA
095300         TO WS-PI-SUMA-CUADRADOS.
095400     SET IX-DIA-A UP BY 1.
095500     GO TO 5130-SUMAR-CUADRADO.
095600 5140-CALCULAR-VARIANZA.
095700     COMPUTE WS-PI-VARIANZA ROUNDED =
095800             WS-PI-SUMA-CUADRADOS / WS-CANT-DIAS-VISTOS.
095900     MOVE WS-PI-VARIANZA TO WS-RZ-ARGUMENTO.
096000     PERFORM 5500-RAIZ-CUADRADA THRU 5500-RAIZ-CUADRADA-FIN.
096100     MOVE WS-RZ-ESTIMADO TO WS-PI-DESVIO-ESTANDAR.
096200 5100-CALCULAR-MEDIA-Y-DESVIO-FIN.
096300     EXIT.
096400
096500*----------------------------------------------------------------*
096600*  RAIZ CUADRADA POR EL METODO DE NEWTON.  ARRANCA CON LA MITAD
096700*  DEL ARGUMENTO Y REFINA HASTA 20 ITERACIONES O CONVERGENCIA.
096800*----------------------------------------------------------------*
096900 5500-RAIZ-CUADRADA.
097000     IF WS-RZ-ARGUMENTO EQUAL ZERO
097100         MOVE ZERO TO WS-RZ-ESTIMADO
097200         GO TO 5500-RAIZ-CUADRADA-FIN
097300     END-IF.
097400     COMPUTE WS-RZ-ESTIMADO = WS-RZ-ARGUMENTO / 2.
097500     MOVE ZERO TO WS-RZ-CONTADOR-ITER.
097600 5510-ITERAR.
097700     ADD 1 TO WS-RZ-CONTADOR-ITER.
097800     IF WS-RZ-CONTADOR-ITER GREATER WS-RZ-TOPE-ITERACIONES
097900         GO TO 5500-RAIZ-CUADRADA-FIN
098000     END-IF.
098100     MOVE WS-RZ-ESTIMADO TO WS-RZ-ESTIMADO-ANT.
098200     COMPUTE WS-RZ-ESTIMADO ROUNDED =
098300             (WS-RZ-ESTIMADO-ANT +
098400              (WS-RZ-ARGUMENTO / WS-RZ-ESTIMADO-ANT)) / 2.
098500     IF WS-RZ-ESTIMADO EQUAL WS-RZ-ESTIMADO-ANT
098600         GO TO 5500-RAIZ-CUADRADA-FIN
098700     END-IF.
098800     GO TO 5510-ITERAR.
098900 5500-RAIZ-CUADRADA-FIN.
099000     EXIT.
099100
099200*----------------------------------------------------------------*
099300*  ORDENA LA TABLA DE DIAS POR FECHA ASCENDENTE (ORDEN EXIGIDO
099400*  POR LA NORMA PARA LOS HALLAZGOS DE PICO DIARIO).
099500*----------------------------------------------------------------*
099600 5300-ORDENAR-DIAS.
099700     IF WS-CANT-DIAS-VISTOS LESS THAN 2
099800         GO TO 5300-ORDENAR-DIAS-FIN
099900     END-IF.
100000     SET IX-DIA-A TO 1.
100100 5310-PASADA-EXTERNA.
100200     IF IX-DIA-A GREATER OR EQUAL WS-CANT-DIAS-VISTOS
100300         GO TO 5300-ORDENAR-DIAS-FIN
100400     END-IF.
100500     SET IX-DIA-B TO 1.
100600 5320-PASADA-INTERNA.
100700     IF IX-DIA-B GREATER OR EQUAL WS-CANT-DIAS-VISTOS
100800         GO TO 5390-FIN-PASADA-EXTERNA
100900     END-IF.
101000     IF WS-DI-FECHA (IX-DIA-B) GREATER WS-DI-FECHA (IX-DIA-B + 1)
101100         PERFORM 5330-INTERCAMBIAR-DIAS
101200             THRU 5330-INTERCAMBIAR-DIAS-FIN
101300     END-IF.
101400     SET IX-DIA-B UP BY 1.
101500     GO TO 5320-PASADA-INTERNA.
101600 5330-INTERCAMBIAR-DIAS.
101700     MOVE WS-DI-ENTRADA (IX-DIA-B) TO WS-DI-ENTRADA-TEMP.
101800     MOVE WS-DI-ENTRADA (IX-DIA-B + 1)
101900         TO WS-DI-ENTRADA (IX-DIA-B).
102000     MOVE WS-DI-ENTRADA-TEMP TO WS-DI-ENTRADA (IX-DIA-B + 1).
102100 5330-INTERCAMBIAR-DIAS-FIN.
102200     EXIT.
102300 5390-FIN-PASADA-EXTERNA.
102400     SET IX-DIA-A UP BY 1.
102500     GO TO 5310-PASADA-EXTERNA.
102600 5300-ORDENAR-DIAS-FIN.
102700     EXIT.
102800
102900 5400-EMITIR-HALLAZGO-PICO.
103000     ADD 1 TO WS-CANT-HALLADAS-D4.
103100     ADD 1 TO WS-CANT-HALLADAS.
103200     SET IX-HZ-A TO WS-CANT-HALLADAS.
103300     MOVE 'single_day_spending_spike' TO WS-HZ-TIPO (IX-HZ-A).
103400     MOVE 'high' TO WS-HZ-SEVERIDAD (IX-HZ-A).
103500     MOVE SPACES TO WS-HZ-COMERCIO (IX-HZ-A).
103600     MOVE SPACES TO WS-HZ-CATEGORIA (IX-HZ-A).
103700     MOVE WS-DI-FECHA (IX-DIA-A) TO WS-HZ-FECHA (IX-HZ-A).
103800     MOVE LK-ANOM-MES-OBJETIVO TO WS-HZ-MES (IX-HZ-A).
103900     MOVE WS-DI-TOTAL (IX-DIA-A) TO WS-HZ-MONTO-1 (IX-HZ-A).
104000     MOVE WS-PI-PROMEDIO TO WS-HZ-MONTO-2 (IX-HZ-A).
104100     MOVE ZERO TO WS-HZ-CRECIMIENTO-PCT (IX-HZ-A).
104200     STRING 'Spending on ' DELIMITED BY SIZE
104300            WS-DI-FECHA (IX-DIA-A) DELIMITED BY SIZE
104400            ' is well above the average day for this month.'
104500                 DELIMITED BY SIZE
104600         INTO WS-HZ-MENSAJE (IX-HZ-A).
104700 5400-EMITIR-HALLAZGO-PICO-FIN.
104800     EXIT.
