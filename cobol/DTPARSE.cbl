000100*----------------------------------------------------------------*
000200*  DTPARSE  -  NORMALIZA FECHA DE TRANSACCION A FORMATO AAAA-MM-DD
000300*  LLAMADO DESDE FINBATCH POR CADA FILA DEL EXTRACTO, PROBANDO LOS
000400*  FORMATOS SOPORTADOS EN ORDEN DE PRIORIDAD.
000500*----------------------------------------------------------------*
000600*  FECHA    PROGRAMADOR TICKET   DESCRIPCION
000700*  -------- ----------- -------- --------------------------------
000800*  081789   RGB         TP2-014  VERSION INICIAL - 4 FORMATOS     RB081789
000900*  032290   RGB         TP2-018  AGREGADO MOTIVO DE ERROR         RB032290
001000*  110991   NBG         TP2-025  CORREGIDO RANGO DE DIA 31        NB110991
001100*  061493   CPD         TP2-029  VALIDA AMBOS SEPARADORES         CP061493
001200*  022895   SUR         TP2-034  AGREGADO FORMATO AAAA/MM/DD      SU022895
001300*  092698   NBG         Y2K-001  REVISADO - ANIO YA ES 4 DIGITOS  NB092698
001400*                                EN TODOS LOS FORMATOS, SIN
001500*                                VENTANA DE SIGLO A AJUSTAR
001600*  041201   RGB         TP2-039  MENSAJE ESTANDAR DE ERROR        RB041201
001700*  011504   CPD         TP2-048  LIMPIEZA DE COMENTARIOS          CP011504
001800*----------------------------------------------------------------*
001900 IDENTIFICATION DIVISION.
002000 PROGRAM-ID. DTPARSE.
002100 AUTHOR. R. BALSIMELLI.
002200 INSTALLATION. GRUPO CONSUMOS.
002300 DATE-WRITTEN. 08/17/89.
002400 DATE-COMPILED.
002500 SECURITY. CONFIDENCIAL - USO INTERNO SOLAMENTE.
002600*----------------------------------------------------------------*
002700 ENVIRONMENT DIVISION.
002800 CONFIGURATION SECTION.
002900 SPECIAL-NAMES.
003000     C01 IS TOP-OF-FORM
003100     CLASS DIGITOS IS '0' THRU '9'.
003200*----------------------------------------------------------------*
003300 DATA DIVISION.
003400
003500 WORKING-STORAGE SECTION.
003600*  AREA DE TRABAJO - COPIA LOCAL DE LA FECHA A PROBAR
003700 01  WS-FEC-ENTRADA                  PIC X(10).
003800
003900*  031090 RGB TP2-018 VISTA ISO AAAA-MM-DD (PRIORIDAD 1)
004000 01  WS-FEC-COMO-ISO REDEFINES WS-FEC-ENTRADA.
004100     05  WS-ISO-ANIO                 PIC X(04).
004200     05  WS-ISO-SEP-1                PIC X(01).
004300     05  WS-ISO-MES                  PIC X(02).
004400     05  WS-ISO-SEP-2                PIC X(01).
004500     05  WS-ISO-DIA                  PIC X(02).
004600
004700*  031090 RGB TP2-018 VISTA MM/DD/AAAA O DD/MM/AAAA
004800 01  WS-FEC-COMO-USA REDEFINES WS-FEC-ENTRADA.
004900     05  WS-USA-P1                   PIC X(02).
005000     05  WS-USA-SEP-1                PIC X(01).
005100     05  WS-USA-P2                   PIC X(02).
005200     05  WS-USA-SEP-2                PIC X(01).
005300     05  WS-USA-ANIO                 PIC X(04).
005400
005500*  022895 SUR TP2-034 VISTA AAAA/MM/DD
005600 01  WS-FEC-COMO-YMD REDEFINES WS-FEC-ENTRADA.
005700     05  WS-YMD-ANIO                 PIC X(04).
005800     05  WS-YMD-SEP-1                PIC X(01).
005900     05  WS-YMD-MES                  PIC X(02).
006000     05  WS-YMD-SEP-2                PIC X(01).
006100     05  WS-YMD-DIA                  PIC X(02).
006200
006300 01  WS-VALORES-NUMERICOS.
006400     05  WS-NUM-ANIO                 PIC 9(04) COMP.
006500     05  WS-NUM-MES                  PIC 9(02) COMP.
006600     05  WS-NUM-DIA                  PIC 9(02) COMP.
006700
006800     05  FILLER                    PIC X(05).
006900 01  WS-CONTADORES.
007000     05  WS-CANT-FORMATOS-PROBADOS   PIC 9(02) COMP VALUE ZERO.
007100     05  WS-CANT-FORMATOS-SOPORT     PIC 9(02) COMP VALUE 4.
007200
007300     05  FILLER                    PIC X(05).
007400 01  WS-SALIDA-ARMADA.
007500     05  WS-SAL-ANIO                 PIC 9(04).
007600     05  WS-SAL-GUION-1              PIC X(01) VALUE '-'.
007700     05  WS-SAL-MES                  PIC 9(02).
007800     05  WS-SAL-GUION-2              PIC X(01) VALUE '-'.
007900     05  WS-SAL-DIA                  PIC 9(02).
008000
008100     05  FILLER                    PIC X(05).
008200 01  FILLER                          PIC X(10) VALUE SPACES.
008300
008400 LINKAGE SECTION.
008500 01  LK-PARM-FECHA.
008600     05  LK-FEC-ENTRADA              PIC X(10).
008700     05  LK-FEC-SALIDA               PIC X(10).
008800     05  LK-FEC-INDIC                PIC X(01).
008900         88  LK-FEC-ES-VALIDA            VALUE 'S'.
009000         88  LK-FEC-ES-INVALIDA          VALUE 'N'.
009100     05  LK-FEC-MOTIVO-ERROR         PIC X(40).
009200     05  FILLER                      PIC X(05).
009300*----------------------------------------------------------------*
009400 PROCEDURE DIVISION USING LK-PARM-FECHA.
009500*----------------------------------------------------------------*
009600 0000-CONTROL-PRINCIPAL.
009700
009800     PERFORM 1000-INICIAR-PROGRAMA
009900        THRU 1000-INICIAR-PROGRAMA-FIN.
010000
010100     PERFORM 2000-PROBAR-FORMATOS
010200        THRU 2000-PROBAR-FORMATOS-FIN.
010300
010400     PERFORM 3000-FINALIZAR-PROGRAMA
010500        THRU 3000-FINALIZAR-PROGRAMA-FIN.
010600
010700     EXIT PROGRAM.
010800*----------------------------------------------------------------*
010900 1000-INICIAR-PROGRAMA.
011000
011100     MOVE SPACES             TO LK-FEC-SALIDA.
011200     MOVE 'N'                TO LK-FEC-INDIC.
011300     MOVE SPACES             TO LK-FEC-MOTIVO-ERROR.
011400     MOVE LK-FEC-ENTRADA     TO WS-FEC-ENTRADA.
011500     MOVE ZERO               TO WS-CANT-FORMATOS-PROBADOS.
011600
011700     IF WS-FEC-ENTRADA = SPACES OR LOW-VALUES
011800         MOVE 'date is required' TO LK-FEC-MOTIVO-ERROR
011900         GO TO 1000-INICIAR-PROGRAMA-FIN
012000     END-IF.
012100
012200 1000-INICIAR-PROGRAMA-FIN.
012300     EXIT.
012400*----------------------------------------------------------------*
012500 2000-PROBAR-FORMATOS.
012600
012700     IF LK-FEC-MOTIVO-ERROR NOT = SPACES
012800         GO TO 2000-PROBAR-FORMATOS-FIN
012900     END-IF.
013000
013100     PERFORM 2100-PROBAR-ISO
013200        THRU 2100-PROBAR-ISO-FIN.
013300
013400     IF LK-FEC-ES-VALIDA
013500         GO TO 2000-PROBAR-FORMATOS-FIN
013600     END-IF.
013700
013800     PERFORM 2200-PROBAR-MM-DD-AAAA
013900        THRU 2200-PROBAR-MM-DD-AAAA-FIN.
014000
014100     IF LK-FEC-ES-VALIDA
014200         GO TO 2000-PROBAR-FORMATOS-FIN
014300     END-IF.
014400
014500     PERFORM 2300-PROBAR-DD-MM-AAAA
014600        THRU 2300-PROBAR-DD-MM-AAAA-FIN.
014700
014800     IF LK-FEC-ES-VALIDA
014900         GO TO 2000-PROBAR-FORMATOS-FIN
015000     END-IF.
015100
015200     PERFORM 2400-PROBAR-AAAA-MM-DD
015300        THRU 2400-PROBAR-AAAA-MM-DD-FIN.
015400
015500     IF LK-FEC-ES-VALIDA
015600         GO TO 2000-PROBAR-FORMATOS-FIN
015700     END-IF.
015800
015900     MOVE 'unsupported date format' TO LK-FEC-MOTIVO-ERROR.
016000
016100 2000-PROBAR-FORMATOS-FIN.
016200     EXIT.
016300*----------------------------------------------------------------*
016400*  031090 RGB TP2-018 PRIORIDAD 1 - AAAA-MM-DD
016500*----------------------------------------------------------------*
016600 2100-PROBAR-ISO.
016700
016800     ADD 1 TO WS-CANT-FORMATOS-PROBADOS.
016900
017000     IF WS-ISO-SEP-1 NOT = '-' OR WS-ISO-SEP-2 NOT = '-'
017100         GO TO 2100-PROBAR-ISO-FIN
017200     END-IF.
017300
017400     IF WS-ISO-ANIO NOT NUMERIC OR WS-ISO-MES NOT NUMERIC
017500                                OR WS-ISO-DIA NOT NUMERIC
017600         GO TO 2100-PROBAR-ISO-FIN
017700     END-IF.
017800
017900     MOVE WS-ISO-ANIO TO WS-NUM-ANIO.
018000     MOVE WS-ISO-MES  TO WS-NUM-MES.
018100     MOVE WS-ISO-DIA  TO WS-NUM-DIA.
018200
018300     IF WS-NUM-MES < 1 OR WS-NUM-MES > 12
018400         GO TO 2100-PROBAR-ISO-FIN
018500     END-IF.
018600
018700     IF WS-NUM-DIA < 1 OR WS-NUM-DIA > 31
018800         GO TO 2100-PROBAR-ISO-FIN
018900     END-IF.
019000
019100     PERFORM 2900-ARMAR-SALIDA
019200        THRU 2900-ARMAR-SALIDA-FIN.
019300
019400 2100-PROBAR-ISO-FIN.
019500     EXIT.
019600*----------------------------------------------------------------*
019700*  031090 RGB TP2-018 PRIORIDAD 2 - MM/DD/AAAA
019800*----------------------------------------------------------------*
019900 2200-PROBAR-MM-DD-AAAA.
020000
020100     ADD 1 TO WS-CANT-FORMATOS-PROBADOS.
020200
020300     IF WS-USA-SEP-1 NOT = '/' OR WS-USA-SEP-2 NOT = '/'
020400         GO TO 2200-PROBAR-MM-DD-AAAA-FIN
020500     END-IF.
020600
020700     IF WS-USA-P1 NOT NUMERIC OR WS-USA-P2 NOT NUMERIC
020800                              OR WS-USA-ANIO NOT NUMERIC
020900         GO TO 2200-PROBAR-MM-DD-AAAA-FIN
021000     END-IF.
021100
021200     MOVE WS-USA-P1   TO WS-NUM-MES.
021300     MOVE WS-USA-P2   TO WS-NUM-DIA.
021400     MOVE WS-USA-ANIO TO WS-NUM-ANIO.
021500
021600     IF WS-NUM-MES < 1 OR WS-NUM-MES > 12
021700         GO TO 2200-PROBAR-MM-DD-AAAA-FIN
021800     END-IF.
021900
022000     IF WS-NUM-DIA < 1 OR WS-NUM-DIA > 31
022100         GO TO 2200-PROBAR-MM-DD-AAAA-FIN
022200     END-IF.
022300
022400     PERFORM 2900-ARMAR-SALIDA
022500        THRU 2900-ARMAR-SALIDA-FIN.
022600
022700 2200-PROBAR-MM-DD-AAAA-FIN.
022800     EXIT.
022900*----------------------------------------------------------------*
023000*  110991 NBG TP2-025 PRIORIDAD 3 - DD/MM/AAAA (MISMA VISTA DE
023100*  COLUMNAS QUE MM/DD, SE INTERCAMBIA EL SIGNIFICADO)
023200*----------------------------------------------------------------*
023300 2300-PROBAR-DD-MM-AAAA.
023400
023500     ADD 1 TO WS-CANT-FORMATOS-PROBADOS.
023600
023700     IF WS-USA-SEP-1 NOT = '/' OR WS-USA-SEP-2 NOT = '/'
023800         GO TO 2300-PROBAR-DD-MM-AAAA-FIN
023900     END-IF.
024000
024100     IF WS-USA-P1 NOT NUMERIC OR WS-USA-P2 NOT NUMERIC
024200                              OR WS-USA-ANIO NOT NUMERIC
024300         GO TO 2300-PROBAR-DD-MM-AAAA-FIN
024400     END-IF.
024500
024600     MOVE WS-USA-P1   TO WS-NUM-DIA.
024700     MOVE WS-USA-P2   TO WS-NUM-MES.
024800     MOVE WS-USA-ANIO TO WS-NUM-ANIO.
024900
025000     IF WS-NUM-MES < 1 OR WS-NUM-MES > 12
025100         GO TO 2300-PROBAR-DD-MM-AAAA-FIN
025200     END-IF.
025300
025400     IF WS-NUM-DIA < 1 OR WS-NUM-DIA > 31
025500         GO TO 2300-PROBAR-DD-MM-AAAA-FIN
025600     END-IF.
025700
025800     PERFORM 2900-ARMAR-SALIDA
025900        THRU 2900-ARMAR-SALIDA-FIN.
026000
026100 2300-PROBAR-DD-MM-AAAA-FIN.
026200     EXIT.
026300*----------------------------------------------------------------*
026400*  022895 SUR TP2-034 PRIORIDAD 4 - AAAA/MM/DD
026500*----------------------------------------------------------------*
026600 2400-PROBAR-AAAA-MM-DD.
026700
026800     ADD 1 TO WS-CANT-FORMATOS-PROBADOS.
026900
027000     IF WS-YMD-SEP-1 NOT = '/' OR WS-YMD-SEP-2 NOT = '/'
027100         GO TO 2400-PROBAR-AAAA-MM-DD-FIN
027200     END-IF.
027300
027400     IF WS-YMD-ANIO NOT NUMERIC OR WS-YMD-MES NOT NUMERIC
027500                                OR WS-YMD-DIA NOT NUMERIC
027600         GO TO 2400-PROBAR-AAAA-MM-DD-FIN
027700     END-IF.
027800
027900     MOVE WS-YMD-ANIO TO WS-NUM-ANIO.
028000     MOVE WS-YMD-MES  TO WS-NUM-MES.
028100     MOVE WS-YMD-DIA  TO WS-NUM-DIA.
028200
028300     IF WS-NUM-MES < 1 OR WS-NUM-MES > 12
028400         GO TO 2400-PROBAR-AAAA-MM-DD-FIN
028500     END-IF.
028600
028700     IF WS-NUM-DIA < 1 OR WS-NUM-DIA > 31
028800         GO TO 2400-PROBAR-AAAA-MM-DD-FIN
028900     END-IF.
029000
029100     PERFORM 2900-ARMAR-SALIDA
029200        THRU 2900-ARMAR-SALIDA-FIN.
029300
029400 2400-PROBAR-AAAA-MM-DD-FIN.
029500     EXIT.
029600*----------------------------------------------------------------*
029700 2900-ARMAR-SALIDA.
029800
029900     MOVE WS-NUM-ANIO      TO WS-SAL-ANIO.
030000     MOVE WS-NUM-MES       TO WS-SAL-MES.
030100     MOVE WS-NUM-DIA       TO WS-SAL-DIA.
030200     MOVE WS-SALIDA-ARMADA TO LK-FEC-SALIDA.
030300     MOVE 'S'              TO LK-FEC-INDIC.
030400     MOVE SPACES           TO LK-FEC-MOTIVO-ERROR.
030500
030600 2900-ARMAR-SALIDA-FIN.
030700     EXIT.
030800*----------------------------------------------------------------*
030900 3000-FINALIZAR-PROGRAMA.
031000
031100     CONTINUE.
031200
031300 3000-FINALIZAR-PROGRAMA-FIN.
031400     EXIT.
